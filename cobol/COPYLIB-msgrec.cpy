000100*-----------------------------------------------------------*
000200* COPYLIB MSGREC -- CHAT-EXPORT MESSAGE RECORD.
000300* MSG-RAW-RECORD IS THE LINE AS IT COMES OFF THE EXPORT.
000400* MESSAGE-RECORD IS WHAT LDMKPARS BREAKS IT OUT INTO ONCE
000500* THE TIMESTAMP/SENDER/TEXT HAVE BEEN SPLIT OUT.
000600*-----------------------------------------------------------*
000700 77  MSGREC-RAW-LINE-LENGTH         PIC 9(03) COMP VALUE 250.
000800 01  MSG-RAW-RECORD.
000900     05  MSG-RAW-LINE               PIC X(250).
001000*-----------------------------------------------------------*
001100 01  MESSAGE-RECORD.
001200     05  MSG-TIMESTAMP              PIC X(20).
001300     05  MSG-SENDER                 PIC X(20).
001400     05  MSG-TEXT                   PIC X(200).
001500     05  FILLER                     PIC X(10) VALUE SPACES.
001600*-----------------------------------------------------------*
001700*    WORKING COPY OF THE RAW LINE USED WHILE HUNTING FOR
001800*    THE "] " AND ": " DELIMITERS -- REDEFINED SO WE CAN
001900*    WALK IT A BYTE AT A TIME WITHOUT DISTURBING THE
002000*    ORIGINAL LINE IMAGE.
002100*-----------------------------------------------------------*
002200 01  MSG-SCAN-AREA REDEFINES MSG-RAW-RECORD.
002300     05  MSG-SCAN-CHAR              PIC X OCCURS 250 TIMES.
