000100 IDENTIFICATION DIVISION.
000200*===============================================================*
000300 PROGRAM-ID.    LDMKSORT.
000400 AUTHOR.        G. ABERNATHY.
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000600 DATE-WRITTEN.  03/18/1992.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*===============================================================*
001000*    M A I N T E N A N C E   L O G
001100*---------------------------------------------------------------*
001200*  DATE        BY   TICKET    DESCRIPTION
001300*---------------------------------------------------------------*
001400*  1992-03-18  GA   CR-1220   CREATED.  TAKES THE PER-MESSAGE
001500*                             EVENT TABLE, WHICH ARRIVES IN
001600*                             DETECTION ORDER (SCAN, THEN
001700*                             ENRICH, THEN ACTIVATE, THEN
001800*                             EMOTION-DYNAMICS), AND HANDS IT
001900*                             BACK IN POSITION ORDER FOR THE
002000*                             PRINTED TIMELINE.
002100*  1992-09-02  GA   CR-1241   SORT KEY CHANGED FROM MSG-SEQ PLUS
002200*                             POSITION TO POSITION ALONE -- THE
002300*                             TABLE IS ALREADY ONE MESSAGE AT A
002400*                             TIME, MSG-SEQ NEVER VARIES WITHIN
002500*                             IT.
002600*  1998-12-03  MHL  CR-1601   Y2K REMEDIATION.  NO 2-DIGIT YEAR
002700*                             FIELDS IN THIS PROGRAM.
002800*  1999-01-11  MHL  CR-1609   Y2K SIGN-OFF.  NO FURTHER CHANGES.
002900*  2004-11-08  EPA  CR-1866   TRACE DISPLAY OF THE SORTED EVENT
003000*                             COUNT ADDED FOR UPSI-0 RUNS, TO
003100*                             MATCH THE OTHER LEAN-DEEP MODULES.
003200*  2013-09-10  RJM  CR-2351   3010-RETURN-ONE-EVENT RECAST WITH
003300*                             AN EOF GUARD AND A TRUE RETURN-
003400*                             COUNT TALLY SO THE TRACE LINE
003500*                             REPORTS WHAT THE SORT ACTUALLY
003600*                             HANDED BACK, NOT JUST THE INPUT
003700*                             TABLE SIZE.
003800*===============================================================*
003900 ENVIRONMENT DIVISION.
004000*---------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*---------------------------------------------------------------*
004300 SOURCE-COMPUTER. IBM-3096.
004400 OBJECT-COMPUTER. IBM-3096.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS LETTERS IS 'A' THRU 'Z' 'a' THRU 'z'
004800     UPSI-0 IS LDMK-TRACE-SWITCH.
004900*---------------------------------------------------------------*
005000 INPUT-OUTPUT SECTION.
005100*---------------------------------------------------------------*
005200 FILE-CONTROL.
005300     SELECT SORT-FILE ASSIGN TO SORTFL.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 FILE SECTION.
005800*---------------------------------------------------------------*
005900 SD  SORT-FILE.
006000*---------------------------------------------------------------*
006100*    SORT-RECORD CARRIES THE SAME FIELDS AS ONE TBL-MARKER-EVENT
006200*    OCCURRENCE, KEYED ON SR-POSITION SO THE OUTPUT PROCEDURE
006300*    HANDS EVENTS BACK IN TIMELINE ORDER.
006400*---------------------------------------------------------------*
006500 01  SORT-RECORD.
006600     05  SR-MARKER-ID                PIC X(12).
006700     05  SR-LEVEL                    PIC X(04).
006800     05  SR-POSITION                 PIC 9(04).
006900     05  SR-CONTENT                  PIC X(30).
007000     05  SR-CONFIDENCE               PIC 9V99.
007100     05  SR-CATEGORY                 PIC X(16).
007200     05  SR-FILLER                   PIC X(02).
007300*---------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500*---------------------------------------------------------------*
007600 01  WS-SWITCHES-MISC.
007700     05  WS-SORT-EOF-SW               PIC X.
007800         88 SORT-END-OF-FILE               VALUE 'Y'.
007900     05  FILLER                       PIC X(07) VALUE SPACES.
008000*---------------------------------------------------------------*
008100*    ALTERNATE SINGLE-FIELD VIEW OF THE SWITCH BLOCK, USED ONLY
008200*    WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON, TO DISPLAY IT IN
008300*    ONE SHOT DURING A TRACE RUN.
008400*---------------------------------------------------------------*
008500 01  WS-SWITCHES-ALPHA-VIEW REDEFINES WS-SWITCHES-MISC.
008600     05  WSA-TRACE-TEXT               PIC X(08).
008700*---------------------------------------------------------------*
008800*    EVENT-TABLE-SIZE RECAST AS AN EDITED VIEW SO THE COUNT CAN
008900*    BE DROPPED INTO THE TRACE LINE WITHOUT A SEPARATE DE-EDIT
009000*    SUBROUTINE.
009100*---------------------------------------------------------------*
009200 01  WS-SIZE-FIELDS.
009300     05  WS-SIZE-NUMBER               PIC 9(03).
009400 01  WS-SIZE-EDIT-VIEW REDEFINES WS-SIZE-FIELDS.
009500     05  WS-SIZE-DISPLAY              PIC ZZ9.
009600*---------------------------------------------------------------*
009700*    COUNT OF RECORDS 3010-RETURN-ONE-EVENT ACTUALLY RETURNED
009800*    FROM SORT-FILE -- THE TRACE LINE REPORTS THIS, NOT THE
009900*    INPUT EVENT-TABLE-SIZE, PER CR-2351.
010000*---------------------------------------------------------------*
010100 77  WS-RETURN-COUNT                  PIC S9(4) COMP VALUE ZERO.
010200*---------------------------------------------------------------*
010300*    TRACE LINE BUILT WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON.
010400*---------------------------------------------------------------*
010500 01  WS-TRACE-LINE.
010600     05  FILLER                       PIC X(24) VALUE
010700             'LDMKSORT SORTED EVENTS='.
010800     05  WST-EVENT-COUNT               PIC ZZ9.
010900     05  FILLER                       PIC X(17) VALUE SPACES.
011000 01  WS-TRACE-LINE-FLAT REDEFINES WS-TRACE-LINE.
011100     05  WSTF-WHOLE-LINE              PIC X(44).
011200*===============================================================*
011300 LINKAGE SECTION.
011400*---------------------------------------------------------------*
011500     COPY COPYLIB-EVTTBL.
011600*===============================================================*
011700 PROCEDURE DIVISION USING EVENT-TABLE-SIZE,
011800                           EVENT-TABLE.
011900*---------------------------------------------------------------*
012000 0000-MAIN-ROUTINE.
012100*---------------------------------------------------------------*
012200     MOVE 'N' TO WS-SORT-EOF-SW.
012300     IF EVENT-TABLE-SIZE > 0
012400         SORT SORT-FILE
012500             ON ASCENDING KEY SR-POSITION
012600             INPUT PROCEDURE IS 2000-FEED-SORT-FILE
012700             OUTPUT PROCEDURE IS 3000-RETURN-SORTED-EVENTS
012800     END-IF.
012900     IF LDMK-TRACE-SWITCH
013000         PERFORM 4000-DISPLAY-TRACE-LINE THRU 4000-EXIT
013100     END-IF.
013200     GOBACK.
013300*---------------------------------------------------------------*
013400*    2000-FEED-SORT-FILE IS NAMED AS THE INPUT PROCEDURE ON THE
013500*    SORT STATEMENT ABOVE.  IT IS DELIBERATELY ONE PARAGRAPH
013600*    LONG -- THE 2000-DUMMY SECTION BREAK RIGHT AFTER IT KEEPS
013700*    2010-RELEASE-ONE-EVENT OUT OF THE SECTION THE SORT VERB
013800*    ACTUALLY RUNS, WHICH ONLY PERFORMS IT BY NAME.
013900*---------------------------------------------------------------*
014000 2000-FEED-SORT-FILE SECTION.
014100*---------------------------------------------------------------*
014200     IF EVENT-TABLE-SIZE > 0
014300         PERFORM 2010-RELEASE-ONE-EVENT THRU 2010-EXIT
014400             VARYING EVT-INDEX FROM 1 BY 1
014500             UNTIL EVT-INDEX > EVENT-TABLE-SIZE
014600     END-IF.
014700 2000-DUMMY SECTION.
014800*---------------------------------------------------------------*
014900 2010-RELEASE-ONE-EVENT.
015000*---------------------------------------------------------------*
015100     MOVE EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
015200         TO SR-MARKER-ID.
015300     MOVE EVT-LEVEL OF TBL-MARKER-EVENT (EVT-INDEX)
015400         TO SR-LEVEL.
015500     MOVE EVT-POSITION OF TBL-MARKER-EVENT (EVT-INDEX)
015600         TO SR-POSITION.
015700     MOVE EVT-CONTENT OF TBL-MARKER-EVENT (EVT-INDEX)
015800         TO SR-CONTENT.
015900     MOVE EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)
016000         TO SR-CONFIDENCE.
016100     MOVE EVT-CATEGORY OF TBL-MARKER-EVENT (EVT-INDEX)
016200         TO SR-CATEGORY.
016300     MOVE SPACES TO SR-FILLER.
016400     RELEASE SORT-RECORD.
016500 2010-EXIT.
016600     EXIT.
016700*---------------------------------------------------------------*
016800*    3000-RETURN-SORTED-EVENTS IS NAMED AS THE OUTPUT PROCEDURE
016900*    ABOVE, SAME ONE-PARAGRAPH-PLUS-DUMMY-SECTION SHAPE AS THE
017000*    INPUT PROCEDURE.  EVT-INDEX IS REUSED AS THE DESTINATION
017100*    SUBSCRIPT -- THE SORT HAS ALREADY CONSUMED THE TABLE BY THE
017200*    TIME THIS RUNS, SO THERE IS NO CONFLICT WITH ITS EARLIER
017300*    USE IN 2010.
017400*---------------------------------------------------------------*
017500 3000-RETURN-SORTED-EVENTS SECTION.
017600*---------------------------------------------------------------*
017700     SET EVT-INDEX TO 1.
017800     MOVE ZERO TO WS-RETURN-COUNT.
017900     PERFORM 3010-RETURN-ONE-EVENT THRU 3010-EXIT
018000         UNTIL SORT-END-OF-FILE.
018100 3000-DUMMY SECTION.
018200*---------------------------------------------------------------*
018300 3010-RETURN-ONE-EVENT.
018400*---------------------------------------------------------------*
018500     RETURN SORT-FILE
018600         AT END MOVE 'Y' TO WS-SORT-EOF-SW.
018700     IF SORT-END-OF-FILE
018800         GO TO 3010-EXIT.
018900     MOVE SR-MARKER-ID
019000         TO EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX).
019100     MOVE SR-LEVEL
019200         TO EVT-LEVEL OF TBL-MARKER-EVENT (EVT-INDEX).
019300     MOVE SR-POSITION
019400         TO EVT-POSITION OF TBL-MARKER-EVENT (EVT-INDEX).
019500     MOVE SR-CONTENT
019600         TO EVT-CONTENT OF TBL-MARKER-EVENT (EVT-INDEX).
019700     MOVE SR-CONFIDENCE
019800         TO EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX).
019900     MOVE SR-CATEGORY
020000         TO EVT-CATEGORY OF TBL-MARKER-EVENT (EVT-INDEX).
020100     SET EVT-INDEX UP BY 1.
020200     ADD 1 TO WS-RETURN-COUNT.
020300 3010-EXIT.
020400     EXIT.
020500*---------------------------------------------------------------*
020600 4000-DISPLAY-TRACE-LINE.
020700*---------------------------------------------------------------*
020800     MOVE WS-RETURN-COUNT TO WS-SIZE-NUMBER.
020900     MOVE WS-SIZE-DISPLAY TO WST-EVENT-COUNT.
021000     DISPLAY WSTF-WHOLE-LINE.
021100 4000-EXIT.
021200     EXIT.
