000100*-----------------------------------------------------------*
000200* COPYLIB MRKTBL -- IN-MEMORY MARKER CATALOG TABLE.
000300* BUILT BY LDMKLOAD AND PASSED THROUGH LINKAGE TO LDMKSCAN
000400* AND LDMKACT -- ONE LOAD OF THE CATALOG AT THE START OF
000500* THE RUN, READ BY BOTH DOWNSTREAM PROGRAMS FROM THERE ON.
000600* HOLDS UP TO 200 ACTIVE OR INACTIVE MARKER-CATALOG ENTRIES
000700* FOR THE CURRENT RUN.
000800* FIELD NAMES MATCH MARKER-DEFINITION-RECORD SO A MOVE
000900* CORRESPONDING CAN LOAD EACH TABLE ENTRY DIRECTLY.
001000*-----------------------------------------------------------*
001100 77  MARKER-TABLE-SIZE      PIC S9(03) USAGE IS COMP.
001200 77  MARKER-TABLE-INDEX     PIC S9(03) USAGE IS COMP.
001300 77  MARKER-VALID-COUNT     PIC S9(03) USAGE IS COMP.
001400 77  MARKER-INVALID-COUNT   PIC S9(03) USAGE IS COMP.
001500*-----------------------------------------------------------*
001600 01  MARKER-TABLE.
001700     02  TBL-MARKER-ENTRY OCCURS 1 TO 200 TIMES
001800             DEPENDING ON MARKER-TABLE-SIZE
001900             INDEXED BY MRK-INDEX.
002000         05  MRK-ID                  PIC X(12).
002100         05  MRK-LEVEL               PIC X(04).
002200             88  LEVEL-IS-ATO             VALUE 'ATO '.
002300             88  LEVEL-IS-SEM             VALUE 'SEM '.
002400             88  LEVEL-IS-CLU             VALUE 'CLU '.
002500             88  LEVEL-IS-MEMA            VALUE 'MEMA'.
002600         05  MRK-CATEGORY            PIC X(16).
002700         05  MRK-PATTERN             PIC X(60).
002800         05  MRK-DESCRIPTION         PIC X(30).
002900         05  MRK-WEIGHT              PIC 9V99.
003000         05  MRK-ACT-RULE            PIC X(40).
003100         05  MRK-STATUS              PIC X(08).
003200             88  STATUS-IS-ACTIVE         VALUE 'active  '.
003300         05  FILLER                  PIC X(02) VALUE SPACES.
