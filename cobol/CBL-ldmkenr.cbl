000100 IDENTIFICATION DIVISION.
000200*===============================================================*
000300 PROGRAM-ID.    LDMKENR.
000400 AUTHOR.        E. PALOMINO.
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000600 DATE-WRITTEN.  03/10/1996.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*===============================================================*
001000*    M A I N T E N A N C E   L O G
001100*---------------------------------------------------------------*
001200*  DATE        BY   TICKET    DESCRIPTION
001300*---------------------------------------------------------------*
001400*  1996-03-10  EPA  CR-1492   CREATED.  SCORES SENTIMENT AND
001500*                             DETECTS EMAIL/URL/MONEY/PHONE
001600*                             SHAPES IN EACH MESSAGE FOR THE
001700*                             LEAN-DEEP BATCH.
001800*  1996-09-02  EPA  CR-1511   LEXICON WORDS RAISED FROM 10 TO
001900*                             13 PER LIST, EACH, PER RESEARCH.
002000*  1997-05-19  DQ   CR-1548   ADDED PHONE SHAPE DETECTION --
002100*                             EMAIL/URL/MONEY WERE ALREADY IN.
002200*  1998-12-03  MHL  CR-1601   Y2K REMEDIATION.  DATE-WRITTEN AND
002300*                             WORKING FIELDS REVIEWED.  NO
002400*                             2-DIGIT YEAR FIELDS FOUND HERE.
002500*  1999-01-11  MHL  CR-1609   Y2K SIGN-OFF.  NO FURTHER CHANGES.
002600*  2002-04-08  EPA  CR-1722   SENTIMENT SCORE CLAMPED TO
002700*                             -1.0000 / +1.0000 PER REVISED
002800*                             SCORING SPEC -- IT WAS RUNNING
002900*                             AWAY ON SHORT, LOPSIDED MESSAGES.
003000*  2007-11-30  EPA  CR-2033   ENTITY EVENTS NOW CARRY THE
003100*                             MATCHED TOKEN AS CONTENT INSTEAD
003200*                             OF A FIXED LITERAL.
003300*  2013-09-10  RJM  CR-2351   2210-PROCESS-ONE-TOKEN'S SHAPE-TEST
003400*                             LADDER REWRITTEN TO FALL OUT WITH A
003500*                             GO TO AS SOON AS A SHAPE MATCHES.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3096.
004200 OBJECT-COMPUTER. IBM-3096.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS LETTERS IS 'A' THRU 'Z' 'a' THRU 'z'
004600     UPSI-0 IS LDMK-TRACE-SWITCH.
004700*===============================================================*
004800 DATA DIVISION.
004900*---------------------------------------------------------------*
005000 WORKING-STORAGE SECTION.
005100*---------------------------------------------------------------*
005200 77  WS-EVENT-TABLE-MAX              PIC S9(03) USAGE IS COMP
005300                                     VALUE 300.
005400*---------------------------------------------------------------*
005500 01  WS-SWITCHES-MISC.
005600     05  WS-IN-WORD-SW               PIC X.
005700         88 IN-WORD                        VALUE 'Y'.
005800     05  WS-IN-TOK-SW                PIC X.
005900         88 IN-TOKEN                       VALUE 'Y'.
006000     05  WS-MATCH-SW                 PIC X.
006100         88 LEX-MATCHED                    VALUE 'Y'.
006200     05  WS-ENTITY-SW                PIC X.
006300         88 ENTITY-FOUND                    VALUE 'Y'.
006400     05  FILLER                      PIC X(04) VALUE SPACES.
006500*---------------------------------------------------------------*
006600*    ALTERNATE SINGLE-FIELD VIEW OF THE SWITCH BLOCK, USED ONLY
006700*    WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON, TO DISPLAY IT IN
006800*    ONE SHOT DURING A TRACE RUN.
006900*---------------------------------------------------------------*
007000 01  WS-SWITCHES-ALPHA-VIEW REDEFINES WS-SWITCHES-MISC.
007100     05  WSA-TRACE-TEXT              PIC X(08).
007200*---------------------------------------------------------------*
007300 01  WS-LOWER-ALPHABET              PIC X(26) VALUE
007400         'abcdefghijklmnopqrstuvwxyz'.
007500 01  WS-UPPER-ALPHABET              PIC X(26) VALUE
007600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007700*---------------------------------------------------------------*
007800 01  WS-TEXT-UPPER                  PIC X(200).
007900*---------------------------------------------------------------*
008000*    POSITIVE AND NEGATIVE SENTIMENT LEXICONS -- 13 WORDS EACH
008100*    PER RESEARCH'S CURRENT WORD LIST.  BUILT AS A ROW OF
008200*    FILLERS AND REDEFINED AS A TABLE SO EACH WORD CAN BE
008300*    COMPARED AGAINST BY SUBSCRIPT.
008400*---------------------------------------------------------------*
008500 01  WS-POSITIVE-LEXICON-VALUES.
008600     05  FILLER  PIC X(12) VALUE 'GOOD'.
008700     05  FILLER  PIC X(12) VALUE 'GREAT'.
008800     05  FILLER  PIC X(12) VALUE 'EXCELLENT'.
008900     05  FILLER  PIC X(12) VALUE 'AMAZING'.
009000     05  FILLER  PIC X(12) VALUE 'WONDERFUL'.
009100     05  FILLER  PIC X(12) VALUE 'FANTASTIC'.
009200     05  FILLER  PIC X(12) VALUE 'LOVE'.
009300     05  FILLER  PIC X(12) VALUE 'LIKE'.
009400     05  FILLER  PIC X(12) VALUE 'HAPPY'.
009500     05  FILLER  PIC X(12) VALUE 'JOY'.
009600     05  FILLER  PIC X(12) VALUE 'PLEASED'.
009700     05  FILLER  PIC X(12) VALUE 'SATISFIED'.
009800     05  FILLER  PIC X(12) VALUE 'AWESOME'.
009900 01  WS-POSITIVE-LEXICON-TABLE
010000         REDEFINES WS-POSITIVE-LEXICON-VALUES.
010100     05  WS-POS-WORD             PIC X(12) OCCURS 13 TIMES.
010200*---------------------------------------------------------------*
010300 01  WS-NEGATIVE-LEXICON-VALUES.
010400     05  FILLER  PIC X(12) VALUE 'BAD'.
010500     05  FILLER  PIC X(12) VALUE 'TERRIBLE'.
010600     05  FILLER  PIC X(12) VALUE 'AWFUL'.
010700     05  FILLER  PIC X(12) VALUE 'HORRIBLE'.
010800     05  FILLER  PIC X(12) VALUE 'HATE'.
010900     05  FILLER  PIC X(12) VALUE 'DISLIKE'.
011000     05  FILLER  PIC X(12) VALUE 'ANGRY'.
011100     05  FILLER  PIC X(12) VALUE 'SAD'.
011200     05  FILLER  PIC X(12) VALUE 'DISAPPOINTED'.
011300     05  FILLER  PIC X(12) VALUE 'FRUSTRATED'.
011400     05  FILLER  PIC X(12) VALUE 'ANNOYED'.
011500     05  FILLER  PIC X(12) VALUE 'UPSET'.
011600     05  FILLER  PIC X(12) VALUE 'WORRIED'.
011700 01  WS-NEGATIVE-LEXICON-TABLE
011800         REDEFINES WS-NEGATIVE-LEXICON-VALUES.
011900     05  WS-NEG-WORD             PIC X(12) OCCURS 13 TIMES.
012000*---------------------------------------------------------------*
012100 01  WS-COUNTERS.
012200     05  WS-WORD-COUNT               PIC S9(4) COMP.
012300     05  WS-POS-COUNT                PIC S9(4) COMP.
012400     05  WS-NEG-COUNT                PIC S9(4) COMP.
012500     05  WS-CHAR-COUNT               PIC S9(4) COMP.
012600     05  WS-QMARK-COUNT              PIC S9(4) COMP.
012700     05  WS-BANG-COUNT               PIC S9(4) COMP.
012800*---------------------------------------------------------------*
012900 01  WS-SCAN-FIELDS.
013000     05  WS-POS                      PIC S9(4) COMP.
013100     05  WS-WORD-START               PIC S9(4) COMP.
013200     05  WS-WORD-LEN                 PIC S9(3) COMP.
013300     05  WS-LEX-IDX                  PIC S9(3) COMP.
013400     05  WS-TOK-START                PIC S9(4) COMP.
013500     05  WS-TOK-LEN                  PIC S9(3) COMP.
013600     05  WS-TOK-IDX                  PIC S9(4) COMP.
013700     05  WS-AT-POS                   PIC S9(4) COMP.
013800     05  WS-DOT-POS                  PIC S9(4) COMP.
013900*---------------------------------------------------------------*
014000 01  WS-CUR-WORD                     PIC X(12).
014100 01  WS-CUR-TOKEN                    PIC X(40).
014200 01  WS-CUR-TOKEN-UPPER              PIC X(40).
014300 01  WS-ENTITY-TYPE                  PIC X(05).
014400*---------------------------------------------------------------*
014500 01  WS-SENTIMENT-SCORE              PIC S9V9999.
014600 01  WS-SENTIMENT-LABEL              PIC X(08).
014700     88 LABEL-IS-POSITIVE                  VALUE 'POSITIVE'.
014800     88 LABEL-IS-NEGATIVE                  VALUE 'NEGATIVE'.
014900     88 LABEL-IS-NEUTRAL                   VALUE 'NEUTRAL '.
015000*---------------------------------------------------------------*
015100 01  WS-SENT-TRACE-LINE.
015200     05  FILLER  PIC X(18) VALUE 'LDMKENR SENTIMENT '.
015300     05  WST-SCORE                   PIC -9.9999.
015400     05  FILLER  PIC X(07) VALUE ' LABEL '.
015500     05  WST-LABEL                   PIC X(08).
015600 01  WS-SENT-TRACE-LINE-FLAT REDEFINES WS-SENT-TRACE-LINE.
015700     05  WSTF-WHOLE-LINE             PIC X(40).
015800*===============================================================*
015900 LINKAGE SECTION.
016000*---------------------------------------------------------------*
016100     COPY COPYLIB-EVTTBL.
016200*---------------------------------------------------------------*
016300     COPY COPYLIB-MSGREC.
016400*===============================================================*
016500 PROCEDURE DIVISION USING MESSAGE-RECORD,
016600                           EVENT-TABLE-SIZE,
016700                           EVENT-TABLE.
016800*---------------------------------------------------------------*
016900 0000-MAIN-ROUTINE.
017000     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
017100     PERFORM 2000-SCORE-SENTIMENT THRU 2000-EXIT.
017200     PERFORM 2200-DETECT-ENTITIES THRU 2200-EXIT.
017300     PERFORM 2300-COUNT-FEATURES THRU 2300-EXIT.
017400     GOBACK.
017500*---------------------------------------------------------------*
017600 1000-INITIALIZATION.
017700     MOVE MSG-TEXT TO WS-TEXT-UPPER.
017800     INSPECT WS-TEXT-UPPER CONVERTING WS-LOWER-ALPHABET
017900         TO WS-UPPER-ALPHABET.
018000 1000-EXIT.
018100     EXIT.
018200*---------------------------------------------------------------*
018300*    2000-SCORE-SENTIMENT WALKS THE MESSAGE ONE LETTER-RUN AT A
018400*    TIME, COUNTING LEXICON HITS, THEN APPLIES THE SCORING
018500*    FORMULA AND FIRES THE SENTIMENT EVENT WHEN THE SCORE PASSES
018600*    THE 0.70 THRESHOLD EITHER WAY.
018700*---------------------------------------------------------------*
018800 2000-SCORE-SENTIMENT.
018900     MOVE 0 TO WS-WORD-COUNT WS-POS-COUNT WS-NEG-COUNT.
019000     MOVE 'N' TO WS-IN-WORD-SW.
019100     PERFORM 2010-COUNT-LEXICON-HITS THRU 2010-EXIT
019200         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 201.
019300     IF WS-WORD-COUNT = 0
019400         MOVE 0 TO WS-SENTIMENT-SCORE
019500         SET LABEL-IS-NEUTRAL TO TRUE
019600     ELSE
019700         COMPUTE WS-SENTIMENT-SCORE ROUNDED =
019800             ((WS-POS-COUNT - WS-NEG-COUNT) / WS-WORD-COUNT) * 5
019900         IF WS-SENTIMENT-SCORE > 1
020000             MOVE 1 TO WS-SENTIMENT-SCORE
020100         END-IF
020200         IF WS-SENTIMENT-SCORE < -1
020300             MOVE -1 TO WS-SENTIMENT-SCORE
020400         END-IF
020500         PERFORM 2016-SET-SENTIMENT-LABEL THRU 2016-EXIT
020600     END-IF.
020700     PERFORM 2100-EMIT-SENTIMENT-EVENT THRU 2100-EXIT.
020800     IF LDMK-TRACE-SWITCH
020900         PERFORM 2017-DISPLAY-SENTIMENT-TRACE THRU 2017-EXIT
021000     END-IF.
021100 2000-EXIT.
021200     EXIT.
021300*---------------------------------------------------------------*
021400 2010-COUNT-LEXICON-HITS.
021500     IF WS-POS <= 200 AND WS-TEXT-UPPER (WS-POS:1) IS LETTERS
021600         IF NOT IN-WORD
021700             MOVE 'Y' TO WS-IN-WORD-SW
021800             MOVE WS-POS TO WS-WORD-START
021900         END-IF
022000     ELSE
022100         IF IN-WORD
022200             COMPUTE WS-WORD-LEN = WS-POS - WS-WORD-START
022300             PERFORM 2011-PROCESS-ONE-WORD THRU 2011-EXIT
022400             MOVE 'N' TO WS-IN-WORD-SW
022500         END-IF
022600     END-IF.
022700 2010-EXIT.
022800     EXIT.
022900*---------------------------------------------------------------*
023000 2011-PROCESS-ONE-WORD.
023100     ADD 1 TO WS-WORD-COUNT.
023200     IF WS-WORD-LEN > 12
023300         MOVE 12 TO WS-WORD-LEN
023400     END-IF.
023500     MOVE SPACES TO WS-CUR-WORD.
023600     MOVE WS-TEXT-UPPER (WS-WORD-START:WS-WORD-LEN)
023700         TO WS-CUR-WORD.
023800     MOVE 'N' TO WS-MATCH-SW.
023900     PERFORM 2012-TEST-ONE-POS-WORD THRU 2012-EXIT
024000         VARYING WS-LEX-IDX FROM 1 BY 1
024100         UNTIL WS-LEX-IDX > 13 OR LEX-MATCHED.
024200     IF NOT LEX-MATCHED
024300         PERFORM 2013-TEST-ONE-NEG-WORD THRU 2013-EXIT
024400             VARYING WS-LEX-IDX FROM 1 BY 1
024500             UNTIL WS-LEX-IDX > 13 OR LEX-MATCHED
024600     END-IF.
024700 2011-EXIT.
024800     EXIT.
024900*---------------------------------------------------------------*
025000 2012-TEST-ONE-POS-WORD.
025100     IF WS-CUR-WORD = WS-POS-WORD (WS-LEX-IDX)
025200         MOVE 'Y' TO WS-MATCH-SW
025300         ADD 1 TO WS-POS-COUNT
025400     END-IF.
025500 2012-EXIT.
025600     EXIT.
025700*---------------------------------------------------------------*
025800 2013-TEST-ONE-NEG-WORD.
025900     IF WS-CUR-WORD = WS-NEG-WORD (WS-LEX-IDX)
026000         MOVE 'Y' TO WS-MATCH-SW
026100         ADD 1 TO WS-NEG-COUNT
026200     END-IF.
026300 2013-EXIT.
026400     EXIT.
026500*---------------------------------------------------------------*
026600 2016-SET-SENTIMENT-LABEL.
026700     IF WS-SENTIMENT-SCORE > .10
026800         SET LABEL-IS-POSITIVE TO TRUE
026900     ELSE
027000         IF WS-SENTIMENT-SCORE < -.10
027100             SET LABEL-IS-NEGATIVE TO TRUE
027200         ELSE
027300             SET LABEL-IS-NEUTRAL TO TRUE
027400         END-IF
027500     END-IF.
027600 2016-EXIT.
027700     EXIT.
027800*---------------------------------------------------------------*
027900 2017-DISPLAY-SENTIMENT-TRACE.
028000     MOVE WS-SENTIMENT-SCORE TO WST-SCORE.
028100     MOVE WS-SENTIMENT-LABEL TO WST-LABEL.
028200     DISPLAY WS-SENT-TRACE-LINE.
028300 2017-EXIT.
028400     EXIT.
028500*---------------------------------------------------------------*
028600*    2100-EMIT-SENTIMENT-EVENT FIRES AT MOST ONE EVENT PER
028700*    MESSAGE -- S_PO_ ABOVE +0.70, S_NE_ BELOW -0.70.  A SCORE
028800*    BETWEEN THE TWO THRESHOLDS PRODUCES NO EVENT AT ALL.
028900*---------------------------------------------------------------*
029000 2100-EMIT-SENTIMENT-EVENT.
029100     IF WS-SENTIMENT-SCORE > .70 AND EVENT-TABLE-SIZE < WS-EVENT-TABLE-MAX
029200         ADD 1 TO EVENT-TABLE-SIZE
029300         SET EVT-INDEX TO EVENT-TABLE-SIZE
029400         MOVE 'S_PO_       '
029500             TO EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
029600         MOVE 'SEM '
029700             TO EVT-LEVEL OF TBL-MARKER-EVENT (EVT-INDEX)
029800         MOVE 0
029900             TO EVT-POSITION OF TBL-MARKER-EVENT (EVT-INDEX)
030000         MOVE 'Positive sentiment'
030100             TO EVT-CONTENT OF TBL-MARKER-EVENT (EVT-INDEX)
030200         MOVE 'SENTIMENT       '
030300             TO EVT-CATEGORY OF TBL-MARKER-EVENT (EVT-INDEX)
030400         COMPUTE EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)
030500             ROUNDED = WS-SENTIMENT-SCORE
030600     END-IF.
030700     IF WS-SENTIMENT-SCORE < -.70
030800             AND EVENT-TABLE-SIZE < WS-EVENT-TABLE-MAX
030900         ADD 1 TO EVENT-TABLE-SIZE
031000         SET EVT-INDEX TO EVENT-TABLE-SIZE
031100         MOVE 'S_NE_       '
031200             TO EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
031300         MOVE 'SEM '
031400             TO EVT-LEVEL OF TBL-MARKER-EVENT (EVT-INDEX)
031500         MOVE 0
031600             TO EVT-POSITION OF TBL-MARKER-EVENT (EVT-INDEX)
031700         MOVE 'Negative sentiment'
031800             TO EVT-CONTENT OF TBL-MARKER-EVENT (EVT-INDEX)
031900         MOVE 'SENTIMENT       '
032000             TO EVT-CATEGORY OF TBL-MARKER-EVENT (EVT-INDEX)
032100         COMPUTE EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)
032200             ROUNDED = WS-SENTIMENT-SCORE * -1
032300     END-IF.
032400 2100-EXIT.
032500     EXIT.
032600*---------------------------------------------------------------*
032700*    2200-DETECT-ENTITIES WALKS THE MESSAGE ONE BLANK-DELIMITED
032800*    TOKEN AT A TIME LOOKING FOR EMAIL/URL/MONEY/PHONE SHAPES.
032900*---------------------------------------------------------------*
033000 2200-DETECT-ENTITIES.
033100     MOVE 'N' TO WS-IN-TOK-SW.
033200     PERFORM 2201-SPLIT-ONE-TOKEN THRU 2201-EXIT
033300         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 201.
033400 2200-EXIT.
033500     EXIT.
033600*---------------------------------------------------------------*
033700 2201-SPLIT-ONE-TOKEN.
033800     IF WS-POS <= 200 AND MSG-TEXT (WS-POS:1) NOT = SPACE
033900         IF NOT IN-TOKEN
034000             MOVE 'Y' TO WS-IN-TOK-SW
034100             MOVE WS-POS TO WS-TOK-START
034200         END-IF
034300     ELSE
034400         IF IN-TOKEN
034500             COMPUTE WS-TOK-LEN = WS-POS - WS-TOK-START
034600             PERFORM 2210-PROCESS-ONE-TOKEN THRU 2210-EXIT
034700             MOVE 'N' TO WS-IN-TOK-SW
034800         END-IF
034900     END-IF.
035000 2201-EXIT.
035100     EXIT.
035200*---------------------------------------------------------------*
035300 2210-PROCESS-ONE-TOKEN.
035400     IF WS-TOK-LEN > 40
035500         MOVE 40 TO WS-TOK-LEN
035600     END-IF.
035700     MOVE SPACES TO WS-CUR-TOKEN.
035800     MOVE MSG-TEXT (WS-TOK-START:WS-TOK-LEN) TO WS-CUR-TOKEN.
035900     MOVE WS-CUR-TOKEN TO WS-CUR-TOKEN-UPPER.
036000     INSPECT WS-CUR-TOKEN-UPPER CONVERTING WS-LOWER-ALPHABET
036100         TO WS-UPPER-ALPHABET.
036200     MOVE 'N' TO WS-ENTITY-SW.
036300     PERFORM 2220-CHECK-EMAIL-SHAPE THRU 2220-EXIT.
036400     IF ENTITY-FOUND GO TO 2210-ADD-IF-FOUND.
036500     PERFORM 2230-CHECK-URL-SHAPE THRU 2230-EXIT.
036600     IF ENTITY-FOUND GO TO 2210-ADD-IF-FOUND.
036700     PERFORM 2240-CHECK-MONEY-SHAPE THRU 2240-EXIT.
036800     IF ENTITY-FOUND GO TO 2210-ADD-IF-FOUND.
036900     PERFORM 2250-CHECK-PHONE-SHAPE THRU 2250-EXIT.
037000 2210-ADD-IF-FOUND.
037100     IF ENTITY-FOUND
037200         PERFORM 2260-ADD-ENTITY-EVENT THRU 2260-EXIT
037300     END-IF.
037400 2210-EXIT.
037500     EXIT.
037600*---------------------------------------------------------------*
037700 2220-CHECK-EMAIL-SHAPE.
037800     MOVE 0 TO WS-AT-POS.
037900     PERFORM 2221-FIND-AT-SIGN THRU 2221-EXIT
038000         VARYING WS-TOK-IDX FROM 1 BY 1
038100         UNTIL WS-TOK-IDX > WS-TOK-LEN OR WS-AT-POS > 0.
038200     IF WS-AT-POS > 0 AND WS-AT-POS < WS-TOK-LEN
038300         MOVE 0 TO WS-DOT-POS
038400         PERFORM 2222-FIND-DOT-AFTER-AT THRU 2222-EXIT
038500             VARYING WS-TOK-IDX FROM WS-AT-POS BY 1
038600             UNTIL WS-TOK-IDX > WS-TOK-LEN OR WS-DOT-POS > 0
038700         IF WS-DOT-POS > WS-AT-POS
038800             MOVE 'Y' TO WS-ENTITY-SW
038900             MOVE 'EMAIL' TO WS-ENTITY-TYPE
039000         END-IF
039100     END-IF.
039200 2220-EXIT.
039300     EXIT.
039400*---------------------------------------------------------------*
039500 2221-FIND-AT-SIGN.
039600     IF WS-CUR-TOKEN (WS-TOK-IDX:1) = '@'
039700         MOVE WS-TOK-IDX TO WS-AT-POS
039800     END-IF.
039900 2221-EXIT.
040000     EXIT.
040100*---------------------------------------------------------------*
040200 2222-FIND-DOT-AFTER-AT.
040300     IF WS-CUR-TOKEN (WS-TOK-IDX:1) = '.'
040400         MOVE WS-TOK-IDX TO WS-DOT-POS
040500     END-IF.
040600 2222-EXIT.
040700     EXIT.
040800*---------------------------------------------------------------*
040900 2230-CHECK-URL-SHAPE.
041000     IF WS-TOK-LEN >= 7 AND WS-CUR-TOKEN-UPPER (1:7) = 'HTTP://'
041100         MOVE 'Y' TO WS-ENTITY-SW
041200         MOVE 'URL  ' TO WS-ENTITY-TYPE
041300     END-IF.
041400     IF NOT ENTITY-FOUND AND WS-TOK-LEN >= 8
041500         IF WS-CUR-TOKEN-UPPER (1:8) = 'HTTPS://'
041600             MOVE 'Y' TO WS-ENTITY-SW
041700             MOVE 'URL  ' TO WS-ENTITY-TYPE
041800         END-IF
041900     END-IF.
042000 2230-EXIT.
042100     EXIT.
042200*---------------------------------------------------------------*
042300 2240-CHECK-MONEY-SHAPE.
042400     IF WS-TOK-LEN >= 2 AND WS-CUR-TOKEN (1:1) = '$'
042500         IF WS-CUR-TOKEN (2:1) IS NUMERIC
042600             MOVE 'Y' TO WS-ENTITY-SW
042700             MOVE 'MONEY' TO WS-ENTITY-TYPE
042800         END-IF
042900     END-IF.
043000 2240-EXIT.
043100     EXIT.
043200*---------------------------------------------------------------*
043300 2250-CHECK-PHONE-SHAPE.
043400     IF WS-TOK-LEN = 12
043500         IF WS-CUR-TOKEN (1:3) IS NUMERIC
043600                 AND WS-CUR-TOKEN (4:1) = '-'
043700                 AND WS-CUR-TOKEN (5:3) IS NUMERIC
043800                 AND WS-CUR-TOKEN (8:1) = '-'
043900                 AND WS-CUR-TOKEN (9:4) IS NUMERIC
044000             MOVE 'Y' TO WS-ENTITY-SW
044100             MOVE 'PHONE' TO WS-ENTITY-TYPE
044200         END-IF
044300     END-IF.
044400 2250-EXIT.
044500     EXIT.
044600*---------------------------------------------------------------*
044700 2260-ADD-ENTITY-EVENT.
044800     IF EVENT-TABLE-SIZE < WS-EVENT-TABLE-MAX
044900         ADD 1 TO EVENT-TABLE-SIZE
045000         SET EVT-INDEX TO EVENT-TABLE-SIZE
045100         PERFORM 2261-SET-ENTITY-MARKER-ID THRU 2261-EXIT
045200         MOVE 'SEM '
045300             TO EVT-LEVEL OF TBL-MARKER-EVENT (EVT-INDEX)
045400         MOVE WS-TOK-START
045500             TO EVT-POSITION OF TBL-MARKER-EVENT (EVT-INDEX)
045600         MOVE WS-CUR-TOKEN
045700             TO EVT-CONTENT OF TBL-MARKER-EVENT (EVT-INDEX)
045800         MOVE 'ENTITY          '
045900             TO EVT-CATEGORY OF TBL-MARKER-EVENT (EVT-INDEX)
046000         MOVE .80
046100             TO EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)
046200     END-IF.
046300 2260-EXIT.
046400     EXIT.
046500*---------------------------------------------------------------*
046600 2261-SET-ENTITY-MARKER-ID.
046700     IF WS-ENTITY-TYPE = 'EMAIL'
046800         MOVE 'S_EN_EM_    '
046900             TO EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
047000     END-IF.
047100     IF WS-ENTITY-TYPE = 'URL  '
047200         MOVE 'S_EN_UR_    '
047300             TO EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
047400     END-IF.
047500     IF WS-ENTITY-TYPE = 'MONEY'
047600         MOVE 'S_EN_MO_    '
047700             TO EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
047800     END-IF.
047900     IF WS-ENTITY-TYPE = 'PHONE'
048000         MOVE 'S_EN_PH_    '
048100             TO EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
048200     END-IF.
048300 2261-EXIT.
048400     EXIT.
048500*---------------------------------------------------------------*
048600*    2300-COUNT-FEATURES TALLIES WORD/CHARACTER/PUNCTUATION
048700*    COUNTS.  THESE NEVER LEAVE THE PROGRAM -- NO RECORD LAYOUT
048800*    CARRIES THEM -- BUT RESEARCH WANTS THEM ON A TRACE RUN.
048900*---------------------------------------------------------------*
049000 2300-COUNT-FEATURES.
049100     MOVE 0 TO WS-QMARK-COUNT WS-BANG-COUNT WS-CHAR-COUNT.
049200     INSPECT MSG-TEXT TALLYING WS-QMARK-COUNT FOR ALL '?'.
049300     INSPECT MSG-TEXT TALLYING WS-BANG-COUNT FOR ALL '!'.
049400     PERFORM 2310-COUNT-ONE-NONBLANK-CHAR THRU 2310-EXIT
049500         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 200.
049600     IF LDMK-TRACE-SWITCH
049700         DISPLAY 'LDMKENR FEATURES WORDS=' WS-WORD-COUNT
049800             ' CHARS=' WS-CHAR-COUNT
049900             ' QMARKS=' WS-QMARK-COUNT
050000             ' BANGS=' WS-BANG-COUNT
050100     END-IF.
050200 2300-EXIT.
050300     EXIT.
050400*---------------------------------------------------------------*
050500 2310-COUNT-ONE-NONBLANK-CHAR.
050600     IF MSG-TEXT (WS-POS:1) NOT = SPACE
050700         ADD 1 TO WS-CHAR-COUNT
050800     END-IF.
050900 2310-EXIT.
051000     EXIT.
