000100 IDENTIFICATION DIVISION.
000200*===============================================================*
000300 PROGRAM-ID.    LDMKPARS.
000400 AUTHOR.        D. QUINTERO.
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000600 DATE-WRITTEN.  04/02/1988.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*===============================================================*
001000*    M A I N T E N A N C E   L O G
001100*---------------------------------------------------------------*
001200*  DATE        BY   TICKET    DESCRIPTION
001300*---------------------------------------------------------------*
001400*  1988-04-02  DQ   CR-1031   CREATED.  READS THE CHAT EXPORT
001500*                             ONE LINE AT A TIME FOR THE
001600*                             LEAN-DEEP BATCH AND HANDS BACK
001700*                             ONE PARSED MESSAGE PER CALL.
001800*  1988-07-19  DQ   CR-1048   BLANK LINES NOW SKIPPED INSIDE
001900*                             THIS PROGRAM INSTEAD OF BEING
002000*                             PASSED UP TO THE DRIVER.
002100*  1990-05-14  TFK  CR-1178   ADDED MALFORMED LINE COUNT --
002200*                             RESEARCH WANTS IT ON THE
002300*                             END OF JOB TOTALS PAGE.
002400*  1994-01-09  DQ   CR-1409   SWITCHED FROM UNSTRING TO A
002500*                             BYTE-AT-A-TIME SCAN FOR THE
002600*                             "] " AND ": " MARKERS -- A
002700*                             MESSAGE CONTAINING A COLON OF
002800*                             ITS OWN WAS BREAKING UNSTRING.
002900*  1998-12-03  MHL  CR-1601   Y2K REMEDIATION.  DATE-WRITTEN
003000*                             AND WORKING FIELDS REVIEWED.  NO
003100*                             2-DIGIT YEAR FIELDS FOUND HERE.
003200*  1999-01-11  MHL  CR-1609   Y2K SIGN-OFF.  NO FURTHER CHANGES.
003300*  2003-08-25  EPA  CR-1811   LINE LENGTH RAISED FROM 132 TO
003400*                             250 BYTES PER NEW EXPORT FORMAT.
003500*  2009-02-17  EPA  CR-2098   TOTAL LINES READ NOW PASSED BACK
003600*                             TO THE DRIVER ALONG WITH THE
003700*                             MALFORMED COUNT.
003800*  2013-09-10  RJM  CR-2351   2200-PARSE-ONE-LINE RECAST AS A
003900*                             GO TO LADDER -- EACH SCAN STEP NOW
004000*                             BAILS OUT ON ITS OWN AS SOON AS IT
004100*                             FAILS INSTEAD OF NESTING DEEPER.
004200*                             ALSO NAMED THE "] "/": " MARKER
004300*                             WIDTH CONSTANT INSTEAD OF CARRYING
004400*                             IT AS A BARE LITERAL 2.
004500*===============================================================*
004600 ENVIRONMENT DIVISION.
004700*---------------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900*---------------------------------------------------------------*
005000 SOURCE-COMPUTER. IBM-3096.
005100 OBJECT-COMPUTER. IBM-3096.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS LETTERS IS 'A' THRU 'Z' 'a' THRU 'z'
005500     UPSI-0 IS LDMK-TRACE-SWITCH.
005600*---------------------------------------------------------------*
005700 INPUT-OUTPUT SECTION.
005800*---------------------------------------------------------------*
005900 FILE-CONTROL.
006000     SELECT MESSAGE-FILE ASSIGN TO MESSAGES
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS  IS MESSAGE-FILE-STATUS.
006300*===============================================================*
006400 DATA DIVISION.
006500*---------------------------------------------------------------*
006600 FILE SECTION.
006700*---------------------------------------------------------------*
006800 FD  MESSAGE-FILE
006900     DATA RECORD IS MSG-INPUT-LINE.
007000 01  MSG-INPUT-LINE                  PIC X(250).
007100*---------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*---------------------------------------------------------------*
007400     COPY COPYLIB-MSGREC.
007500*---------------------------------------------------------------*
007600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007700     05  MESSAGE-FILE-STATUS         PIC 99.
007800         88 MESSAGE-FILE-OK                VALUE 00.
007900         88 MESSAGE-FILE-EOF               VALUE 10.
008000     05  EOF-SWITCH                  PIC X.
008100         88 EOF                            VALUE 'Y'.
008200     05  FIRST-CALL-SW               PIC X VALUE 'Y'.
008300         88 FIRST-CALL                     VALUE 'Y'.
008400     05  LINE-VALID-SW               PIC X.
008500         88 LINE-PARSED-OK                 VALUE 'Y'.
008600     05  FILLER                      PIC X(02) VALUE SPACES.
008700*---------------------------------------------------------------*
008800*    ALTERNATE SINGLE-FIELD VIEW OF THE SWITCH BLOCK, USED ONLY
008900*    WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON, TO DISPLAY IT IN
009000*    ONE SHOT DURING A TRACE RUN.
009100*---------------------------------------------------------------*
009200 01  WS-SWITCHES-ALPHA-VIEW REDEFINES WS-SWITCHES-SUBSCRIPTS-MISC.
009300     05  WSA-TRACE-TEXT              PIC X(08).
009400*---------------------------------------------------------------*
009500 01  WS-SCAN-FIELDS.
009600     05  WS-LBRACKET-POS             PIC S9(4) COMP.
009700     05  WS-BRACKET-POS              PIC S9(4) COMP.
009800     05  WS-COLON-POS                PIC S9(4) COMP.
009900     05  WS-IDX                      PIC S9(4) COMP.
010000     05  WS-LINE-LEN                 PIC S9(4) COMP VALUE 250.
010100     05  WS-TIMESTAMP-LEN            PIC S9(4) COMP.
010200     05  WS-SENDER-START             PIC S9(4) COMP.
010300     05  WS-SENDER-LEN                PIC S9(4) COMP.
010400     05  WS-TEXT-START               PIC S9(4) COMP.
010500     05  WS-TEXT-LEN                 PIC S9(4) COMP.
010600*---------------------------------------------------------------*
010700*    WIDTH OF THE "] " AND ": " MARKERS 2200-PARSE-ONE-LINE
010800*    SCANS FOR -- KEPT AS ONE NAMED CONSTANT, PER CR-2351, SO
010900*    THE FOUR REFERENCE MODIFICATIONS THAT USE IT DON'T CARRY
011000*    AN UNEXPLAINED LITERAL 2 APIECE.
011100*---------------------------------------------------------------*
011200 77  WS-MARKER-WIDTH                 PIC S9(1) COMP VALUE 2.
011300*---------------------------------------------------------------*
011400 01  WS-ERROR-FIELDS.
011500     05  DL-FILE-STATUS-NUM          PIC 99.
011600     05  FILLER                      PIC X(10) VALUE SPACES.
011700 01  WS-ERROR-FIELDS-ALPHA REDEFINES WS-ERROR-FIELDS.
011800     05  DL-FILE-STATUS-ALPHA        PIC XX.
011900     05  FILLER                      PIC X(10).
012000 01  ERROR-DISPLAY-LINE.
012100     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
012200     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
012300     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
012400     05  DL-FILE-STATUS              PIC 99.
012500     05  FILLER  PIC X(05) VALUE ' *** '.
012600 01  ERROR-DISPLAY-LINE-FLAT REDEFINES ERROR-DISPLAY-LINE.
012700     05  EDF-WHOLE-LINE              PIC X(55).
012800*===============================================================*
012900 LINKAGE SECTION.
013000*---------------------------------------------------------------*
013100 01  PARSER-EOF-SWITCH               PIC X.
013200     88 PARSER-AT-EOF                     VALUE 'Y'.
013300 01  PARSER-FOUND-MESSAGE-SW         PIC X.
013400     88 PARSER-HAS-MESSAGE                VALUE 'Y'.
013500 01  TOTAL-LINES-READ-COUNT          PIC 9(06) USAGE IS COMP.
013600 01  MALFORMED-LINE-COUNT            PIC 9(06) USAGE IS COMP.
013700*===============================================================*
013800 PROCEDURE DIVISION USING PARSER-EOF-SWITCH,
013900                           PARSER-FOUND-MESSAGE-SW,
014000                           TOTAL-LINES-READ-COUNT,
014100                           MALFORMED-LINE-COUNT,
014200                           MESSAGE-RECORD.
014300*---------------------------------------------------------------*
014400 0000-MAIN-ROUTINE.
014500     IF FIRST-CALL
014600         PERFORM 1000-OPEN-MESSAGE-FILE THRU 1000-EXIT
014700         MOVE 'N' TO FIRST-CALL-SW
014800     END-IF.
014900     MOVE 'N' TO PARSER-FOUND-MESSAGE-SW.
015000     PERFORM 2000-READ-NEXT-USABLE-LINE THRU 2000-EXIT
015100         UNTIL PARSER-HAS-MESSAGE OR EOF.
015200     IF EOF AND NOT PARSER-HAS-MESSAGE
015300         MOVE 'Y' TO PARSER-EOF-SWITCH
015400         PERFORM 3000-CLOSE-MESSAGE-FILE THRU 3000-EXIT
015500     END-IF.
015600     GOBACK.
015700*---------------------------------------------------------------*
015800 1000-OPEN-MESSAGE-FILE.
015900     OPEN INPUT MESSAGE-FILE.
016000     IF NOT MESSAGE-FILE-OK
016100         MOVE 'OPEN   ' TO DL-ERROR-REASON
016200         PERFORM 9900-INVALID-FILE-STATUS THRU 9900-EXIT
016300     END-IF.
016400 1000-EXIT.
016500     EXIT.
016600*---------------------------------------------------------------*
016700 2000-READ-NEXT-USABLE-LINE.
016800     PERFORM 2100-READ-RAW-LINE THRU 2100-EXIT.
016900     IF NOT EOF
017000         ADD 1 TO TOTAL-LINES-READ-COUNT
017100         IF MSG-INPUT-LINE NOT = SPACES
017200             MOVE MSG-INPUT-LINE TO MSG-RAW-LINE
017300             PERFORM 2200-PARSE-ONE-LINE THRU 2200-EXIT
017400             IF LINE-PARSED-OK
017500                 PERFORM 2300-BUILD-MESSAGE-RECORD THRU 2300-EXIT
017600                 MOVE 'Y' TO PARSER-FOUND-MESSAGE-SW
017700             ELSE
017800                 ADD 1 TO MALFORMED-LINE-COUNT
017900             END-IF
018000         END-IF
018100     END-IF.
018200 2000-EXIT.
018300     EXIT.
018400*---------------------------------------------------------------*
018500 2100-READ-RAW-LINE.
018600     READ MESSAGE-FILE
018700         AT END
018800             MOVE 'Y' TO EOF-SWITCH
018900         NOT AT END
019000             CONTINUE
019100     END-READ.
019200 2100-EXIT.
019300     EXIT.
019400*---------------------------------------------------------------*
019500*    2200-PARSE-ONE-LINE LOCATES THE FIRST "] " AFTER A LEADING
019600*    "[" AND THE FIRST ": " AFTER THAT -- THE BUSINESS RULE
019700*    SAYS A LINE IS MALFORMED UNLESS BOTH MARKERS ARE FOUND IN
019800*    THAT ORDER.  WE WALK THE LINE A BYTE AT A TIME BECAUSE
019900*    UNSTRING ONCE PICKED UP A COLON INSIDE THE MESSAGE TEXT
020000*    ITSELF (SEE CR-1409 ABOVE).
020100*---------------------------------------------------------------*
020200 2200-PARSE-ONE-LINE.
020300     MOVE 'N' TO LINE-VALID-SW.
020400     MOVE ZERO TO WS-LBRACKET-POS WS-BRACKET-POS WS-COLON-POS.
020500     IF MSG-RAW-LINE(1:1) = '['
020600         MOVE 1 TO WS-LBRACKET-POS
020700     END-IF.
020800     IF WS-LBRACKET-POS NOT > 0
020900         GO TO 2200-EXIT.
021000     PERFORM 2210-FIND-RIGHT-BRACKET THRU 2210-EXIT.
021100     IF WS-BRACKET-POS NOT > 0
021200         GO TO 2200-EXIT.
021300     PERFORM 2220-FIND-COLON THRU 2220-EXIT.
021400     IF WS-BRACKET-POS NOT > WS-LBRACKET-POS OR WS-COLON-POS NOT > 0
021500         GO TO 2200-EXIT.
021600     COMPUTE WS-TIMESTAMP-LEN =
021700         WS-BRACKET-POS - WS-LBRACKET-POS - 1.
021800     COMPUTE WS-SENDER-START = WS-BRACKET-POS + 2.
021900     COMPUTE WS-SENDER-LEN =
022000         WS-COLON-POS - WS-SENDER-START.
022100     IF WS-TIMESTAMP-LEN > 0 AND WS-SENDER-LEN > 0
022200         MOVE 'Y' TO LINE-VALID-SW
022300     END-IF.
022400 2200-EXIT.
022500     EXIT.
022600*---------------------------------------------------------------*
022700 2210-FIND-RIGHT-BRACKET.
022800     MOVE ZERO TO WS-BRACKET-POS.
022900     MOVE WS-LBRACKET-POS TO WS-IDX.
023000     PERFORM 2211-TEST-ONE-BRACKET-BYTE THRU 2211-EXIT
023100         UNTIL WS-IDX > WS-LINE-LEN - 1
023200            OR WS-BRACKET-POS > 0.
023300 2210-EXIT.
023400     EXIT.
023500*---------------------------------------------------------------*
023600 2211-TEST-ONE-BRACKET-BYTE.
023700     IF MSG-RAW-LINE(WS-IDX:WS-MARKER-WIDTH) = '] '
023800         MOVE WS-IDX TO WS-BRACKET-POS
023900     ELSE
024000         ADD 1 TO WS-IDX
024100     END-IF.
024200 2211-EXIT.
024300     EXIT.
024400*---------------------------------------------------------------*
024500 2220-FIND-COLON.
024600     MOVE ZERO TO WS-COLON-POS.
024700     MOVE WS-BRACKET-POS TO WS-IDX.
024800     PERFORM 2221-TEST-ONE-COLON-BYTE THRU 2221-EXIT
024900         UNTIL WS-IDX > WS-LINE-LEN - 1
025000            OR WS-COLON-POS > 0.
025100 2220-EXIT.
025200     EXIT.
025300*---------------------------------------------------------------*
025400 2221-TEST-ONE-COLON-BYTE.
025500     IF MSG-RAW-LINE(WS-IDX:WS-MARKER-WIDTH) = ': '
025600         MOVE WS-IDX TO WS-COLON-POS
025700     ELSE
025800         ADD 1 TO WS-IDX
025900     END-IF.
026000 2221-EXIT.
026100     EXIT.
026200*---------------------------------------------------------------*
026300*    2300-BUILD-MESSAGE-RECORD CUTS THE TIMESTAMP, SENDER AND
026400*    TEXT OUT OF MSG-RAW-LINE BY REFERENCE MODIFICATION AND
026500*    MOVES THEM INTO THE PARSED RECORD PASSED BACK TO THE
026600*    DRIVER.  ANY TEXT PORTION RUNS TO THE END OF THE LINE,
026700*    EVEN IF IT TURNS OUT TO BE ALL SPACES.
026800*---------------------------------------------------------------*
026900 2300-BUILD-MESSAGE-RECORD.
027000     MOVE SPACES TO MESSAGE-RECORD.
027100     MOVE MSG-RAW-LINE(WS-LBRACKET-POS + 1 : WS-TIMESTAMP-LEN)
027200         TO MSG-TIMESTAMP.
027300     MOVE MSG-RAW-LINE(WS-SENDER-START : WS-SENDER-LEN)
027400         TO MSG-SENDER.
027500     COMPUTE WS-TEXT-START = WS-COLON-POS + 2.
027600     IF WS-TEXT-START <= WS-LINE-LEN
027700         COMPUTE WS-TEXT-LEN = WS-LINE-LEN - WS-TEXT-START + 1
027800         MOVE MSG-RAW-LINE(WS-TEXT-START : WS-TEXT-LEN)
027900             TO MSG-TEXT
028000     END-IF.
028100 2300-EXIT.
028200     EXIT.
028300*---------------------------------------------------------------*
028400 3000-CLOSE-MESSAGE-FILE.
028500     CLOSE MESSAGE-FILE.
028600 3000-EXIT.
028700     EXIT.
028800*---------------------------------------------------------------*
028900 9900-INVALID-FILE-STATUS.
029000     MOVE MESSAGE-FILE-STATUS        TO DL-FILE-STATUS.
029100     MOVE MESSAGE-FILE-STATUS        TO DL-FILE-STATUS-NUM.
029200     DISPLAY ERROR-DISPLAY-LINE.
029300     IF LDMK-TRACE-SWITCH
029400         DISPLAY 'LDMKPARS TRACE - STATUS ' DL-FILE-STATUS-ALPHA
029500     END-IF.
029600 9900-EXIT.
029700     EXIT.
