000100 IDENTIFICATION DIVISION.
000200*===============================================================*
000300 PROGRAM-ID.    LDMKACT.
000400 AUTHOR.        R. ESPOSITO.
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000600 DATE-WRITTEN.  11/04/1996.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*===============================================================*
001000*    M A I N T E N A N C E   L O G
001100*---------------------------------------------------------------*
001200*  DATE        BY   TICKET    DESCRIPTION
001300*---------------------------------------------------------------*
001400*  1996-11-04  RJE  CR-1533   CREATED.  EVALUATES THE CLU/MEMA
001500*                             ACTIVATION RULE GRAMMAR (AND/OR/
001600*                             NOT/COUNT/DRIFT_HIGH/BARE-ID)
001700*                             AGAINST THE MARKER EVENTS DETECTED
001800*                             SO FAR FOR THE MESSAGE.
001900*  1997-02-21  RJE  CR-1549   COUNT COMPARISON OPERATORS ADDED
002000*                             (>, >=, <, <=, ==).  WAS AND/OR/
002100*                             NOT/BARE-ID ONLY UNTIL NOW.
002200*  1997-08-06  DQ   CR-1566   SPLIT THE MEMA PASS SO A RULE OF
002300*                             DRIFT_HIGH IS DEFERRED TO THE
002400*                             RECHECK PASS -- EMOTION METRICS
002500*                             ARE NOT KNOWN YET ON THE FIRST
002600*                             PASS THROUGH THE CATALOG.
002700*  1998-12-03  MHL  CR-1601   Y2K REMEDIATION.  NO 2-DIGIT YEAR
002800*                             FIELDS IN THIS PROGRAM.
002900*  1999-01-11  MHL  CR-1609   Y2K SIGN-OFF.  NO FURTHER CHANGES.
003000*  2003-07-15  RJE  CR-1801   UNPARSABLE RULE TEXT NOW FALLS
003100*                             THROUGH CLEANLY TO FALSE INSTEAD
003200*                             OF ABENDING ON A BAD SUBSCRIPT.
003300*  2010-02-22  EPA  CR-2140   EVT-CONTENT ON AN ACTIVATION EVENT
003400*                             NOW CARRIES THE MARKER'S OWN
003500*                             DESCRIPTION TEXT.
003600*  2013-09-10  RJM  CR-2351   2200-EVALUATE-ONE-RULE REWRITTEN TO
003700*                             FALL OUT OF THE GRAMMAR LADDER WITH
003800*                             A GO TO AS SOON AS A FORM MATCHES.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3096.
004500 OBJECT-COMPUTER. IBM-3096.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS LETTERS IS 'A' THRU 'Z' 'a' THRU 'z'
004900     UPSI-0 IS LDMK-TRACE-SWITCH.
005000*===============================================================*
005100 DATA DIVISION.
005200*---------------------------------------------------------------*
005300 WORKING-STORAGE SECTION.
005400*---------------------------------------------------------------*
005500 01  WS-SWITCHES-MISC.
005600     05  WS-FORM-MATCHED-SW          PIC X.
005700         88 FORM-MATCHED                   VALUE 'Y'.
005800     05  WS-RULE-RESULT-SW           PIC X.
005900         88 RULE-RESULT                    VALUE 'Y'.
006000     05  WS-SHAPE-OK-SW              PIC X.
006100         88 SHAPE-OK                       VALUE 'Y'.
006200     05  WS-HAS-EVENT-SW             PIC X.
006300         88 HAS-EVENT                      VALUE 'Y'.
006400     05  WS-IN-TOK-SW                PIC X.
006500         88 IN-TOKEN                       VALUE 'Y'.
006600     05  FILLER                      PIC X(03) VALUE SPACES.
006700*---------------------------------------------------------------*
006800*    ALTERNATE VIEW OF THE SWITCH BLOCK FOR A ONE-LINE TRACE
006900*    DISPLAY WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON.
007000*---------------------------------------------------------------*
007100 01  WS-SWITCHES-ALPHA-VIEW REDEFINES WS-SWITCHES-MISC.
007200     05  WSA-TRACE-TEXT              PIC X(08).
007300*---------------------------------------------------------------*
007400 77  WS-RULE-TEXT                    PIC X(40).
007500*---------------------------------------------------------------*
007600 01  WS-RULE-SCAN-FIELDS.
007700     05  WS-POS                      PIC S9(4) COMP.
007800     05  WS-TOK-START                PIC S9(4) COMP.
007900     05  WS-TOK-LEN                  PIC S9(3) COMP.
008000     05  WS-TOKEN-COUNT              PIC S9(3) COMP.
008100     05  WS-TOK-IDX2                 PIC S9(3) COMP.
008200     05  WS-RULE-TEMP                PIC S9(3) COMP.
008300     05  WS-RULE-REM                 PIC S9(3) COMP.
008400     05  WS-RULE-COUNT-LIMIT         PIC S9(3) COMP.
008500     05  WS-PREFIX-LEN               PIC S9(3) COMP.
008600     05  WS-PREFIX-COUNT             PIC S9(3) COMP.
008700*---------------------------------------------------------------*
008800 01  WS-DIGIT-CONVERT.
008900     05  WS-DIGIT-1                  PIC 9.
009000     05  WS-DIGIT-2                  PIC 9.
009100*---------------------------------------------------------------*
009200*    ALPHA VIEW OF THE TWO CONVERTED DIGITS, USED ONLY WHEN
009300*    TRACING A COUNT-RULE CONVERSION.
009400*---------------------------------------------------------------*
009500 01  WS-DIGIT-CONVERT-ALPHA REDEFINES WS-DIGIT-CONVERT.
009600     05  WSD-TRACE-TEXT              PIC X(02).
009700*---------------------------------------------------------------*
009800*    RULE TEXT IS SPLIT INTO BLANK-DELIMITED TOKENS HERE --
009900*    UP TO 9 TOKENS COVERS THE LONGEST AND/OR CHAIN THAT FITS
010000*    IN THE 40-BYTE MRK-ACT-RULE FIELD.
010100*---------------------------------------------------------------*
010200 01  WS-RULE-TOKEN-TABLE.
010300     05  WS-RULE-TOKEN               PIC X(12)
010400             OCCURS 1 TO 9 TIMES
010500             DEPENDING ON WS-TOKEN-COUNT
010600             INDEXED BY WS-RTK-IDX.
010700*---------------------------------------------------------------*
010800 01  WS-CHECK-ID                     PIC X(12).
010900 01  WS-ACTIVATED-MARKER-ID          PIC X(12).
011000 01  WS-ACTIVATED-LEVEL              PIC X(04).
011100 01  WS-ACTIVATED-CONTENT            PIC X(30).
011200 01  WS-ACTIVATED-CATEGORY           PIC X(16).
011300*---------------------------------------------------------------*
011400 01  WS-ACT-TRACE-LINE.
011500     05  FILLER  PIC X(18) VALUE 'LDMKACT ACTIVATED '.
011600     05  WST-MARKER-ID               PIC X(12).
011700     05  FILLER  PIC X(02) VALUE SPACES.
011800 01  WS-ACT-TRACE-LINE-FLAT REDEFINES WS-ACT-TRACE-LINE.
011900     05  WSTF-WHOLE-LINE             PIC X(32).
012000*===============================================================*
012100 LINKAGE SECTION.
012200*---------------------------------------------------------------*
012300 01  LDMKACT-PHASE-SWITCH            PIC X.
012400     88 PHASE-IS-NORMAL                    VALUE '1'.
012500     88 PHASE-IS-RECHECK                   VALUE '2'.
012600 01  DRIFT-LEVEL-SWITCH               PIC X.
012700     88 DRIFT-LEVEL-IS-HIGH                VALUE 'H'.
012800     88 DRIFT-LEVEL-IS-LOW                  VALUE 'L'.
012900*---------------------------------------------------------------*
013000     COPY COPYLIB-MRKTBL.
013100*---------------------------------------------------------------*
013200     COPY COPYLIB-EVTTBL.
013300*===============================================================*
013400 PROCEDURE DIVISION USING LDMKACT-PHASE-SWITCH,
013500                           DRIFT-LEVEL-SWITCH,
013600                           MARKER-TABLE-SIZE,
013700                           MARKER-TABLE,
013800                           EVENT-TABLE-SIZE,
013900                           EVENT-TABLE.
014000*---------------------------------------------------------------*
014100 0000-MAIN-ROUTINE.
014200     IF PHASE-IS-NORMAL
014300         PERFORM 2000-EVALUATE-CLU-MARKERS THRU 2000-EXIT
014400             VARYING MRK-INDEX FROM 1 BY 1
014500             UNTIL MRK-INDEX > MARKER-TABLE-SIZE
014600         PERFORM 2100-EVALUATE-MEMA-MARKERS THRU 2100-EXIT
014700             VARYING MRK-INDEX FROM 1 BY 1
014800             UNTIL MRK-INDEX > MARKER-TABLE-SIZE
014900     ELSE
015000         PERFORM 2900-RECHECK-DRIFT-RULES THRU 2900-EXIT
015100             VARYING MRK-INDEX FROM 1 BY 1
015200             UNTIL MRK-INDEX > MARKER-TABLE-SIZE
015300     END-IF.
015400     GOBACK.
015500*---------------------------------------------------------------*
015600*    2000-EVALUATE-CLU-MARKERS IS PERFORMED ONCE PER CATALOG
015700*    ENTRY.  CLU MARKERS GO FIRST SO MEMA RULES BELOW CAN TEST
015800*    FOR A CLU MARKER'S EVENT.
015900*---------------------------------------------------------------*
016000 2000-EVALUATE-CLU-MARKERS.
016100     IF STATUS-IS-ACTIVE OF TBL-MARKER-ENTRY (MRK-INDEX)
016200             AND LEVEL-IS-CLU OF TBL-MARKER-ENTRY (MRK-INDEX)
016300             AND MRK-ACT-RULE OF TBL-MARKER-ENTRY (MRK-INDEX)
016400                 NOT = SPACES
016500         MOVE MRK-ACT-RULE OF TBL-MARKER-ENTRY (MRK-INDEX)
016600             TO WS-RULE-TEXT
016700         PERFORM 2200-EVALUATE-ONE-RULE THRU 2200-EXIT
016800         IF RULE-RESULT
016900             MOVE MRK-ID OF TBL-MARKER-ENTRY (MRK-INDEX)
017000                 TO WS-ACTIVATED-MARKER-ID
017100             MOVE MRK-LEVEL OF TBL-MARKER-ENTRY (MRK-INDEX)
017200                 TO WS-ACTIVATED-LEVEL
017300             MOVE MRK-DESCRIPTION OF TBL-MARKER-ENTRY (MRK-INDEX)
017400                 TO WS-ACTIVATED-CONTENT
017500             MOVE MRK-CATEGORY OF TBL-MARKER-ENTRY (MRK-INDEX)
017600                 TO WS-ACTIVATED-CATEGORY
017700             PERFORM 2500-ADD-ACTIVATION-EVENT THRU 2500-EXIT
017800         END-IF
017900     END-IF.
018000 2000-EXIT.
018100     EXIT.
018200*---------------------------------------------------------------*
018300*    2100-EVALUATE-MEMA-MARKERS SKIPS A BARE DRIFT_HIGH RULE --
018400*    THE DRIFT LEVEL IS NOT KNOWN UNTIL LDMKEMO RUNS, SO THOSE
018500*    ARE LEFT FOR 2900-RECHECK-DRIFT-RULES LATER.
018600*---------------------------------------------------------------*
018700 2100-EVALUATE-MEMA-MARKERS.
018800     IF STATUS-IS-ACTIVE OF TBL-MARKER-ENTRY (MRK-INDEX)
018900             AND LEVEL-IS-MEMA OF TBL-MARKER-ENTRY (MRK-INDEX)
019000             AND MRK-ACT-RULE OF TBL-MARKER-ENTRY (MRK-INDEX)
019100                 NOT = SPACES
019200             AND MRK-ACT-RULE OF TBL-MARKER-ENTRY (MRK-INDEX)
019300                 NOT = 'DRIFT_HIGH'
019400         MOVE MRK-ACT-RULE OF TBL-MARKER-ENTRY (MRK-INDEX)
019500             TO WS-RULE-TEXT
019600         PERFORM 2200-EVALUATE-ONE-RULE THRU 2200-EXIT
019700         IF RULE-RESULT
019800             MOVE MRK-ID OF TBL-MARKER-ENTRY (MRK-INDEX)
019900                 TO WS-ACTIVATED-MARKER-ID
020000             MOVE MRK-LEVEL OF TBL-MARKER-ENTRY (MRK-INDEX)
020100                 TO WS-ACTIVATED-LEVEL
020200             MOVE MRK-DESCRIPTION OF TBL-MARKER-ENTRY (MRK-INDEX)
020300                 TO WS-ACTIVATED-CONTENT
020400             MOVE MRK-CATEGORY OF TBL-MARKER-ENTRY (MRK-INDEX)
020500                 TO WS-ACTIVATED-CATEGORY
020600             PERFORM 2500-ADD-ACTIVATION-EVENT THRU 2500-EXIT
020700         END-IF
020800     END-IF.
020900 2100-EXIT.
021000     EXIT.
021100*---------------------------------------------------------------*
021200*    2200-EVALUATE-ONE-RULE DISPATCHES WS-RULE-TEXT THROUGH THE
021300*    GRAMMAR FORMS IN TURN.  THE FIRST FORM THAT FITS SETS
021400*    WS-FORM-MATCHED-SW AND STOPS THE LADDER.  A RULE THAT
021500*    MATCHES NO FORM LEAVES WS-RULE-RESULT-SW AT 'N' -- FALSE,
021600*    PER THE UNPARSABLE-RULE CLAUSE.
021700*---------------------------------------------------------------*
021800*---------------------------------------------------------------*
021900*    THE GRAMMAR LADDER BELOW FALLS THROUGH FORM BY FORM UNTIL
022000*    ONE OF THEM SETS WS-FORM-MATCHED-SW AND JUMPS OUT WITH A
022100*    GO TO -- FASTER THAN RE-TESTING NOT FORM-MATCHED SIX TIMES
022200*    ONCE THE RULE HAS ALREADY MATCHED.  ADDED RJM/CR-2351.
022300*---------------------------------------------------------------*
022400 2200-EVALUATE-ONE-RULE.
022500     PERFORM 2210-TOKENIZE-RULE THRU 2210-EXIT.
022600     MOVE 'N' TO WS-FORM-MATCHED-SW.
022700     MOVE 'N' TO WS-RULE-RESULT-SW.
022800     PERFORM 2220-CHECK-BLANK-RULE THRU 2220-EXIT.
022900     IF FORM-MATCHED GO TO 2200-EXIT.
023000     PERFORM 2221-CHECK-DRIFT-HIGH-RULE THRU 2221-EXIT.
023100     IF FORM-MATCHED GO TO 2200-EXIT.
023200     PERFORM 2222-CHECK-NOT-RULE THRU 2222-EXIT.
023300     IF FORM-MATCHED GO TO 2200-EXIT.
023400     PERFORM 2223-CHECK-COUNT-RULE THRU 2223-EXIT.
023500     IF FORM-MATCHED GO TO 2200-EXIT.
023600     PERFORM 2224-CHECK-AND-RULE THRU 2224-EXIT.
023700     IF FORM-MATCHED GO TO 2200-EXIT.
023800     PERFORM 2227-CHECK-OR-RULE THRU 2227-EXIT.
023900     IF FORM-MATCHED GO TO 2200-EXIT.
024000     PERFORM 2240-CHECK-BARE-ID-RULE THRU 2240-EXIT.
024100 2200-EXIT.
024200     EXIT.
024300*---------------------------------------------------------------*
024400 2210-TOKENIZE-RULE.
024500     MOVE 0 TO WS-TOKEN-COUNT.
024600     MOVE 'N' TO WS-IN-TOK-SW.
024700     PERFORM 2211-SPLIT-ONE-BYTE THRU 2211-EXIT
024800         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 41.
024900 2210-EXIT.
025000     EXIT.
025100*---------------------------------------------------------------*
025200 2211-SPLIT-ONE-BYTE.
025300     IF WS-POS <= 40 AND WS-RULE-TEXT (WS-POS:1) NOT = SPACE
025400         IF NOT IN-TOKEN
025500             MOVE 'Y' TO WS-IN-TOK-SW
025600             MOVE WS-POS TO WS-TOK-START
025700         END-IF
025800     ELSE
025900         IF IN-TOKEN
026000             IF WS-TOKEN-COUNT < 9
026100                 COMPUTE WS-TOK-LEN = WS-POS - WS-TOK-START
026200                 IF WS-TOK-LEN > 12
026300                     MOVE 12 TO WS-TOK-LEN
026400                 END-IF
026500                 ADD 1 TO WS-TOKEN-COUNT
026600                 MOVE SPACES TO WS-RULE-TOKEN (WS-TOKEN-COUNT)
026700                 MOVE WS-RULE-TEXT (WS-TOK-START:WS-TOK-LEN)
026800                     TO WS-RULE-TOKEN (WS-TOKEN-COUNT)
026900             END-IF
027000             MOVE 'N' TO WS-IN-TOK-SW
027100         END-IF
027200     END-IF.
027300 2211-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------*
027600 2220-CHECK-BLANK-RULE.
027700     IF WS-TOKEN-COUNT = 0
027800         MOVE 'Y' TO WS-FORM-MATCHED-SW
027900         MOVE 'Y' TO WS-RULE-RESULT-SW
028000     END-IF.
028100 2220-EXIT.
028200     EXIT.
028300*---------------------------------------------------------------*
028400 2221-CHECK-DRIFT-HIGH-RULE.
028500     IF WS-TOKEN-COUNT = 1 AND WS-RULE-TOKEN (1) = 'DRIFT_HIGH'
028600         MOVE 'Y' TO WS-FORM-MATCHED-SW
028700         IF DRIFT-LEVEL-IS-HIGH
028800             MOVE 'Y' TO WS-RULE-RESULT-SW
028900         ELSE
029000             MOVE 'N' TO WS-RULE-RESULT-SW
029100         END-IF
029200     END-IF.
029300 2221-EXIT.
029400     EXIT.
029500*---------------------------------------------------------------*
029600 2222-CHECK-NOT-RULE.
029700     IF WS-TOKEN-COUNT = 2 AND WS-RULE-TOKEN (1) = 'NOT'
029800         MOVE 'Y' TO WS-FORM-MATCHED-SW
029900         MOVE WS-RULE-TOKEN (2) TO WS-CHECK-ID
030000         PERFORM 2300-MARKER-HAS-EVENT THRU 2300-EXIT
030100         IF HAS-EVENT
030200             MOVE 'N' TO WS-RULE-RESULT-SW
030300         ELSE
030400             MOVE 'Y' TO WS-RULE-RESULT-SW
030500         END-IF
030600     END-IF.
030700 2222-EXIT.
030800     EXIT.
030900*---------------------------------------------------------------*
031000*    2223-CHECK-COUNT-RULE HANDLES "X COUNT <OP> N" -- FOUR
031100*    TOKENS, SECOND TOKEN LITERALLY COUNT.  THE OPERATOR LADDER
031200*    TESTS THE TWO-CHARACTER FORMS BEFORE THE ONE-CHARACTER
031300*    FORMS SO >= IS NOT MISREAD AS >.
031400*---------------------------------------------------------------*
031500 2223-CHECK-COUNT-RULE.
031600     IF WS-TOKEN-COUNT = 4 AND WS-RULE-TOKEN (2) = 'COUNT'
031700         MOVE 'Y' TO WS-FORM-MATCHED-SW
031800         MOVE WS-RULE-TOKEN (1) TO WS-CHECK-ID
031900         PERFORM 2400-COUNT-EVENTS-WITH-PREFIX THRU 2400-EXIT
032000         PERFORM 2230-CONVERT-TOKEN-TO-NUMBER THRU 2230-EXIT
032100         MOVE 'N' TO WS-RULE-RESULT-SW
032200         IF WS-RULE-TOKEN (3) (1:2) = '>='
032300             IF WS-PREFIX-COUNT >= WS-RULE-COUNT-LIMIT
032400                 MOVE 'Y' TO WS-RULE-RESULT-SW
032500             END-IF
032600         ELSE
032700         IF WS-RULE-TOKEN (3) (1:2) = '<='
032800             IF WS-PREFIX-COUNT <= WS-RULE-COUNT-LIMIT
032900                 MOVE 'Y' TO WS-RULE-RESULT-SW
033000             END-IF
033100         ELSE
033200         IF WS-RULE-TOKEN (3) (1:2) = '=='
033300             IF WS-PREFIX-COUNT = WS-RULE-COUNT-LIMIT
033400                 MOVE 'Y' TO WS-RULE-RESULT-SW
033500             END-IF
033600         ELSE
033700         IF WS-RULE-TOKEN (3) (1:1) = '>'
033800             IF WS-PREFIX-COUNT > WS-RULE-COUNT-LIMIT
033900                 MOVE 'Y' TO WS-RULE-RESULT-SW
034000             END-IF
034100         ELSE
034200         IF WS-RULE-TOKEN (3) (1:1) = '<'
034300             IF WS-PREFIX-COUNT < WS-RULE-COUNT-LIMIT
034400                 MOVE 'Y' TO WS-RULE-RESULT-SW
034500             END-IF
034600         END-IF
034700         END-IF
034800         END-IF
034900         END-IF
035000         END-IF
035100     END-IF.
035200 2223-EXIT.
035300     EXIT.
035400*---------------------------------------------------------------*
035500*    2224-CHECK-AND-RULE HANDLES "X AND Y [AND Z ...]" -- AN
035600*    ODD TOKEN COUNT OF 3 OR MORE WITH AND AT EVERY EVEN
035700*    POSITION.  RESULT IS TRUE ONLY IF EVERY OPERAND HAS AN
035800*    EVENT.
035900*---------------------------------------------------------------*
036000 2224-CHECK-AND-RULE.
036100     MOVE 'N' TO WS-SHAPE-OK-SW.
036200     IF WS-TOKEN-COUNT >= 3
036300         DIVIDE WS-TOKEN-COUNT BY 2 GIVING WS-RULE-TEMP
036400             REMAINDER WS-RULE-REM
036500         IF WS-RULE-REM = 1
036600             MOVE 'Y' TO WS-SHAPE-OK-SW
036700             PERFORM 2225-TEST-AND-SEPARATOR THRU 2225-EXIT
036800                 VARYING WS-TOK-IDX2 FROM 2 BY 2
036900                 UNTIL WS-TOK-IDX2 > WS-TOKEN-COUNT - 1
037000                     OR NOT SHAPE-OK
037100         END-IF
037200     END-IF.
037300     IF SHAPE-OK
037400         MOVE 'Y' TO WS-FORM-MATCHED-SW
037500         MOVE 'Y' TO WS-RULE-RESULT-SW
037600         PERFORM 2226-TEST-AND-OPERAND THRU 2226-EXIT
037700             VARYING WS-TOK-IDX2 FROM 1 BY 2
037800             UNTIL WS-TOK-IDX2 > WS-TOKEN-COUNT
037900                 OR NOT RULE-RESULT
038000     END-IF.
038100 2224-EXIT.
038200     EXIT.
038300*---------------------------------------------------------------*
038400 2225-TEST-AND-SEPARATOR.
038500     IF WS-RULE-TOKEN (WS-TOK-IDX2) NOT = 'AND'
038600         MOVE 'N' TO WS-SHAPE-OK-SW
038700     END-IF.
038800 2225-EXIT.
038900     EXIT.
039000*---------------------------------------------------------------*
039100 2226-TEST-AND-OPERAND.
039200     MOVE WS-RULE-TOKEN (WS-TOK-IDX2) TO WS-CHECK-ID.
039300     PERFORM 2300-MARKER-HAS-EVENT THRU 2300-EXIT.
039400     IF NOT HAS-EVENT
039500         MOVE 'N' TO WS-RULE-RESULT-SW
039600     END-IF.
039700 2226-EXIT.
039800     EXIT.
039900*---------------------------------------------------------------*
040000*    2227-CHECK-OR-RULE IS THE SAME SHAPE TEST AS 2224 BUT WITH
040100*    OR SEPARATORS, AND STOPS AS SOON AS ONE OPERAND HAS AN
040200*    EVENT.
040300*---------------------------------------------------------------*
040400 2227-CHECK-OR-RULE.
040500     MOVE 'N' TO WS-SHAPE-OK-SW.
040600     IF WS-TOKEN-COUNT >= 3
040700         DIVIDE WS-TOKEN-COUNT BY 2 GIVING WS-RULE-TEMP
040800             REMAINDER WS-RULE-REM
040900         IF WS-RULE-REM = 1
041000             MOVE 'Y' TO WS-SHAPE-OK-SW
041100             PERFORM 2228-TEST-OR-SEPARATOR THRU 2228-EXIT
041200                 VARYING WS-TOK-IDX2 FROM 2 BY 2
041300                 UNTIL WS-TOK-IDX2 > WS-TOKEN-COUNT - 1
041400                     OR NOT SHAPE-OK
041500         END-IF
041600     END-IF.
041700     IF SHAPE-OK
041800         MOVE 'Y' TO WS-FORM-MATCHED-SW
041900         MOVE 'N' TO WS-RULE-RESULT-SW
042000         PERFORM 2229-TEST-OR-OPERAND THRU 2229-EXIT
042100             VARYING WS-TOK-IDX2 FROM 1 BY 2
042200             UNTIL WS-TOK-IDX2 > WS-TOKEN-COUNT
042300                 OR RULE-RESULT
042400     END-IF.
042500 2227-EXIT.
042600     EXIT.
042700*---------------------------------------------------------------*
042800 2228-TEST-OR-SEPARATOR.
042900     IF WS-RULE-TOKEN (WS-TOK-IDX2) NOT = 'OR'
043000         MOVE 'N' TO WS-SHAPE-OK-SW
043100     END-IF.
043200 2228-EXIT.
043300     EXIT.
043400*---------------------------------------------------------------*
043500 2229-TEST-OR-OPERAND.
043600     MOVE WS-RULE-TOKEN (WS-TOK-IDX2) TO WS-CHECK-ID.
043700     PERFORM 2300-MARKER-HAS-EVENT THRU 2300-EXIT.
043800     IF HAS-EVENT
043900         MOVE 'Y' TO WS-RULE-RESULT-SW
044000     END-IF.
044100 2229-EXIT.
044200     EXIT.
044300*---------------------------------------------------------------*
044400*    2230-CONVERT-TOKEN-TO-NUMBER TURNS THE UP-TO-2-DIGIT
044500*    LITERAL IN TOKEN 4 OF A COUNT RULE INTO A WORKING NUMBER.
044600*---------------------------------------------------------------*
044700 2230-CONVERT-TOKEN-TO-NUMBER.
044800     MOVE 0 TO WS-RULE-COUNT-LIMIT.
044900     IF WS-RULE-TOKEN (4) (1:1) IS NUMERIC
045000         MOVE WS-RULE-TOKEN (4) (1:1) TO WS-DIGIT-1
045100         IF WS-RULE-TOKEN (4) (2:1) IS NUMERIC
045200             MOVE WS-RULE-TOKEN (4) (2:1) TO WS-DIGIT-2
045300             COMPUTE WS-RULE-COUNT-LIMIT =
045400                 WS-DIGIT-1 * 10 + WS-DIGIT-2
045500         ELSE
045600             MOVE WS-DIGIT-1 TO WS-RULE-COUNT-LIMIT
045700         END-IF
045800     END-IF.
045900 2230-EXIT.
046000     EXIT.
046100*---------------------------------------------------------------*
046200 2240-CHECK-BARE-ID-RULE.
046300     IF WS-TOKEN-COUNT = 1
046400         MOVE 'Y' TO WS-FORM-MATCHED-SW
046500         MOVE WS-RULE-TOKEN (1) TO WS-CHECK-ID
046600         PERFORM 2300-MARKER-HAS-EVENT THRU 2300-EXIT
046700         IF HAS-EVENT
046800             MOVE 'Y' TO WS-RULE-RESULT-SW
046900         ELSE
047000             MOVE 'N' TO WS-RULE-RESULT-SW
047100         END-IF
047200     END-IF.
047300 2240-EXIT.
047400     EXIT.
047500*---------------------------------------------------------------*
047600 2300-MARKER-HAS-EVENT.
047700     MOVE 'N' TO WS-HAS-EVENT-SW.
047800     PERFORM 2301-TEST-ONE-EVENT-FOR-ID THRU 2301-EXIT
047900         VARYING EVT-INDEX FROM 1 BY 1
048000         UNTIL EVT-INDEX > EVENT-TABLE-SIZE OR HAS-EVENT.
048100 2300-EXIT.
048200     EXIT.
048300*---------------------------------------------------------------*
048400 2301-TEST-ONE-EVENT-FOR-ID.
048500     IF EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
048600             = WS-CHECK-ID
048700         MOVE 'Y' TO WS-HAS-EVENT-SW
048800     END-IF.
048900 2301-EXIT.
049000     EXIT.
049100*---------------------------------------------------------------*
049200 2400-COUNT-EVENTS-WITH-PREFIX.
049300     PERFORM 2402-PREFIX-LENGTH THRU 2402-EXIT.
049400     MOVE 0 TO WS-PREFIX-COUNT.
049500     IF WS-PREFIX-LEN > 0
049600         PERFORM 2401-TEST-ONE-EVENT-FOR-PREFIX THRU 2401-EXIT
049700             VARYING EVT-INDEX FROM 1 BY 1
049800             UNTIL EVT-INDEX > EVENT-TABLE-SIZE
049900     END-IF.
050000 2400-EXIT.
050100     EXIT.
050200*---------------------------------------------------------------*
050300 2401-TEST-ONE-EVENT-FOR-PREFIX.
050400     IF EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
050500             (1:WS-PREFIX-LEN) = WS-CHECK-ID (1:WS-PREFIX-LEN)
050600         ADD 1 TO WS-PREFIX-COUNT
050700     END-IF.
050800 2401-EXIT.
050900     EXIT.
051000*---------------------------------------------------------------*
051100 2402-PREFIX-LENGTH.
051200     MOVE 12 TO WS-PREFIX-LEN.
051300     PERFORM 2403-TEST-TRAILING-PREFIX-BYTE THRU 2403-EXIT
051400         UNTIL WS-PREFIX-LEN = 0
051500             OR WS-CHECK-ID (WS-PREFIX-LEN:1) NOT = SPACE.
051600 2402-EXIT.
051700     EXIT.
051800*---------------------------------------------------------------*
051900 2403-TEST-TRAILING-PREFIX-BYTE.
052000     SUBTRACT 1 FROM WS-PREFIX-LEN.
052100 2403-EXIT.
052200     EXIT.
052300*---------------------------------------------------------------*
052400*    2500-ADD-ACTIVATION-EVENT APPENDS THE EVENT FOR A TRUE
052500*    RULE.  POSITION IS ALWAYS 0 -- ACTIVATION IS A PROPERTY OF
052600*    THE WHOLE MESSAGE, NOT A SPOT IN THE TEXT.
052700*---------------------------------------------------------------*
052800 2500-ADD-ACTIVATION-EVENT.
052900     IF EVENT-TABLE-SIZE < 300
053000         ADD 1 TO EVENT-TABLE-SIZE
053100         SET EVT-INDEX TO EVENT-TABLE-SIZE
053200         MOVE WS-ACTIVATED-MARKER-ID
053300             TO EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
053400         MOVE WS-ACTIVATED-LEVEL
053500             TO EVT-LEVEL OF TBL-MARKER-EVENT (EVT-INDEX)
053600         MOVE 0
053700             TO EVT-POSITION OF TBL-MARKER-EVENT (EVT-INDEX)
053800         MOVE WS-ACTIVATED-CONTENT
053900             TO EVT-CONTENT OF TBL-MARKER-EVENT (EVT-INDEX)
054000         MOVE WS-ACTIVATED-CATEGORY
054100             TO EVT-CATEGORY OF TBL-MARKER-EVENT (EVT-INDEX)
054200         MOVE .85
054300             TO EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)
054400         IF LDMK-TRACE-SWITCH
054500             MOVE WS-ACTIVATED-MARKER-ID TO WST-MARKER-ID
054600             DISPLAY WS-ACT-TRACE-LINE
054700         END-IF
054800     END-IF.
054900 2500-EXIT.
055000     EXIT.
055100*---------------------------------------------------------------*
055200*    2900-RECHECK-DRIFT-RULES RUNS ONLY ON THE SECOND CALL,
055300*    AFTER LDMKEMO HAS SET THE DRIFT LEVEL FOR THIS MESSAGE.  IT
055400*    ONLY LOOKS AT MEMA MARKERS WHOSE RULE IS THE BARE WORD
055500*    DRIFT_HIGH -- EVERYTHING ELSE FIRED ALREADY ON THE FIRST
055600*    CALL.
055700*---------------------------------------------------------------*
055800 2900-RECHECK-DRIFT-RULES.
055900     IF STATUS-IS-ACTIVE OF TBL-MARKER-ENTRY (MRK-INDEX)
056000             AND LEVEL-IS-MEMA OF TBL-MARKER-ENTRY (MRK-INDEX)
056100             AND MRK-ACT-RULE OF TBL-MARKER-ENTRY (MRK-INDEX)
056200                 = 'DRIFT_HIGH'
056300         MOVE MRK-ACT-RULE OF TBL-MARKER-ENTRY (MRK-INDEX)
056400             TO WS-RULE-TEXT
056500         PERFORM 2200-EVALUATE-ONE-RULE THRU 2200-EXIT
056600         IF RULE-RESULT
056700             MOVE MRK-ID OF TBL-MARKER-ENTRY (MRK-INDEX)
056800                 TO WS-ACTIVATED-MARKER-ID
056900             MOVE MRK-LEVEL OF TBL-MARKER-ENTRY (MRK-INDEX)
057000                 TO WS-ACTIVATED-LEVEL
057100             MOVE MRK-DESCRIPTION OF TBL-MARKER-ENTRY (MRK-INDEX)
057200                 TO WS-ACTIVATED-CONTENT
057300             MOVE MRK-CATEGORY OF TBL-MARKER-ENTRY (MRK-INDEX)
057400                 TO WS-ACTIVATED-CATEGORY
057500             PERFORM 2500-ADD-ACTIVATION-EVENT THRU 2500-EXIT
057600         END-IF
057700     END-IF.
057800 2900-EXIT.
057900     EXIT.
