000100 IDENTIFICATION DIVISION.
000200*===============================================================*
000300 PROGRAM-ID.    LDMKMAIN.
000400 AUTHOR.        F. DELACROIX.
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000600 DATE-WRITTEN.  05/16/1988.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*===============================================================*
001000*    M A I N T E N A N C E   L O G
001100*---------------------------------------------------------------*
001200*  DATE        BY   TICKET    DESCRIPTION
001300*---------------------------------------------------------------*
001400*  1988-05-16  FXD  CR-1051   CREATED.  DRIVES MARKER LOAD,
001500*                             MESSAGE PARSE AND INITIAL SCAN;
001600*                             WRITES THE EVENT FILE AND A BASIC
001700*                             TIMELINE REPORT.
001800*  1992-03-25  GA   CR-1222   CALL TO LDMKSORT ADDED SO THE
001900*                             PRINTED TIMELINE COMES OUT IN
002000*                             POSITION ORDER NO MATTER WHAT
002100*                             ORDER THE EVENTS WERE DETECTED IN.
002200*  1996-03-19  EPA  CR-1493   CALL TO LDMKENR ADDED FOR SENTIMENT
002300*                             AND ENTITY EVENTS.
002400*  1996-11-06  RJE  CR-1534   CALL TO LDMKACT ADDED (NORMAL
002500*                             PHASE) FOR CLU/MEMA ACTIVATION
002600*                             RULES.
002700*  1997-06-17  TKW  CR-1558   CALL TO LDMKEMO ADDED; EMOTION
002800*                             LINE AND METRICS FILE WRITE ADDED
002900*                             TO THE REPORT.
003000*  1997-08-07  DQ   CR-1568   SECOND CALL TO LDMKACT (RECHECK
003100*                             PHASE) ADDED AFTER EMOTION METRICS
003200*                             ARE KNOWN, FOR DRIFT_HIGH-KEYED
003300*                             RULES.
003400*  1997-11-13  LRO  CR-1580   CALL TO LDMKPROF ADDED; PROFILE
003500*                             LINE ADDED TO THE MESSAGE FOOTER.
003600*  1998-12-03  MHL  CR-1601   Y2K REMEDIATION.  RUN DATE NOW
003700*                             READ 4-DIGIT YEAR, HEADING LINE
003800*                             EDITED ACCORDINGLY.
003900*  1999-01-11  MHL  CR-1609   Y2K SIGN-OFF.  NO FURTHER CHANGES.
004000*  2009-02-17  EPA  CR-2098   TOTAL LINES READ AND MALFORMED
004100*                             LINE COUNT NOW SHOWN ON THE GRAND
004200*                             TOTALS PAGE, TO MATCH WHAT LDMKPARS
004300*                             HANDS BACK.
004400*  2011-05-18  EPA  CR-2233   MINOR CLEANUP, NO LOGIC CHANGE.
004500*  2013-09-10  RJM  CR-2351   1000-OPEN-FILES NOW BAILS OUT ON THE
004600*                             FIRST BAD OPEN INSTEAD OF TRYING THE
004700*                             REMAINING FILES -- ADDED
004800*                             1999-OPEN-FILES-ABEND AND THE GO TO
004900*                             THAT REACHES IT.
005000*===============================================================*
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500 SOURCE-COMPUTER. IBM-3096.
005600 OBJECT-COMPUTER. IBM-3096.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS LETTERS IS 'A' THRU 'Z' 'a' THRU 'z'
006000     UPSI-0 IS LDMK-TRACE-SWITCH.
006100*---------------------------------------------------------------*
006200 INPUT-OUTPUT SECTION.
006300*---------------------------------------------------------------*
006400 FILE-CONTROL.
006500     SELECT EVENT-FILE ASSIGN TO EVENTS
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS  IS EVENT-FILE-STATUS.
006800     SELECT METRIC-FILE ASSIGN TO METRICS
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS  IS METRIC-FILE-STATUS.
007100     SELECT PRINT-FILE ASSIGN TO REPORTFL
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS  IS PRINT-FILE-STATUS.
007400*===============================================================*
007500 DATA DIVISION.
007600*---------------------------------------------------------------*
007700 FILE SECTION.
007800*---------------------------------------------------------------*
007900 FD  EVENT-FILE
008000         RECORDING MODE IS F.
008100 01  EVENT-FILE-RECORD              PIC X(80).
008200*---------------------------------------------------------------*
008300 FD  METRIC-FILE
008400         RECORDING MODE IS F.
008500 01  METRIC-FILE-RECORD             PIC X(80).
008600*---------------------------------------------------------------*
008700 FD  PRINT-FILE
008800         RECORDING MODE IS F.
008900 01  PRINT-RECORD.
009000     05  PRINT-LINE                 PIC X(132).
009100*---------------------------------------------------------------*
009200 WORKING-STORAGE SECTION.
009300*---------------------------------------------------------------*
009400 01  REPORT-LINES.
009500*---------------------------------------------------------------*
009600     05  NEXT-REPORT-LINE           PIC X(132).
009700*---------------------------------------------------------------*
009800     05  HEADING-LINE-1.
009900         10  FILLER                 PIC X(01) VALUE SPACE.
010000         10  FILLER                 PIC X(29) VALUE
010100                 'LEAN-DEEP 3.2 MARKER ANALYSIS'.
010200         10  FILLER                 PIC X(15) VALUE SPACE.
010300         10  FILLER                 PIC X(10) VALUE 'RUN DATE: '.
010400         10  HL1-MONTH-OUT          PIC XX.
010500         10  FILLER                 PIC X VALUE '/'.
010600         10  HL1-DAY-OUT            PIC XX.
010700         10  FILLER                 PIC X VALUE '/'.
010800         10  HL1-YEAR-OUT           PIC X(04).
010900         10  FILLER                 PIC X(15) VALUE SPACE.
011000         10  FILLER                 PIC X(05) VALUE 'PAGE:'.
011100         10  HL1-PAGE-NUM           PIC ZZZZ9.
011200         10  FILLER                 PIC X(44) VALUE SPACE.
011300*---------------------------------------------------------------*
011400     05  HEADING-LINE-2.
011500         10  FILLER                 PIC X(08) VALUE SPACES.
011600         10  FILLER                 PIC X(06) VALUE 'MSG #'.
011700         10  FILLER                 PIC X(06) VALUE SPACES.
011800         10  FILLER                 PIC X(20) VALUE 'SENDER'.
011900         10  FILLER                 PIC X(02) VALUE SPACES.
012000         10  FILLER                 PIC X(40) VALUE
012100                 'MESSAGE TEXT (FIRST 40 CHARACTERS)'.
012200         10  FILLER                 PIC X(50) VALUE SPACES.
012300*---------------------------------------------------------------*
012400     05  HEADING-LINE-3.
012500         10  FILLER                 PIC X(08) VALUE SPACES.
012600         10  FILLER                 PIC X(06) VALUE '-----'.
012700         10  FILLER                 PIC X(06) VALUE SPACES.
012800         10  FILLER                 PIC X(20) VALUE
012900                 '--------------------'.
013000         10  FILLER                 PIC X(02) VALUE SPACES.
013100         10  FILLER                 PIC X(40) VALUE
013200                 '----------------------------------------'.
013300         10  FILLER                 PIC X(50) VALUE SPACES.
013400*---------------------------------------------------------------*
013500     05  DETAIL-LINE-1.
013600         10  DL1-MSG-SEQ            PIC ZZZZZZ9.
013700         10  FILLER                 PIC X(01) VALUE SPACES.
013800         10  DL1-SENDER             PIC X(20).
013900         10  FILLER                 PIC X(02) VALUE SPACES.
014000         10  DL1-TEXT-40            PIC X(40).
014100         10  FILLER                 PIC X(62) VALUE SPACES.
014200*---------------------------------------------------------------*
014300     05  DETAIL-LINE-2.
014400         10  FILLER                 PIC X(08) VALUE SPACES.
014500         10  DL2-MARKER-ID          PIC X(12).
014600         10  FILLER                 PIC X(02) VALUE SPACES.
014700         10  DL2-LEVEL              PIC X(04).
014800         10  FILLER                 PIC X(02) VALUE SPACES.
014900         10  DL2-POSITION           PIC ZZZ9.
015000         10  FILLER                 PIC X(02) VALUE SPACES.
015100         10  DL2-CONFIDENCE         PIC Z.99.
015200         10  FILLER                 PIC X(02) VALUE SPACES.
015300         10  DL2-CONTENT            PIC X(30).
015400         10  FILLER                 PIC X(65) VALUE SPACES.
015500*---------------------------------------------------------------*
015600     05  FOOTER-LINE-1.
015700         10  FILLER                 PIC X(08) VALUE SPACES.
015800         10  FILLER                 PIC X(04) VALUE 'ATO:'.
015900         10  FL1-ATO-COUNT          PIC ZZ9.
016000         10  FILLER                 PIC X(02) VALUE SPACES.
016100         10  FILLER                 PIC X(04) VALUE 'SEM:'.
016200         10  FL1-SEM-COUNT          PIC ZZ9.
016300         10  FILLER                 PIC X(02) VALUE SPACES.
016400         10  FILLER                 PIC X(04) VALUE 'CLU:'.
016500         10  FL1-CLU-COUNT          PIC ZZ9.
016600         10  FILLER                 PIC X(02) VALUE SPACES.
016700         10  FILLER                 PIC X(05) VALUE 'MEMA:'.
016800         10  FL1-MEMA-COUNT         PIC ZZ9.
016900         10  FILLER                 PIC X(88) VALUE SPACES.
017000*---------------------------------------------------------------*
017100     05  FOOTER-LINE-2.
017200         10  FILLER                 PIC X(08) VALUE SPACES.
017300         10  FILLER                 PIC X(08) VALUE 'VALENCE '.
017400         10  FL2-VALENCE            PIC +9.9999.
017500         10  FILLER                 PIC X(02) VALUE SPACES.
017600         10  FILLER                 PIC X(08) VALUE 'AROUSAL '.
017700         10  FL2-AROUSAL            PIC 9.9999.
017800         10  FILLER                 PIC X(02) VALUE SPACES.
017900         10  FILLER                 PIC X(10) VALUE
018000                 'DOMINANCE '.
018100         10  FL2-DOMINANCE          PIC 9.9999.
018200         10  FILLER                 PIC X(02) VALUE SPACES.
018300         10  FILLER                 PIC X(06) VALUE 'DRIFT '.
018400         10  FL2-DRIFT              PIC 9.9999.
018500         10  FILLER                 PIC X(02) VALUE SPACES.
018600         10  FILLER                 PIC X(10) VALUE
018700                 'STABILITY '.
018800         10  FL2-STABILITY          PIC 9.9999.
018900         10  FILLER                 PIC X(02) VALUE SPACES.
019000         10  FILLER                 PIC X(06) VALUE 'LEVEL '.
019100         10  FL2-LEVEL              PIC X(06).
019200         10  FILLER                 PIC X(13) VALUE SPACES.
019300*---------------------------------------------------------------*
019400     05  FOOTER-LINE-3.
019500         10  FILLER                 PIC X(08) VALUE SPACES.
019600         10  FILLER                 PIC X(10) VALUE
019700                 'DOMINANT: '.
019800         10  FL3-DOMINANT-LEVEL     PIC X(04).
019900         10  FILLER                 PIC X(02) VALUE SPACES.
020000         10  FILLER                 PIC X(07) VALUE 'STYLE: '.
020100         10  FL3-COMM-STYLE         PIC X(12).
020200         10  FILLER                 PIC X(02) VALUE SPACES.
020300         10  FILLER                 PIC X(15) VALUE
020400                 'RECOMMENDATION:'.
020500         10  FILLER                 PIC X(01) VALUE SPACE.
020600         10  FL3-RECOMMENDATION     PIC X(40).
020700         10  FILLER                 PIC X(31) VALUE SPACES.
020800*---------------------------------------------------------------*
020900     05  RISK-LINE.
021000         10  FILLER                 PIC X(10) VALUE SPACES.
021100         10  FILLER                 PIC X(06) VALUE 'RISK: '.
021200         10  RL-RISK-TEXT           PIC X(30).
021300         10  FILLER                 PIC X(86) VALUE SPACES.
021400*---------------------------------------------------------------*
021500     05  TOTALS-HEADING-LINE.
021600         10  FILLER                 PIC X(08) VALUE SPACES.
021700         10  FILLER                 PIC X(34) VALUE
021800                 '*** END OF JOB CONTROL TOTALS ***'.
021900         10  FILLER                 PIC X(90) VALUE SPACES.
022000*---------------------------------------------------------------*
022100     05  TOTALS-DETAIL-LINE.
022200         10  FILLER                 PIC X(08) VALUE SPACES.
022300         10  TL-LABEL               PIC X(34).
022400         10  FILLER                 PIC X(02) VALUE SPACES.
022500         10  TL-VALUE               PIC ZZZZZZ9.
022600         10  FILLER                 PIC X(81) VALUE SPACES.
022700*---------------------------------------------------------------*
022800*    SWITCH BLOCK -- THE FIRST FOUR FIELDS ARE PASSED BY
022900*    REFERENCE DIRECTLY INTO LDMKPARS AND LDMKACT EACH TIME
023000*    THEY ARE CALLED.
023100*---------------------------------------------------------------*
023200 01  WS-SWITCHES-MISC.
023300     05  PARSER-EOF-SWITCH          PIC X.
023400         88 PARSER-AT-EOF                 VALUE 'Y'.
023500     05  PARSER-FOUND-MESSAGE-SW    PIC X.
023600         88 PARSER-HAS-MESSAGE            VALUE 'Y'.
023700     05  LDMKACT-PHASE-SWITCH       PIC X.
023800         88 PHASE-IS-NORMAL               VALUE '1'.
023900         88 PHASE-IS-RECHECK              VALUE '2'.
024000     05  DRIFT-LEVEL-SWITCH         PIC X.
024100         88 DRIFT-LEVEL-IS-HIGH           VALUE 'H'.
024200         88 DRIFT-LEVEL-IS-LOW            VALUE 'L'.
024300     05  FILLER                     PIC X(04) VALUE SPACES.
024400*---------------------------------------------------------------*
024500*    ALTERNATE SINGLE-FIELD VIEW OF THE SWITCH BLOCK, USED ONLY
024600*    WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON, TO DISPLAY IT IN
024700*    ONE SHOT DURING A TRACE RUN.
024800*---------------------------------------------------------------*
024900 01  WS-SWITCHES-ALPHA-VIEW REDEFINES WS-SWITCHES-MISC.
025000     05  WSA-TRACE-TEXT             PIC X(08).
025100*---------------------------------------------------------------*
025200 01  WS-FILE-STATUS-FIELDS.
025300     05  EVENT-FILE-STATUS          PIC XX.
025400         88 EVENT-FILE-OK                 VALUE '00'.
025500     05  METRIC-FILE-STATUS         PIC XX.
025600         88 METRIC-FILE-OK                VALUE '00'.
025700     05  PRINT-FILE-STATUS          PIC XX.
025800         88 PRINT-FILE-OK                 VALUE '00'.
025900     05  FILLER                     PIC X(02) VALUE SPACES.
026000*---------------------------------------------------------------*
026100 01  WS-MSG-SEQ-FIELDS.
026200     05  WS-MSG-SEQ-COUNTER         PIC 9(06).
026300*---------------------------------------------------------------*
026400*    EDITED VIEW OF WS-MSG-SEQ-COUNTER, USED TO BUILD THE
026500*    DETAIL LINE 1 SEQUENCE NUMBER.
026600*---------------------------------------------------------------*
026700 01  WS-MSG-SEQ-EDIT-VIEW REDEFINES WS-MSG-SEQ-FIELDS.
026800     05  WS-MSG-SEQ-DISPLAY         PIC ZZZZZ9.
026900*---------------------------------------------------------------*
027000 01  WS-SUBSCRIPTS.
027100     05  WS-RISK-SUB                PIC S9(01) USAGE IS COMP.
027200*---------------------------------------------------------------*
027300 77  WS-RISK-SLOT-MAX               PIC S9(01) USAGE IS COMP
027400                                     VALUE 3.
027500*---------------------------------------------------------------*
027600 01  TOTAL-ACCUMULATORS.
027700     05  TA-MESSAGES-READ           PIC 9(06) USAGE IS COMP.
027800     05  TA-MESSAGES-ANALYZED       PIC 9(06) USAGE IS COMP.
027900     05  TA-EVENTS-ATO              PIC 9(06) USAGE IS COMP.
028000     05  TA-EVENTS-SEM              PIC 9(06) USAGE IS COMP.
028100     05  TA-EVENTS-CLU              PIC 9(06) USAGE IS COMP.
028200     05  TA-EVENTS-MEMA             PIC 9(06) USAGE IS COMP.
028300     05  TA-EVENTS-GRAND-TOTAL      PIC 9(07) USAGE IS COMP.
028400*---------------------------------------------------------------*
028500 01  WS-COUNTERS.
028600     05  TOTAL-LINES-READ-COUNT     PIC 9(06) USAGE IS COMP.
028700     05  MALFORMED-LINE-COUNT       PIC 9(06) USAGE IS COMP.
028800*---------------------------------------------------------------*
028900*    WS-SIZE-FIELDS/EDIT-VIEW IS A GENERAL-PURPOSE SCRATCH PAIR
029000*    USED TO RUN A COMP ACCUMULATOR THROUGH AN EDITED PICTURE
029100*    BEFORE IT GOES ON A TRACE LINE -- SAME IDEA AS LDMKSORT
029200*    AND LDMKPROF USE FOR THEIR OWN TRACE COUNTS.
029300*---------------------------------------------------------------*
029400 01  WS-SIZE-FIELDS.
029500     05  WS-SIZE-NUMBER             PIC 9(07).
029600 01  WS-SIZE-EDIT-VIEW REDEFINES WS-SIZE-FIELDS.
029700     05  WS-SIZE-DISPLAY            PIC ZZZZZZ9.
029800*---------------------------------------------------------------*
029900*    TRACE LINE BUILT WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON.
030000*---------------------------------------------------------------*
030100 01  WS-TRACE-LINE.
030200     05  FILLER                     PIC X(14) VALUE
030300             'LDMKMAIN MSGS='.
030400     05  WST-MSG-COUNT              PIC ZZZZZZ9.
030500     05  FILLER                     PIC X(06) VALUE ' EVTS='.
030600     05  WST-EVT-COUNT              PIC ZZZZZZ9.
030700     05  FILLER                     PIC X(10) VALUE SPACES.
030800 01  WS-TRACE-LINE-FLAT REDEFINES WS-TRACE-LINE.
030900     05  WSTF-WHOLE-LINE            PIC X(44).
031000*---------------------------------------------------------------*
031100 01  WS-ERROR-FIELDS.
031200     05  DL-FILE-STATUS-NUM         PIC 99.
031300     05  FILLER                     PIC X(10) VALUE SPACES.
031400 01  WS-ERROR-FIELDS-ALPHA REDEFINES WS-ERROR-FIELDS.
031500     05  DL-FILE-STATUS-ALPHA       PIC XX.
031600     05  FILLER                     PIC X(10).
031700 01  ERROR-DISPLAY-LINE.
031800     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
031900     05  DL-ERROR-REASON            PIC X(07) VALUE SPACE.
032000     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
032100     05  DL-FILE-STATUS             PIC 99.
032200     05  FILLER  PIC X(05) VALUE ' *** '.
032300 01  ERROR-DISPLAY-LINE-FLAT REDEFINES ERROR-DISPLAY-LINE.
032400     05  EDF-WHOLE-LINE             PIC X(55).
032500*---------------------------------------------------------------*
032600     COPY COPYLIB-CTLREC.
032700*---------------------------------------------------------------*
032800     COPY COPYLIB-MRKTBL.
032900*---------------------------------------------------------------*
033000     COPY COPYLIB-MSGREC.
033100*---------------------------------------------------------------*
033200     COPY COPYLIB-EVTTBL.
033300*---------------------------------------------------------------*
033400     COPY COPYLIB-EMOREC.
033500*---------------------------------------------------------------*
033600     COPY COPYLIB-PRFREC.
033700*===============================================================*
033800 PROCEDURE DIVISION.
033900*---------------------------------------------------------------*
034000 0000-MAIN-PROCESSING.
034100*---------------------------------------------------------------*
034200     PERFORM 1000-OPEN-FILES.
034300     PERFORM 2000-PROCESS-ONE-MESSAGE
034400         UNTIL PARSER-AT-EOF.
034500     PERFORM 8000-PRINT-GRAND-TOTALS.
034600     IF LDMK-TRACE-SWITCH
034700         PERFORM 9800-DISPLAY-TRACE-LINE
034800     END-IF.
034900     PERFORM 3000-CLOSE-FILES.
035000     GOBACK.
035100*---------------------------------------------------------------*
035200 1000-OPEN-FILES.
035300*---------------------------------------------------------------*
035400     MOVE ZERO TO TOTAL-LINES-READ-COUNT MALFORMED-LINE-COUNT.
035500     MOVE ZERO TO TA-MESSAGES-READ TA-MESSAGES-ANALYZED.
035600     MOVE ZERO TO TA-EVENTS-ATO TA-EVENTS-SEM.
035700     MOVE ZERO TO TA-EVENTS-CLU TA-EVENTS-MEMA.
035800     MOVE ZERO TO TA-EVENTS-GRAND-TOTAL.
035900     MOVE ZERO TO WS-MSG-SEQ-COUNTER.
036000     MOVE 1 TO PAGE-COUNT.
036100     MOVE 999 TO LINE-COUNT.
036200     ACCEPT WS-CURRENT-DATE-YMD FROM DATE YYYYMMDD.
036300     MOVE WS-CURRENT-MONTH           TO HL1-MONTH-OUT.
036400     MOVE WS-CURRENT-DAY              TO HL1-DAY-OUT.
036500     MOVE WS-CURRENT-YEAR             TO HL1-YEAR-OUT.
036600     CALL 'LDMKLOAD' USING MARKER-TABLE-SIZE,
036700                            MARKER-VALID-COUNT,
036800                            MARKER-INVALID-COUNT,
036900                            MARKER-TABLE
037000     END-CALL.
037100     OPEN OUTPUT EVENT-FILE.
037200     IF NOT EVENT-FILE-OK
037300         MOVE 'EVENTS ' TO DL-ERROR-REASON
037400         MOVE EVENT-FILE-STATUS TO DL-FILE-STATUS
037500                                    DL-FILE-STATUS-NUM
037600         PERFORM 9900-DISPLAY-FILE-ERROR THRU 9900-EXIT
037700         GO TO 1999-OPEN-FILES-ABEND
037800     END-IF.
037900     OPEN OUTPUT METRIC-FILE.
038000     IF NOT METRIC-FILE-OK
038100         MOVE 'METRICS' TO DL-ERROR-REASON
038200         MOVE METRIC-FILE-STATUS TO DL-FILE-STATUS
038300                                     DL-FILE-STATUS-NUM
038400         PERFORM 9900-DISPLAY-FILE-ERROR THRU 9900-EXIT
038500         GO TO 1999-OPEN-FILES-ABEND
038600     END-IF.
038700     OPEN OUTPUT PRINT-FILE.
038800     IF NOT PRINT-FILE-OK
038900         MOVE 'REPORT ' TO DL-ERROR-REASON
039000         MOVE PRINT-FILE-STATUS TO DL-FILE-STATUS
039100                                    DL-FILE-STATUS-NUM
039200         PERFORM 9900-DISPLAY-FILE-ERROR THRU 9900-EXIT
039300         GO TO 1999-OPEN-FILES-ABEND
039400     END-IF.
039500     GO TO 1000-EXIT.
039600*---------------------------------------------------------------*
039700*    1999-OPEN-FILES-ABEND IS FALLEN INTO ONLY BY THE GO TO
039800*    ABOVE -- IT WAS ADDED UNDER CR-2351 SO A BAD OPEN ON ANY
039900*    OF THE THREE FILES IS TRACED BEFORE THE JOB GOES DOWN.
040000*---------------------------------------------------------------*
040100 1999-OPEN-FILES-ABEND.
040200*---------------------------------------------------------------*
040300     IF LDMK-TRACE-SWITCH
040400         DISPLAY 'LDMKMAIN 1000-OPEN-FILES ENDED ABNORMALLY'
040500     END-IF.
040600 1000-EXIT.
040700     EXIT.
040800*---------------------------------------------------------------*
040900*    2000-PROCESS-ONE-MESSAGE DRIVES ONE MESSAGE THROUGH EVERY
041000*    LEAN-DEEP PASS IN ORDER -- SCAN, ENRICH, ACTIVATE (NORMAL),
041100*    EMOTION DYNAMICS, ACTIVATE (RECHECK, NOW THAT DRIFT LEVEL
041200*    IS KNOWN), SORT INTO TIMELINE ORDER, THEN PROFILE -- AND
041300*    THEN WRITES AND PRINTS THE RESULT.
041400*---------------------------------------------------------------*
041500 2000-PROCESS-ONE-MESSAGE.
041600*---------------------------------------------------------------*
041700     PERFORM 2010-CALL-PARSER.
041800     IF PARSER-HAS-MESSAGE
041900         ADD 1 TO WS-MSG-SEQ-COUNTER
042000         ADD 1 TO TA-MESSAGES-READ
042100         MOVE ZERO TO EVENT-TABLE-SIZE
042200         SET EVT-INDEX TO 1
042300         PERFORM 2020-CALL-SCANNER
042400         PERFORM 2030-CALL-ENRICHER
042500         MOVE '1' TO LDMKACT-PHASE-SWITCH
042600         PERFORM 2040-CALL-ACTIVATION
042700         PERFORM 2050-CALL-EMOTION-DYNAMICS
042800         MOVE '2' TO LDMKACT-PHASE-SWITCH
042900         PERFORM 2040-CALL-ACTIVATION
043000         PERFORM 2060-CALL-SORT
043100         PERFORM 2070-CALL-PROFILE
043200         PERFORM 2900-WRITE-EVENT-RECORDS
043300         PERFORM 2910-WRITE-METRICS-RECORD
043400         PERFORM 2920-ACCUMULATE-CONTROL-TOTALS
043500         PERFORM 2930-PRINT-MESSAGE-GROUP
043600     END-IF.
043700*---------------------------------------------------------------*
043800 2010-CALL-PARSER.
043900*---------------------------------------------------------------*
044000     CALL 'LDMKPARS' USING PARSER-EOF-SWITCH,
044100                            PARSER-FOUND-MESSAGE-SW,
044200                            TOTAL-LINES-READ-COUNT,
044300                            MALFORMED-LINE-COUNT,
044400                            MESSAGE-RECORD
044500     END-CALL.
044600*---------------------------------------------------------------*
044700 2020-CALL-SCANNER.
044800*---------------------------------------------------------------*
044900     CALL 'LDMKSCAN' USING MARKER-TABLE-SIZE,
045000                            MARKER-TABLE,
045100                            MESSAGE-RECORD,
045200                            EVENT-TABLE-SIZE,
045300                            EVENT-TABLE
045400     END-CALL.
045500*---------------------------------------------------------------*
045600 2030-CALL-ENRICHER.
045700*---------------------------------------------------------------*
045800     CALL 'LDMKENR' USING MESSAGE-RECORD,
045900                           EVENT-TABLE-SIZE,
046000                           EVENT-TABLE
046100     END-CALL.
046200*---------------------------------------------------------------*
046300 2040-CALL-ACTIVATION.
046400*---------------------------------------------------------------*
046500     CALL 'LDMKACT' USING LDMKACT-PHASE-SWITCH,
046600                           DRIFT-LEVEL-SWITCH,
046700                           MARKER-TABLE-SIZE,
046800                           MARKER-TABLE,
046900                           EVENT-TABLE-SIZE,
047000                           EVENT-TABLE
047100     END-CALL.
047200*---------------------------------------------------------------*
047300 2050-CALL-EMOTION-DYNAMICS.
047400*---------------------------------------------------------------*
047500     CALL 'LDMKEMO' USING WS-MSG-SEQ-COUNTER,
047600                           DRIFT-LEVEL-SWITCH,
047700                           EVENT-TABLE-SIZE,
047800                           EVENT-TABLE,
047900                           EMOTION-METRICS-RECORD
048000     END-CALL.
048100*---------------------------------------------------------------*
048200 2060-CALL-SORT.
048300*---------------------------------------------------------------*
048400     CALL 'LDMKSORT' USING EVENT-TABLE-SIZE,
048500                            EVENT-TABLE
048600     END-CALL.
048700*---------------------------------------------------------------*
048800 2070-CALL-PROFILE.
048900*---------------------------------------------------------------*
049000     CALL 'LDMKPROF' USING WS-MSG-SEQ-COUNTER,
049100                            EVENT-TABLE-SIZE,
049200                            EVENT-TABLE,
049300                            EMOTION-METRICS-RECORD,
049400                            PROFILE-RECORD
049500     END-CALL.
049600*---------------------------------------------------------------*
049700*    2900-WRITE-EVENT-RECORDS WRITES ONE EVENTS FILE RECORD
049800*    PER TABLE ENTRY.  MOVE CORRESPONDING PICKS UP EVERY FIELD
049900*    MARKER-EVENT-RECORD SHARES WITH TBL-MARKER-EVENT BY NAME --
050000*    SEE THE COMMENTS IN COPYLIB-EVTTBL.
050100*---------------------------------------------------------------*
050200 2900-WRITE-EVENT-RECORDS.
050300*---------------------------------------------------------------*
050400     IF EVENT-TABLE-SIZE > 0
050500         PERFORM 2901-WRITE-ONE-EVENT-RECORD
050600             VARYING EVT-INDEX FROM 1 BY 1
050700             UNTIL EVT-INDEX > EVENT-TABLE-SIZE
050800     END-IF.
050900*---------------------------------------------------------------*
051000 2901-WRITE-ONE-EVENT-RECORD.
051100*---------------------------------------------------------------*
051200     MOVE SPACES TO MARKER-EVENT-RECORD.
051300     MOVE CORRESPONDING TBL-MARKER-EVENT (EVT-INDEX)
051400         TO MARKER-EVENT-RECORD.
051500     MOVE WS-MSG-SEQ-COUNTER TO EVT-MSG-SEQ
051600         OF MARKER-EVENT-RECORD.
051700     MOVE MARKER-EVENT-RECORD TO EVENT-FILE-RECORD.
051800     WRITE EVENT-FILE-RECORD.
051900*---------------------------------------------------------------*
052000 2910-WRITE-METRICS-RECORD.
052100*---------------------------------------------------------------*
052200     MOVE EMOTION-METRICS-RECORD TO METRIC-FILE-RECORD.
052300     WRITE METRIC-FILE-RECORD.
052400*---------------------------------------------------------------*
052500 2920-ACCUMULATE-CONTROL-TOTALS.
052600*---------------------------------------------------------------*
052700     ADD 1 TO TA-MESSAGES-ANALYZED.
052800     IF EVENT-TABLE-SIZE > 0
052900         PERFORM 2921-TALLY-ONE-EVENT-LEVEL
053000             VARYING EVT-INDEX FROM 1 BY 1
053100             UNTIL EVT-INDEX > EVENT-TABLE-SIZE
053200     END-IF.
053300*---------------------------------------------------------------*
053400 2921-TALLY-ONE-EVENT-LEVEL.
053500*---------------------------------------------------------------*
053600     IF EVT-LEVEL-IS-ATO OF TBL-MARKER-EVENT (EVT-INDEX)
053700         ADD 1 TO TA-EVENTS-ATO
053800     END-IF.
053900     IF EVT-LEVEL-IS-SEM OF TBL-MARKER-EVENT (EVT-INDEX)
054000         ADD 1 TO TA-EVENTS-SEM
054100     END-IF.
054200     IF EVT-LEVEL-IS-CLU OF TBL-MARKER-EVENT (EVT-INDEX)
054300         ADD 1 TO TA-EVENTS-CLU
054400     END-IF.
054500     IF EVT-LEVEL-IS-MEMA OF TBL-MARKER-EVENT (EVT-INDEX)
054600         ADD 1 TO TA-EVENTS-MEMA
054700     END-IF.
054800     ADD 1 TO TA-EVENTS-GRAND-TOTAL.
054900*---------------------------------------------------------------*
055000 2930-PRINT-MESSAGE-GROUP.
055100*---------------------------------------------------------------*
055200     PERFORM 2940-PRINT-DETAIL-GROUP.
055300     PERFORM 2950-PRINT-MESSAGE-FOOTER.
055400*---------------------------------------------------------------*
055500 2940-PRINT-DETAIL-GROUP.
055600*---------------------------------------------------------------*
055700     MOVE WS-MSG-SEQ-COUNTER TO WS-MSG-SEQ-DISPLAY.
055800     MOVE SPACES TO DETAIL-LINE-1.
055900     MOVE WS-MSG-SEQ-DISPLAY TO DL1-MSG-SEQ.
056000     MOVE MSG-SENDER TO DL1-SENDER.
056100     MOVE MSG-TEXT(1:40) TO DL1-TEXT-40.
056200     MOVE DETAIL-LINE-1 TO NEXT-REPORT-LINE.
056300     PERFORM 9000-PRINT-REPORT-LINE.
056400     IF EVENT-TABLE-SIZE > 0
056500         PERFORM 2941-PRINT-ONE-EVENT-LINE
056600             VARYING EVT-INDEX FROM 1 BY 1
056700             UNTIL EVT-INDEX > EVENT-TABLE-SIZE
056800     END-IF.
056900*---------------------------------------------------------------*
057000 2941-PRINT-ONE-EVENT-LINE.
057100*---------------------------------------------------------------*
057200     MOVE SPACES TO DETAIL-LINE-2.
057300     MOVE EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
057400         TO DL2-MARKER-ID.
057500     MOVE EVT-LEVEL OF TBL-MARKER-EVENT (EVT-INDEX)
057600         TO DL2-LEVEL.
057700     MOVE EVT-POSITION OF TBL-MARKER-EVENT (EVT-INDEX)
057800         TO DL2-POSITION.
057900     MOVE EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)
058000         TO DL2-CONFIDENCE.
058100     MOVE EVT-CONTENT OF TBL-MARKER-EVENT (EVT-INDEX)
058200         TO DL2-CONTENT.
058300     MOVE DETAIL-LINE-2 TO NEXT-REPORT-LINE.
058400     PERFORM 9000-PRINT-REPORT-LINE.
058500*---------------------------------------------------------------*
058600 2950-PRINT-MESSAGE-FOOTER.
058700*---------------------------------------------------------------*
058800     MOVE SPACES TO FOOTER-LINE-1.
058900     MOVE TA-EVENTS-ATO  TO FL1-ATO-COUNT.
059000     MOVE TA-EVENTS-SEM  TO FL1-SEM-COUNT.
059100     MOVE TA-EVENTS-CLU  TO FL1-CLU-COUNT.
059200     MOVE TA-EVENTS-MEMA TO FL1-MEMA-COUNT.
059300     MOVE FOOTER-LINE-1 TO NEXT-REPORT-LINE.
059400     PERFORM 9000-PRINT-REPORT-LINE.
059500     MOVE SPACES TO FOOTER-LINE-2.
059600     MOVE EMO-VALENCE   TO FL2-VALENCE.
059700     MOVE EMO-AROUSAL   TO FL2-AROUSAL.
059800     MOVE EMO-DOMINANCE TO FL2-DOMINANCE.
059900     MOVE EMO-DRIFT-RATE TO FL2-DRIFT.
060000     MOVE EMO-STABILITY TO FL2-STABILITY.
060100     MOVE EMO-DRIFT-LEVEL TO FL2-LEVEL.
060200     MOVE FOOTER-LINE-2 TO NEXT-REPORT-LINE.
060300     PERFORM 9000-PRINT-REPORT-LINE.
060400     MOVE SPACES TO FOOTER-LINE-3.
060500     MOVE PRF-DOMINANT-LEVEL TO FL3-DOMINANT-LEVEL.
060600     MOVE PRF-COMM-STYLE     TO FL3-COMM-STYLE.
060700     MOVE PRF-RECOMMENDATION TO FL3-RECOMMENDATION.
060800     MOVE FOOTER-LINE-3 TO NEXT-REPORT-LINE.
060900     PERFORM 9000-PRINT-REPORT-LINE.
061000     PERFORM 2951-PRINT-ONE-RISK-LINE
061100         VARYING WS-RISK-SUB FROM 1 BY 1
061200         UNTIL WS-RISK-SUB > WS-RISK-SLOT-MAX.
061300*---------------------------------------------------------------*
061400 2951-PRINT-ONE-RISK-LINE.
061500*---------------------------------------------------------------*
061600     IF PRT-RISK (WS-RISK-SUB) NOT = SPACES
061700         MOVE SPACES TO RISK-LINE
061800         MOVE PRT-RISK (WS-RISK-SUB) TO RL-RISK-TEXT
061900         MOVE RISK-LINE TO NEXT-REPORT-LINE
062000         PERFORM 9000-PRINT-REPORT-LINE
062100     END-IF.
062200*---------------------------------------------------------------*
062300 3000-CLOSE-FILES.
062400*---------------------------------------------------------------*
062500     CLOSE EVENT-FILE
062600           METRIC-FILE
062700           PRINT-FILE.
062800*---------------------------------------------------------------*
062900*    8000-PRINT-GRAND-TOTALS WRITES THE END-OF-JOB CONTROL
063000*    TOTALS BLOCK -- MESSAGES READ, MESSAGES ANALYZED,
063100*    MALFORMED LINES SKIPPED, EVENTS BY LEVEL, GRAND TOTAL
063200*    EVENTS, AND MARKERS LOADED (VALID AND INVALID).
063300*---------------------------------------------------------------*
063400 8000-PRINT-GRAND-TOTALS.
063500*---------------------------------------------------------------*
063600     MOVE TOTALS-HEADING-LINE TO NEXT-REPORT-LINE.
063700     PERFORM 9000-PRINT-REPORT-LINE.
063800     MOVE 'MESSAGES READ' TO TL-LABEL.
063900     MOVE TA-MESSAGES-READ TO TL-VALUE.
064000     PERFORM 8010-PRINT-ONE-TOTAL-LINE.
064100     MOVE 'MESSAGES ANALYZED' TO TL-LABEL.
064200     MOVE TA-MESSAGES-ANALYZED TO TL-VALUE.
064300     PERFORM 8010-PRINT-ONE-TOTAL-LINE.
064400     MOVE 'TOTAL LINES READ' TO TL-LABEL.
064500     MOVE TOTAL-LINES-READ-COUNT TO TL-VALUE.
064600     PERFORM 8010-PRINT-ONE-TOTAL-LINE.
064700     MOVE 'MALFORMED LINES SKIPPED' TO TL-LABEL.
064800     MOVE MALFORMED-LINE-COUNT TO TL-VALUE.
064900     PERFORM 8010-PRINT-ONE-TOTAL-LINE.
065000     MOVE 'EVENTS - ATO LEVEL' TO TL-LABEL.
065100     MOVE TA-EVENTS-ATO TO TL-VALUE.
065200     PERFORM 8010-PRINT-ONE-TOTAL-LINE.
065300     MOVE 'EVENTS - SEM LEVEL' TO TL-LABEL.
065400     MOVE TA-EVENTS-SEM TO TL-VALUE.
065500     PERFORM 8010-PRINT-ONE-TOTAL-LINE.
065600     MOVE 'EVENTS - CLU LEVEL' TO TL-LABEL.
065700     MOVE TA-EVENTS-CLU TO TL-VALUE.
065800     PERFORM 8010-PRINT-ONE-TOTAL-LINE.
065900     MOVE 'EVENTS - MEMA LEVEL' TO TL-LABEL.
066000     MOVE TA-EVENTS-MEMA TO TL-VALUE.
066100     PERFORM 8010-PRINT-ONE-TOTAL-LINE.
066200     MOVE 'GRAND TOTAL EVENTS' TO TL-LABEL.
066300     MOVE TA-EVENTS-GRAND-TOTAL TO TL-VALUE.
066400     PERFORM 8010-PRINT-ONE-TOTAL-LINE.
066500     MOVE 'MARKERS LOADED - VALID' TO TL-LABEL.
066600     MOVE MARKER-VALID-COUNT TO TL-VALUE.
066700     PERFORM 8010-PRINT-ONE-TOTAL-LINE.
066800     MOVE 'MARKERS LOADED - INVALID' TO TL-LABEL.
066900     MOVE MARKER-INVALID-COUNT TO TL-VALUE.
067000     PERFORM 8010-PRINT-ONE-TOTAL-LINE.
067100*---------------------------------------------------------------*
067200 8010-PRINT-ONE-TOTAL-LINE.
067300*---------------------------------------------------------------*
067400     MOVE TOTALS-DETAIL-LINE TO NEXT-REPORT-LINE.
067500     PERFORM 9000-PRINT-REPORT-LINE.
067600     MOVE SPACES TO TOTALS-DETAIL-LINE.
067700*---------------------------------------------------------------*
067800*    9000-PRINT-REPORT-LINE / 9100 / 9110 / 9120 ARE THE SHOP'S
067900*    STANDARD PAGE-HEADING BLOCK -- 60 PRINT LINES PER PAGE,
068000*    FORM FEED ON A NEW PAGE, SINGLE SPACING OTHERWISE.
068100*---------------------------------------------------------------*
068200 9000-PRINT-REPORT-LINE.
068300*---------------------------------------------------------------*
068400     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
068500         PERFORM 9100-PRINT-HEADING-LINES
068600     END-IF.
068700     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
068800     PERFORM 9120-WRITE-PRINT-LINE.
068900*---------------------------------------------------------------*
069000 9100-PRINT-HEADING-LINES.
069100*---------------------------------------------------------------*
069200     MOVE PAGE-COUNT TO HL1-PAGE-NUM.
069300     MOVE HEADING-LINE-1 TO PRINT-LINE.
069400     PERFORM 9110-WRITE-TOP-OF-PAGE.
069500     MOVE 2 TO LINE-SPACEING.
069600     MOVE HEADING-LINE-2 TO PRINT-LINE.
069700     PERFORM 9120-WRITE-PRINT-LINE.
069800     MOVE 1 TO LINE-SPACEING.
069900     MOVE HEADING-LINE-3 TO PRINT-LINE.
070000     PERFORM 9120-WRITE-PRINT-LINE.
070100     ADD 1 TO PAGE-COUNT.
070200     MOVE 4 TO LINE-COUNT.
070300*---------------------------------------------------------------*
070400 9110-WRITE-TOP-OF-PAGE.
070500*---------------------------------------------------------------*
070600     WRITE PRINT-RECORD
070700         AFTER ADVANCING PAGE.
070800     MOVE SPACE TO PRINT-LINE.
070900*---------------------------------------------------------------*
071000 9120-WRITE-PRINT-LINE.
071100*---------------------------------------------------------------*
071200     WRITE PRINT-RECORD
071300         AFTER ADVANCING LINE-SPACEING.
071400     ADD LINE-SPACEING TO LINE-COUNT.
071500     MOVE 1 TO LINE-SPACEING.
071600     MOVE SPACE TO PRINT-LINE.
071700*---------------------------------------------------------------*
071800 9800-DISPLAY-TRACE-LINE.
071900*---------------------------------------------------------------*
072000     MOVE TA-MESSAGES-ANALYZED TO WS-SIZE-NUMBER.
072100     MOVE WS-SIZE-DISPLAY TO WST-MSG-COUNT.
072200     MOVE TA-EVENTS-GRAND-TOTAL TO WS-SIZE-NUMBER.
072300     MOVE WS-SIZE-DISPLAY TO WST-EVT-COUNT.
072400     DISPLAY WSTF-WHOLE-LINE.
072500*---------------------------------------------------------------*
072600 9900-DISPLAY-FILE-ERROR.
072700*---------------------------------------------------------------*
072800     DISPLAY ERROR-DISPLAY-LINE.
072900     IF LDMK-TRACE-SWITCH
073000         DISPLAY 'LDMKMAIN TRACE - STATUS ' DL-FILE-STATUS-ALPHA
073100     END-IF.
073200 9900-EXIT.
073300     EXIT.
