000100 IDENTIFICATION DIVISION.
000200*===============================================================*
000300 PROGRAM-ID.    LDMKEMO.
000400 AUTHOR.        T. WALCZAK.
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000600 DATE-WRITTEN.  06/16/1997.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*===============================================================*
001000*    M A I N T E N A N C E   L O G
001100*---------------------------------------------------------------*
001200*  DATE        BY   TICKET    DESCRIPTION
001300*---------------------------------------------------------------*
001400*  1997-06-16  TKW  CR-1557   CREATED.  MAPS ATO/SEM/CLU EVENTS
001500*                             TO A VALENCE/AROUSAL/DOMINANCE
001600*                             TRIPLE, WINDOWS THEM FIVE AT A
001700*                             TIME AND WORKS OUT THE MESSAGE'S
001800*                             DRIFT RATE AND STABILITY.
001900*  1997-09-30  TKW  CR-1571   SQUARE ROOT FOR THE DRIFT-RATE
002000*                             EUCLIDEAN DISTANCE IS DONE BY
002100*                             NEWTON'S METHOD IN 2320 -- THERE
002200*                             IS NO SQRT VERB ON THIS COMPILER.
002300*  1998-12-03  MHL  CR-1601   Y2K REMEDIATION.  NO 2-DIGIT YEAR
002400*                             FIELDS IN THIS PROGRAM.
002500*  1999-01-11  MHL  CR-1609   Y2K SIGN-OFF.  NO FURTHER CHANGES.
002600*  2001-03-07  TKW  CR-1688   ZERO-MAPPABLE-EVENT DEFAULTS ADDED
002700*                             (VALENCE 0, AROUSAL/DOMINANCE 0.5,
002800*                             DRIFT 0, STABILITY 1, LEVEL LOW) --
002900*                             A SILENT MESSAGE WAS DIVIDING BY A
003000*                             ZERO WINDOW COUNT.
003100*  2006-08-21  EPA  CR-1960   HIGH-DRIFT MESSAGES NOW RAISE THEIR
003200*                             OWN C_EMO_DRIFT_ MARKER EVENT SO
003300*                             LDMKACT'S RECHECK PASS HAS SOMETHING
003400*                             TO TEST FOR DRIFT_HIGH RULES.
003500*  2013-09-10  RJM  CR-2351   2700-EMIT-DRIFT-EVENT NOW BAILS OUT
003600*                             WITH A GO TO THE MOMENT EITHER GUARD
003700*                             CONDITION FAILS INSTEAD OF WRAPPING
003800*                             THE WHOLE PARAGRAPH IN ONE BIG IF.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3096.
004500 OBJECT-COMPUTER. IBM-3096.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS LETTERS IS 'A' THRU 'Z' 'a' THRU 'z'
004900     UPSI-0 IS LDMK-TRACE-SWITCH.
005000*===============================================================*
005100 DATA DIVISION.
005200*---------------------------------------------------------------*
005300 WORKING-STORAGE SECTION.
005400*---------------------------------------------------------------*
005500 77  WS-EVENT-TABLE-MAX              PIC S9(03) USAGE IS COMP
005600                                     VALUE 300.
005700*---------------------------------------------------------------*
005800 01  WS-SWITCHES-MISC.
005900     05  WS-MAPPABLE-SW              PIC X.
006000         88 EVENT-IS-MAPPABLE              VALUE 'Y'.
006100     05  FILLER                      PIC X(07) VALUE SPACES.
006200*---------------------------------------------------------------*
006300*    ALTERNATE SINGLE-FIELD VIEW OF THE SWITCH BLOCK, USED ONLY
006400*    WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON, TO DISPLAY IT IN
006500*    ONE SHOT INSTEAD OF FIELD BY FIELD.
006600*---------------------------------------------------------------*
006700 01  WS-SWITCHES-ALPHA-VIEW REDEFINES WS-SWITCHES-MISC.
006800     05  WSA-TRACE-TEXT              PIC X(08).
006900*---------------------------------------------------------------*
007000*    V-A-D MAPPING TABLE -- SIX CATALOG-ID PREFIXES AND THE
007100*    VALENCE/AROUSAL/DOMINANCE TRIPLE EACH ONE CONTRIBUTES TO
007200*    A WINDOW.  BUILT ONCE AT 1000-INITIALIZATION TIME BY THE
007300*    SIX 10nn-BUILD PARAGRAPHS BELOW, THE SAME WAY LDMKLOAD
007400*    BUILDS ITS BUILT-IN MARKER CATALOG.
007500*---------------------------------------------------------------*
007600 01  WS-VAD-TABLE.
007700     05  WS-VAD-ENTRY OCCURS 6 TIMES INDEXED BY VAD-IDX.
007800         10  WS-VAD-PREFIX            PIC X(05).
007900         10  WS-VAD-VALENCE           PIC S9V9.
008000         10  WS-VAD-AROUSAL           PIC 9V9.
008100         10  WS-VAD-DOMINANCE         PIC 9V9.
008200*---------------------------------------------------------------*
008300 01  WS-WIN-EVENT-CTR                PIC S9(3) COMP.
008400 01  WS-WIN-SUM-CONF                 PIC S9(4)V9(4) COMP.
008500 01  WS-WIN-SUM-VAL                  PIC S9(4)V9(4) COMP.
008600 01  WS-WIN-SUM-ARO                  PIC S9(4)V9(4) COMP.
008700 01  WS-WIN-SUM-DOM                  PIC S9(4)V9(4) COMP.
008800*---------------------------------------------------------------*
008900*    ONE ENTRY PER WINDOW OF UP TO FIVE MAPPABLE EVENTS.  300
009000*    EVENTS AT FIVE PER WINDOW CANNOT EXCEED 60 WINDOWS.
009100*---------------------------------------------------------------*
009200 01  WS-WINDOW-COUNT                 PIC S9(3) COMP.
009300 01  WS-WINDOW-TABLE.
009400     05  WS-WINDOW-ENTRY OCCURS 1 TO 60 TIMES
009500             DEPENDING ON WS-WINDOW-COUNT
009600             INDEXED BY WIN-IDX.
009700         10  WS-WIN-VALENCE           PIC S9V9(4).
009800         10  WS-WIN-AROUSAL           PIC S9V9(4).
009900         10  WS-WIN-DOMINANCE         PIC S9V9(4).
010000*---------------------------------------------------------------*
010100 01  WS-SUM-VALENCE                  PIC S9(4)V9(8) COMP.
010200 01  WS-SUM-AROUSAL                  PIC S9(4)V9(8) COMP.
010300 01  WS-SUM-DOMINANCE                PIC S9(4)V9(8) COMP.
010400*---------------------------------------------------------------*
010500 01  WS-OVERALL-FIELDS.
010600     05  WS-OVERALL-VALENCE          PIC S9V9(4).
010700     05  WS-OVERALL-AROUSAL          PIC S9V9(4).
010800     05  WS-OVERALL-DOMINANCE        PIC S9V9(4).
010900     05  FILLER                      PIC X(03) VALUE SPACES.
011000*---------------------------------------------------------------*
011100*    EDIT VIEW OF THE OVERALL TRIPLE, USED ONLY TO BUILD THE
011200*    ONE-LINE TRACE DISPLAY WHEN LDMK-TRACE-SWITCH IS ON.
011300*---------------------------------------------------------------*
011400 01  WS-OVERALL-EDIT-VIEW REDEFINES WS-OVERALL-FIELDS.
011500     05  WSO-VALENCE-TEXT             PIC X(05).
011600     05  WSO-AROUSAL-TEXT             PIC X(05).
011700     05  WSO-DOMINANCE-TEXT           PIC X(05).
011800     05  FILLER                       PIC X(03).
011900*---------------------------------------------------------------*
012000*    DRIFT RATE IS THE MEAN, OVER EACH PAIR OF CONSECUTIVE
012100*    WINDOWS, OF THE EUCLIDEAN DISTANCE BETWEEN THEIR TWO
012200*    VALENCE/AROUSAL/DOMINANCE TRIPLES.
012300*---------------------------------------------------------------*
012400 01  WS-DRIFT-RATE                   PIC 9V9(4).
012500 01  WS-DRIFT-SUM                    PIC S9(4)V9(8) COMP.
012600 01  WS-DRIFT-PAIR-CTR               PIC S9(3) COMP.
012700 01  WS-DELTA-VAL                    PIC S9(4)V9(8) COMP.
012800 01  WS-DELTA-ARO                    PIC S9(4)V9(8) COMP.
012900 01  WS-DELTA-DOM                    PIC S9(4)V9(8) COMP.
013000*---------------------------------------------------------------*
013100*    NEWTON'S-METHOD SQUARE ROOT.  THE COMPILER ON THIS BOX
013200*    HAS NO SQRT VERB AND NO INTRINSIC FUNCTIONS, SO ANY SQUARE
013300*    ROOT LDMKEMO NEEDS IS WORKED OUT A FEW DECIMAL PLACES AT A
013400*    TIME HERE -- TWENTY PASSES IS FAR MORE THAN THIS CONVERGES
013500*    IN, BUT IT COSTS NOTHING TO BE GENEROUS.
013600*---------------------------------------------------------------*
013700 01  WS-SQRT-INPUT                   PIC S9(4)V9(8) COMP.
013800 01  WS-SQRT-GUESS                   PIC S9(4)V9(8) COMP.
013900 01  WS-SQRT-RESULT                  PIC S9(4)V9(8) COMP.
014000 01  WS-SQRT-ITER                    PIC S9(3) COMP.
014100*---------------------------------------------------------------*
014200*    STABILITY IS 1 MINUS THE POPULATION VARIANCE OF THE
014300*    WINDOW VALENCES, FLOORED AT ZERO.
014400*---------------------------------------------------------------*
014500 01  WS-STABILITY                    PIC 9V9(4).
014600 01  WS-VARIANCE-SUM                 PIC S9(4)V9(8) COMP.
014700 01  WS-VARIANCE                     PIC S9(4)V9(8) COMP.
014800 01  WS-DEV                          PIC S9(4)V9(8) COMP.
014900*---------------------------------------------------------------*
015000 01  WS-TRACE-LINE.
015100     05  FILLER  PIC X(18) VALUE 'LDMKEMO METRICS  '.
015200     05  WST-DRIFT-LEVEL              PIC X(06).
015300     05  FILLER  PIC X(08) VALUE SPACES.
015400 01  WS-TRACE-LINE-FLAT REDEFINES WS-TRACE-LINE.
015500     05  WSTF-WHOLE-LINE              PIC X(32).
015600*===============================================================*
015700 LINKAGE SECTION.
015800*---------------------------------------------------------------*
015900 01  LDMK-MSG-SEQ-NBR                PIC 9(06).
016000 01  DRIFT-LEVEL-SWITCH              PIC X.
016100     88 DRIFT-LEVEL-IS-HIGH               VALUE 'H'.
016200     88 DRIFT-LEVEL-IS-LOW                VALUE 'L'.
016300*---------------------------------------------------------------*
016400     COPY COPYLIB-EVTTBL.
016500*---------------------------------------------------------------*
016600     COPY COPYLIB-EMOREC.
016700*===============================================================*
016800 PROCEDURE DIVISION USING LDMK-MSG-SEQ-NBR,
016900                           DRIFT-LEVEL-SWITCH,
017000                           EVENT-TABLE-SIZE,
017100                           EVENT-TABLE,
017200                           EMOTION-METRICS-RECORD.
017300*---------------------------------------------------------------*
017400 0000-MAIN-ROUTINE.
017500     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
017600     PERFORM 2000-BUILD-WINDOWS THRU 2000-EXIT.
017700     IF WS-WINDOW-COUNT = 0
017800         PERFORM 2050-SET-NO-EVENT-DEFAULTS THRU 2050-EXIT
017900     ELSE
018000         PERFORM 2200-OVERALL-AVERAGES THRU 2200-EXIT
018100         PERFORM 2300-COMPUTE-DRIFT-RATE THRU 2300-EXIT
018200         PERFORM 2400-COMPUTE-STABILITY THRU 2400-EXIT
018300         PERFORM 2500-SET-DRIFT-LEVEL THRU 2500-EXIT
018400     END-IF.
018500     PERFORM 2600-BUILD-OUTPUT-RECORD THRU 2600-EXIT.
018600     PERFORM 2700-EMIT-DRIFT-EVENT THRU 2700-EXIT.
018700     IF LDMK-TRACE-SWITCH
018800         PERFORM 2800-DISPLAY-TRACE-LINE THRU 2800-EXIT
018900     END-IF.
019000     GOBACK.
019100*---------------------------------------------------------------*
019200*    1000-INITIALIZATION LOADS THE SIX-ENTRY V-A-D TABLE AND
019300*    ZEROES THE WINDOW ACCUMULATORS.
019400*---------------------------------------------------------------*
019500 1000-INITIALIZATION.
019600     PERFORM 1010-BUILD-VAD-EXCITE THRU 1010-EXIT.
019700     PERFORM 1020-BUILD-VAD-FEAR THRU 1020-EXIT.
019800     PERFORM 1030-BUILD-VAD-ANGER THRU 1030-EXIT.
019900     PERFORM 1040-BUILD-VAD-POSITIVE THRU 1040-EXIT.
020000     PERFORM 1050-BUILD-VAD-NEGATIVE THRU 1050-EXIT.
020100     PERFORM 1060-BUILD-VAD-MOOD THRU 1060-EXIT.
020200     MOVE 0 TO WS-WIN-EVENT-CTR.
020300     MOVE 0 TO WS-WIN-SUM-CONF.
020400     MOVE 0 TO WS-WIN-SUM-VAL.
020500     MOVE 0 TO WS-WIN-SUM-ARO.
020600     MOVE 0 TO WS-WIN-SUM-DOM.
020700     MOVE 0 TO WS-WINDOW-COUNT.
020800 1000-EXIT.
020900     EXIT.
021000*---------------------------------------------------------------*
021100 1010-BUILD-VAD-EXCITE.
021200     SET VAD-IDX TO 1.
021300     MOVE 'A_EM_' TO WS-VAD-PREFIX (VAD-IDX).
021400     MOVE .8      TO WS-VAD-VALENCE (VAD-IDX).
021500     MOVE .6      TO WS-VAD-AROUSAL (VAD-IDX).
021600     MOVE .5      TO WS-VAD-DOMINANCE (VAD-IDX).
021700 1010-EXIT.
021800     EXIT.
021900*---------------------------------------------------------------*
022000 1020-BUILD-VAD-FEAR.
022100     SET VAD-IDX TO 2.
022200     MOVE 'A_FE_' TO WS-VAD-PREFIX (VAD-IDX).
022300     MOVE -.5     TO WS-VAD-VALENCE (VAD-IDX).
022400     MOVE .7      TO WS-VAD-AROUSAL (VAD-IDX).
022500     MOVE .3      TO WS-VAD-DOMINANCE (VAD-IDX).
022600 1020-EXIT.
022700     EXIT.
022800*---------------------------------------------------------------*
022900 1030-BUILD-VAD-ANGER.
023000     SET VAD-IDX TO 3.
023100     MOVE 'A_AN_' TO WS-VAD-PREFIX (VAD-IDX).
023200     MOVE -.8     TO WS-VAD-VALENCE (VAD-IDX).
023300     MOVE .9      TO WS-VAD-AROUSAL (VAD-IDX).
023400     MOVE .8      TO WS-VAD-DOMINANCE (VAD-IDX).
023500 1030-EXIT.
023600     EXIT.
023700*---------------------------------------------------------------*
023800 1040-BUILD-VAD-POSITIVE.
023900     SET VAD-IDX TO 4.
024000     MOVE 'S_PO_' TO WS-VAD-PREFIX (VAD-IDX).
024100     MOVE .6      TO WS-VAD-VALENCE (VAD-IDX).
024200     MOVE .4      TO WS-VAD-AROUSAL (VAD-IDX).
024300     MOVE .6      TO WS-VAD-DOMINANCE (VAD-IDX).
024400 1040-EXIT.
024500     EXIT.
024600*---------------------------------------------------------------*
024700 1050-BUILD-VAD-NEGATIVE.
024800     SET VAD-IDX TO 5.
024900     MOVE 'S_NE_' TO WS-VAD-PREFIX (VAD-IDX).
025000     MOVE -.6     TO WS-VAD-VALENCE (VAD-IDX).
025100     MOVE .5      TO WS-VAD-AROUSAL (VAD-IDX).
025200     MOVE .4      TO WS-VAD-DOMINANCE (VAD-IDX).
025300 1050-EXIT.
025400     EXIT.
025500*---------------------------------------------------------------*
025600 1060-BUILD-VAD-MOOD.
025700     SET VAD-IDX TO 6.
025800     MOVE 'C_MO_' TO WS-VAD-PREFIX (VAD-IDX).
025900     MOVE 0       TO WS-VAD-VALENCE (VAD-IDX).
026000     MOVE .3      TO WS-VAD-AROUSAL (VAD-IDX).
026100     MOVE .5      TO WS-VAD-DOMINANCE (VAD-IDX).
026200 1060-EXIT.
026300     EXIT.
026400*---------------------------------------------------------------*
026500*    2000-BUILD-WINDOWS WALKS THE EVENT TABLE IN DETECTION
026600*    ORDER, PULLS OUT ONLY THE EVENTS WHOSE MARKER ID MAPS TO
026700*    THE V-A-D TABLE, AND CLOSES A WINDOW EVERY FIVE OF THEM.
026800*    A SHORT LEFTOVER GROUP AT THE END STILL BECOMES ITS OWN
026900*    (PARTIAL) WINDOW.
027000*---------------------------------------------------------------*
027100 2000-BUILD-WINDOWS.
027200     IF EVENT-TABLE-SIZE > 0
027300         PERFORM 2010-PROCESS-ONE-EVENT THRU 2010-EXIT
027400             VARYING EVT-INDEX FROM 1 BY 1
027500             UNTIL EVT-INDEX > EVENT-TABLE-SIZE
027600     END-IF.
027700     IF WS-WIN-EVENT-CTR > 0
027800         PERFORM 2100-CLOSE-ONE-WINDOW THRU 2100-EXIT
027900     END-IF.
028000 2000-EXIT.
028100     EXIT.
028200*---------------------------------------------------------------*
028300 2010-PROCESS-ONE-EVENT.
028400     PERFORM 2020-TEST-MAPPABLE THRU 2020-EXIT.
028500     IF EVENT-IS-MAPPABLE
028600         PERFORM 2030-ACCUMULATE-ONE-EVENT THRU 2030-EXIT
028700         IF WS-WIN-EVENT-CTR = 5
028800             PERFORM 2100-CLOSE-ONE-WINDOW THRU 2100-EXIT
028900         END-IF
029000     END-IF.
029100 2010-EXIT.
029200     EXIT.
029300*---------------------------------------------------------------*
029400*    2020-TEST-MAPPABLE LEAVES VAD-IDX POINTING AT THE MATCHED
029500*    V-A-D ENTRY SO 2030 DOES NOT HAVE TO SEARCH AGAIN.
029600*---------------------------------------------------------------*
029700 2020-TEST-MAPPABLE.
029800     MOVE 'N' TO WS-MAPPABLE-SW.
029900     PERFORM 2021-TEST-ONE-VAD-PREFIX THRU 2021-EXIT
030000         VARYING VAD-IDX FROM 1 BY 1
030100         UNTIL VAD-IDX > 6 OR EVENT-IS-MAPPABLE.
030200 2020-EXIT.
030300     EXIT.
030400*---------------------------------------------------------------*
030500 2021-TEST-ONE-VAD-PREFIX.
030600     IF EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX) (1:5)
030700             = WS-VAD-PREFIX (VAD-IDX)
030800         MOVE 'Y' TO WS-MAPPABLE-SW
030900     END-IF.
031000 2021-EXIT.
031100     EXIT.
031200*---------------------------------------------------------------*
031300 2030-ACCUMULATE-ONE-EVENT.
031400     ADD 1 TO WS-WIN-EVENT-CTR.
031500     ADD EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)
031600         TO WS-WIN-SUM-CONF.
031700     COMPUTE WS-WIN-SUM-VAL = WS-WIN-SUM-VAL +
031800         (WS-VAD-VALENCE (VAD-IDX) *
031900             EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)).
032000     COMPUTE WS-WIN-SUM-ARO = WS-WIN-SUM-ARO +
032100         (WS-VAD-AROUSAL (VAD-IDX) *
032200             EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)).
032300     COMPUTE WS-WIN-SUM-DOM = WS-WIN-SUM-DOM +
032400         (WS-VAD-DOMINANCE (VAD-IDX) *
032500             EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)).
032600 2030-EXIT.
032700     EXIT.
032800*---------------------------------------------------------------*
032900*    2100-CLOSE-ONE-WINDOW TURNS THE RUNNING ACCUMULATORS INTO
033000*    ONE CONFIDENCE-WEIGHTED MEAN TRIPLE AND RESETS THEM FOR
033100*    THE NEXT WINDOW.
033200*---------------------------------------------------------------*
033300 2100-CLOSE-ONE-WINDOW.
033400     ADD 1 TO WS-WINDOW-COUNT.
033500     SET WIN-IDX TO WS-WINDOW-COUNT.
033600     IF WS-WIN-SUM-CONF = 0
033700         MOVE 0 TO WS-WIN-VALENCE (WIN-IDX)
033800         MOVE 0 TO WS-WIN-AROUSAL (WIN-IDX)
033900         MOVE 0 TO WS-WIN-DOMINANCE (WIN-IDX)
034000     ELSE
034100         COMPUTE WS-WIN-VALENCE (WIN-IDX) ROUNDED =
034200             WS-WIN-SUM-VAL / WS-WIN-SUM-CONF
034300         COMPUTE WS-WIN-AROUSAL (WIN-IDX) ROUNDED =
034400             WS-WIN-SUM-ARO / WS-WIN-SUM-CONF
034500         COMPUTE WS-WIN-DOMINANCE (WIN-IDX) ROUNDED =
034600             WS-WIN-SUM-DOM / WS-WIN-SUM-CONF
034700     END-IF.
034800     MOVE 0 TO WS-WIN-EVENT-CTR.
034900     MOVE 0 TO WS-WIN-SUM-CONF.
035000     MOVE 0 TO WS-WIN-SUM-VAL.
035100     MOVE 0 TO WS-WIN-SUM-ARO.
035200     MOVE 0 TO WS-WIN-SUM-DOM.
035300 2100-EXIT.
035400     EXIT.
035500*---------------------------------------------------------------*
035600*    2050-SET-NO-EVENT-DEFAULTS COVERS THE MESSAGE THAT RAISED
035700*    NO MAPPABLE EVENT AT ALL.
035800*---------------------------------------------------------------*
035900 2050-SET-NO-EVENT-DEFAULTS.
036000     MOVE 0  TO WS-OVERALL-VALENCE.
036100     MOVE .5 TO WS-OVERALL-AROUSAL.
036200     MOVE .5 TO WS-OVERALL-DOMINANCE.
036300     MOVE 0  TO WS-DRIFT-RATE.
036400     MOVE 1  TO WS-STABILITY.
036500     SET DRIFT-LEVEL-IS-LOW TO TRUE.
036600 2050-EXIT.
036700     EXIT.
036800*---------------------------------------------------------------*
036900*    2200-OVERALL-AVERAGES IS THE PLAIN UNWEIGHTED MEAN, ACROSS
037000*    ALL WINDOWS, OF EACH WINDOW'S WEIGHTED TRIPLE.
037100*---------------------------------------------------------------*
037200 2200-OVERALL-AVERAGES.
037300     MOVE 0 TO WS-SUM-VALENCE.
037400     MOVE 0 TO WS-SUM-AROUSAL.
037500     MOVE 0 TO WS-SUM-DOMINANCE.
037600     PERFORM 2210-SUM-ONE-WINDOW THRU 2210-EXIT
037700         VARYING WIN-IDX FROM 1 BY 1
037800         UNTIL WIN-IDX > WS-WINDOW-COUNT.
037900     COMPUTE WS-OVERALL-VALENCE ROUNDED =
038000         WS-SUM-VALENCE / WS-WINDOW-COUNT.
038100     COMPUTE WS-OVERALL-AROUSAL ROUNDED =
038200         WS-SUM-AROUSAL / WS-WINDOW-COUNT.
038300     COMPUTE WS-OVERALL-DOMINANCE ROUNDED =
038400         WS-SUM-DOMINANCE / WS-WINDOW-COUNT.
038500 2200-EXIT.
038600     EXIT.
038700*---------------------------------------------------------------*
038800 2210-SUM-ONE-WINDOW.
038900     ADD WS-WIN-VALENCE (WIN-IDX) TO WS-SUM-VALENCE.
039000     ADD WS-WIN-AROUSAL (WIN-IDX) TO WS-SUM-AROUSAL.
039100     ADD WS-WIN-DOMINANCE (WIN-IDX) TO WS-SUM-DOMINANCE.
039200 2210-EXIT.
039300     EXIT.
039400*---------------------------------------------------------------*
039500*    2300-COMPUTE-DRIFT-RATE IS ZERO UNTIL THERE ARE AT LEAST
039600*    TWO WINDOWS TO COMPARE.
039700*---------------------------------------------------------------*
039800 2300-COMPUTE-DRIFT-RATE.
039900     IF WS-WINDOW-COUNT < 2
040000         MOVE 0 TO WS-DRIFT-RATE
040100     ELSE
040200         MOVE 0 TO WS-DRIFT-SUM
040300         MOVE 0 TO WS-DRIFT-PAIR-CTR
040400         PERFORM 2310-ONE-STEP-DISTANCE THRU 2310-EXIT
040500             VARYING WIN-IDX FROM 2 BY 1
040600             UNTIL WIN-IDX > WS-WINDOW-COUNT
040700         COMPUTE WS-DRIFT-RATE ROUNDED =
040800             WS-DRIFT-SUM / WS-DRIFT-PAIR-CTR
040900     END-IF.
041000 2300-EXIT.
041100     EXIT.
041200*---------------------------------------------------------------*
041300 2310-ONE-STEP-DISTANCE.
041400     COMPUTE WS-DELTA-VAL =
041500         WS-WIN-VALENCE (WIN-IDX) - WS-WIN-VALENCE (WIN-IDX - 1).
041600     COMPUTE WS-DELTA-ARO =
041700         WS-WIN-AROUSAL (WIN-IDX) - WS-WIN-AROUSAL (WIN-IDX - 1).
041800     COMPUTE WS-DELTA-DOM =
041900         WS-WIN-DOMINANCE (WIN-IDX)
042000             - WS-WIN-DOMINANCE (WIN-IDX - 1).
042100     COMPUTE WS-SQRT-INPUT =
042200         (WS-DELTA-VAL * WS-DELTA-VAL) +
042300         (WS-DELTA-ARO * WS-DELTA-ARO) +
042400         (WS-DELTA-DOM * WS-DELTA-DOM).
042500     PERFORM 2320-COMPUTE-SQUARE-ROOT THRU 2320-EXIT.
042600     ADD WS-SQRT-RESULT TO WS-DRIFT-SUM.
042700     ADD 1 TO WS-DRIFT-PAIR-CTR.
042800 2310-EXIT.
042900     EXIT.
043000*---------------------------------------------------------------*
043100*    2320-COMPUTE-SQUARE-ROOT -- SEE CR-1571 ABOVE.  NEWTON'S
043200*    METHOD, STARTING THE GUESS AT THE INPUT ITSELF.
043300*---------------------------------------------------------------*
043400 2320-COMPUTE-SQUARE-ROOT.
043500     IF WS-SQRT-INPUT = 0
043600         MOVE 0 TO WS-SQRT-RESULT
043700     ELSE
043800         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
043900         PERFORM 2321-SQRT-ONE-STEP THRU 2321-EXIT
044000             VARYING WS-SQRT-ITER FROM 1 BY 1
044100             UNTIL WS-SQRT-ITER > 20
044200         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
044300     END-IF.
044400 2320-EXIT.
044500     EXIT.
044600*---------------------------------------------------------------*
044700 2321-SQRT-ONE-STEP.
044800     COMPUTE WS-SQRT-GUESS ROUNDED =
044900         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
045000 2321-EXIT.
045100     EXIT.
045200*---------------------------------------------------------------*
045300*    2400-COMPUTE-STABILITY IS 1.0 UNTIL THERE ARE AT LEAST TWO
045400*    WINDOWS TO TAKE A VARIANCE OVER.
045500*---------------------------------------------------------------*
045600 2400-COMPUTE-STABILITY.
045700     IF WS-WINDOW-COUNT < 2
045800         MOVE 1 TO WS-STABILITY
045900     ELSE
046000         MOVE 0 TO WS-VARIANCE-SUM
046100         PERFORM 2410-ONE-VARIANCE-TERM THRU 2410-EXIT
046200             VARYING WIN-IDX FROM 1 BY 1
046300             UNTIL WIN-IDX > WS-WINDOW-COUNT
046400         COMPUTE WS-VARIANCE ROUNDED =
046500             WS-VARIANCE-SUM / WS-WINDOW-COUNT
046600         COMPUTE WS-STABILITY ROUNDED = 1 - WS-VARIANCE
046700         IF WS-STABILITY < 0
046800             MOVE 0 TO WS-STABILITY
046900         END-IF
047000     END-IF.
047100 2400-EXIT.
047200     EXIT.
047300*---------------------------------------------------------------*
047400 2410-ONE-VARIANCE-TERM.
047500     COMPUTE WS-DEV =
047600         WS-WIN-VALENCE (WIN-IDX) - WS-OVERALL-VALENCE.
047700     COMPUTE WS-VARIANCE-SUM =
047800         WS-VARIANCE-SUM + (WS-DEV * WS-DEV).
047900 2410-EXIT.
048000     EXIT.
048100*---------------------------------------------------------------*
048200*    2500-SET-DRIFT-LEVEL -- HIGH STRICTLY ABOVE 0.5000.
048300*---------------------------------------------------------------*
048400 2500-SET-DRIFT-LEVEL.
048500     IF WS-DRIFT-RATE > .5
048600         SET DRIFT-LEVEL-IS-HIGH TO TRUE
048700     ELSE
048800         SET DRIFT-LEVEL-IS-LOW TO TRUE
048900     END-IF.
049000 2500-EXIT.
049100     EXIT.
049200*---------------------------------------------------------------*
049300 2600-BUILD-OUTPUT-RECORD.
049400     MOVE LDMK-MSG-SEQ-NBR TO EMO-MSG-SEQ.
049500     MOVE WS-OVERALL-VALENCE TO EMO-VALENCE.
049600     MOVE WS-OVERALL-AROUSAL TO EMO-AROUSAL.
049700     MOVE WS-OVERALL-DOMINANCE TO EMO-DOMINANCE.
049800     MOVE WS-DRIFT-RATE TO EMO-DRIFT-RATE.
049900     MOVE WS-STABILITY TO EMO-STABILITY.
050000     IF DRIFT-LEVEL-IS-HIGH
050100         MOVE 'HIGH  ' TO EMO-DRIFT-LEVEL
050200     ELSE
050300         MOVE 'LOW   ' TO EMO-DRIFT-LEVEL
050400     END-IF.
050500 2600-EXIT.
050600     EXIT.
050700*---------------------------------------------------------------*
050800*    2700-EMIT-DRIFT-EVENT RAISES A CLUSTER-LEVEL MARKER EVENT
050900*    OF ITS OWN SO A MEMA RULE OF BARE DRIFT_HIGH HAS SOMETHING
051000*    TO FIND ON LDMKACT'S RECHECK PASS.
051100*---------------------------------------------------------------*
051200 2700-EMIT-DRIFT-EVENT.
051300     IF NOT DRIFT-LEVEL-IS-HIGH GO TO 2700-EXIT.
051400     IF EVENT-TABLE-SIZE NOT < WS-EVENT-TABLE-MAX GO TO 2700-EXIT.
051500     ADD 1 TO EVENT-TABLE-SIZE.
051600     SET EVT-INDEX TO EVENT-TABLE-SIZE.
051700     MOVE 'C_EMO_DRIFT_'
051800         TO EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX).
051900     MOVE 'CLU '
052000         TO EVT-LEVEL OF TBL-MARKER-EVENT (EVT-INDEX).
052100     MOVE 0
052200         TO EVT-POSITION OF TBL-MARKER-EVENT (EVT-INDEX).
052300     MOVE 'High emotion drift detected'
052400         TO EVT-CONTENT OF TBL-MARKER-EVENT (EVT-INDEX).
052500     MOVE 'EMOTION         '
052600         TO EVT-CATEGORY OF TBL-MARKER-EVENT (EVT-INDEX).
052700     MOVE .90
052800         TO EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX).
052900 2700-EXIT.
053000     EXIT.
053100*---------------------------------------------------------------*
053200 2800-DISPLAY-TRACE-LINE.
053300     MOVE EMO-DRIFT-LEVEL TO WST-DRIFT-LEVEL.
053400     DISPLAY 'LDMKEMO MSG=' LDMK-MSG-SEQ-NBR
053500         ' VAL=' WSO-VALENCE-TEXT
053600         ' ARO=' WSO-AROUSAL-TEXT
053700         ' DOM=' WSO-DOMINANCE-TEXT
053800         ' DRIFT=' WS-DRIFT-RATE
053900         ' STAB=' WS-STABILITY
054000         ' LEVEL=' WST-DRIFT-LEVEL.
054100 2800-EXIT.
054200     EXIT.
