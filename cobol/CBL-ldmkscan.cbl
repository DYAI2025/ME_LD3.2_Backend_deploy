000100 IDENTIFICATION DIVISION.
000200*===============================================================*
000300 PROGRAM-ID.    LDMKSCAN.
000400 AUTHOR.        T. KOWALSKI.
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000600 DATE-WRITTEN.  05/02/1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*===============================================================*
001000*    M A I N T E N A N C E   L O G
001100*---------------------------------------------------------------*
001200*  DATE        BY   TICKET    DESCRIPTION
001300*---------------------------------------------------------------*
001400*  1987-05-02  TFK  CR-1009   CREATED.  SCANS ONE MESSAGE FOR
001500*                             EVERY ACTIVE ATO/SEM MARKER AND
001600*                             LOADS THE EVENT TABLE LDMKMAIN
001700*                             PASSES ON TO THE REST OF THE RUN.
001800*  1989-03-11  TFK  CR-1132   ADDED THE "?" SPECIAL PATTERN FOR
001900*                             QUESTION-MARK COUNTING MARKERS.
002000*  1990-08-30  DQ   CR-1188   WORD BOUNDARY TEST REWRITTEN TO
002100*                             USE THE CLASS LETTERS CONDITION
002200*                             INSTEAD OF A HOME-GROWN TABLE.
002300*  1993-02-14  TFK  CR-1341   PATTERN SPLIT NOW HANDLES MULTI-
002400*                             WORD ALTERNATIVES LIKE "FEELING
002500*                             GOOD" -- USED TO BREAK ON THE
002600*                             EMBEDDED SPACE.
002700*  1996-11-05  DQ   CR-1501   RAISED ALTERNATIVE TABLE FROM 10
002800*                             TO 20 ENTRIES PER RESEARCH REQUEST.
002900*  1998-12-03  MHL  CR-1601   Y2K REMEDIATION.  DATE-WRITTEN AND
003000*                             WORKING FIELDS REVIEWED.  NO
003100*                             2-DIGIT YEAR FIELDS FOUND HERE.
003200*  1999-01-11  MHL  CR-1609   Y2K SIGN-OFF.  NO FURTHER CHANGES.
003300*  2004-06-21  EPA  CR-1855   CONFIDENCE CONSTANTS MOVED UP TO
003400*                             0.90/0.80 PER REVISED SCORING.
003500*  2010-09-08  EPA  CR-2166   TRACE DISPLAY ADDED UNDER UPSI-0
003600*                             FOR USE WHEN CHASING BAD MATCHES.
003700*  2013-09-10  RJM  CR-2351   2200-ADD-SCAN-EVENT NOW BAILS OUT WITH
003800*                             A GO TO THE MOMENT THE EVENT TABLE IS
003900*                             FULL INSTEAD OF WRAPPING THE WHOLE
004000*                             PARAGRAPH IN ONE BIG IF.
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3096.
004700 OBJECT-COMPUTER. IBM-3096.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS LETTERS IS 'A' THRU 'Z' 'a' THRU 'z'
005100     UPSI-0 IS LDMK-TRACE-SWITCH.
005200*===============================================================*
005300 DATA DIVISION.
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*---------------------------------------------------------------*
005700 77  WS-EVENT-TABLE-MAX              PIC S9(03) USAGE IS COMP
005800                                     VALUE 300.
005900*---------------------------------------------------------------*
006000 01  WS-SWITCHES-MISC.
006100     05  WS-QMARK-PATTERN-SW         PIC X.
006200         88 PATTERN-IS-QMARK               VALUE 'Y'.
006300     05  WS-BOUNDARY-OK-SW           PIC X.
006400         88 BOUNDARY-IS-OK                 VALUE 'Y'.
006500     05  FILLER                      PIC X(06) VALUE SPACES.
006600*---------------------------------------------------------------*
006700*    ALTERNATE SINGLE-FIELD VIEW OF THE SWITCH BLOCK, USED ONLY
006800*    WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON, TO DISPLAY IT IN
006900*    ONE SHOT DURING A TRACE RUN.
007000*---------------------------------------------------------------*
007100 01  WS-SWITCHES-ALPHA-VIEW REDEFINES WS-SWITCHES-MISC.
007200     05  WSA-TRACE-TEXT              PIC X(08).
007300*---------------------------------------------------------------*
007400 01  WS-LOWER-ALPHABET              PIC X(26) VALUE
007500         'abcdefghijklmnopqrstuvwxyz'.
007600 01  WS-UPPER-ALPHABET              PIC X(26) VALUE
007700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007800*---------------------------------------------------------------*
007900 01  WS-TEXT-UPPER                  PIC X(200).
008000*---------------------------------------------------------------*
008100*    WS-CURRENT-MARKER HOLDS A WORK COPY OF WHICHEVER MARKER
008200*    TABLE ENTRY IS BEING SCANNED SO THE REST OF THE PROGRAM
008300*    NEVER HAS TO QUALIFY MRK-xxx AGAINST THE TABLE.
008400*---------------------------------------------------------------*
008500 01  WS-CURRENT-MARKER.
008600     05  WS-CUR-ID                   PIC X(12).
008700     05  WS-CUR-LEVEL                PIC X(04).
008800         88 CUR-LEVEL-IS-ATO               VALUE 'ATO '.
008900         88 CUR-LEVEL-IS-SEM               VALUE 'SEM '.
009000     05  WS-CUR-CATEGORY             PIC X(16).
009100     05  WS-CUR-PATTERN              PIC X(60).
009200     05  WS-CUR-STATUS               PIC X(08).
009300         88 CUR-STATUS-IS-ACTIVE            VALUE 'active  '.
009400     05  FILLER                      PIC X(04) VALUE SPACES.
009500 01  WS-CURRENT-MARKER-ALPHA REDEFINES WS-CURRENT-MARKER.
009600     05  WSC-TRACE-TEXT              PIC X(104).
009700*---------------------------------------------------------------*
009800 01  WS-CUR-PATTERN-UPPER            PIC X(60).
009900*---------------------------------------------------------------*
010000 01  WS-PATTERN-SPLIT-AREA.
010100     05  WS-PATTERN-LEN              PIC S9(3) COMP.
010200     05  WS-ALT-COUNT                PIC S9(3) COMP.
010300     05  WS-ALT-INDEX                PIC S9(3) COMP.
010400     05  WS-ALT-LEN                  PIC S9(3) COMP.
010500     05  WS-IDX                      PIC S9(3) COMP.
010600     05  WS-POS                      PIC S9(4) COMP.
010700     05  WS-BEFORE-POS               PIC S9(4) COMP.
010800     05  WS-AFTER-POS                PIC S9(4) COMP.
010900     05  WS-MAX-START-POS            PIC S9(4) COMP.
011000*---------------------------------------------------------------*
011100 01  WS-MATCH-CONTENT                PIC X(30).
011200*---------------------------------------------------------------*
011300*    UP TO 20 ALTERNATIVES SPLIT OUT OF ONE MARKER'S "|"
011400*    DELIMITED PATTERN FIELD.
011500*---------------------------------------------------------------*
011600 01  WS-ALT-TABLE.
011700     05  WS-ALT-ENTRY OCCURS 1 TO 20 TIMES
011800             DEPENDING ON WS-ALT-COUNT
011900             INDEXED BY WS-ALT-IDX.
012000         10  WS-ALT-TEXT             PIC X(30).
012100         10  WS-ALT-TEXT-LEN         PIC S9(3) COMP.
012200*---------------------------------------------------------------*
012300 01  WS-SCAN-TRACE-LINE.
012400     05  FILLER                      PIC X(16)
012500             VALUE 'LDMKSCAN MATCH: '.
012600     05  WST-MARKER-ID               PIC X(12).
012700     05  FILLER                      PIC X(10)
012800             VALUE ' POSITION '.
012900     05  WST-POSITION                PIC ZZZ9.
013000 01  WS-SCAN-TRACE-LINE-FLAT REDEFINES WS-SCAN-TRACE-LINE.
013100     05  WSTF-WHOLE-LINE             PIC X(42).
013200*===============================================================*
013300 LINKAGE SECTION.
013400*---------------------------------------------------------------*
013500     COPY COPYLIB-MRKTBL.
013600*---------------------------------------------------------------*
013700     COPY COPYLIB-EVTTBL.
013800*---------------------------------------------------------------*
013900     COPY COPYLIB-MSGREC.
014000*===============================================================*
014100 PROCEDURE DIVISION USING MARKER-TABLE-SIZE,
014200                           MARKER-TABLE,
014300                           MESSAGE-RECORD,
014400                           EVENT-TABLE-SIZE,
014500                           EVENT-TABLE.
014600*---------------------------------------------------------------*
014700 0000-MAIN-ROUTINE.
014800     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
014900     PERFORM 2000-SCAN-ALL-MARKERS THRU 2000-EXIT
015000         VARYING MRK-INDEX FROM 1 BY 1
015100         UNTIL MRK-INDEX > MARKER-TABLE-SIZE.
015200     GOBACK.
015300*---------------------------------------------------------------*
015400 1000-INITIALIZATION.
015500     MOVE MSG-TEXT TO WS-TEXT-UPPER.
015600     INSPECT WS-TEXT-UPPER CONVERTING WS-LOWER-ALPHABET
015700         TO WS-UPPER-ALPHABET.
015800 1000-EXIT.
015900     EXIT.
016000*---------------------------------------------------------------*
016100*    2000-SCAN-ALL-MARKERS IS PERFORMED ONCE PER TABLE ENTRY.
016200*    ONLY ACTIVE ATO/SEM MARKERS CARRYING A PATTERN ARE OF ANY
016300*    INTEREST TO THE INITIAL SCANNER -- CLU/MEMA ARE THE
016400*    ACTIVATION EVALUATOR'S JOB, NOT OURS.
016500*---------------------------------------------------------------*
016600 2000-SCAN-ALL-MARKERS.
016700     MOVE MRK-ID OF TBL-MARKER-ENTRY (MRK-INDEX) TO WS-CUR-ID.
016800     MOVE MRK-LEVEL OF TBL-MARKER-ENTRY (MRK-INDEX)
016900         TO WS-CUR-LEVEL.
017000     MOVE MRK-CATEGORY OF TBL-MARKER-ENTRY (MRK-INDEX)
017100         TO WS-CUR-CATEGORY.
017200     MOVE MRK-PATTERN OF TBL-MARKER-ENTRY (MRK-INDEX)
017300         TO WS-CUR-PATTERN.
017400     MOVE MRK-STATUS OF TBL-MARKER-ENTRY (MRK-INDEX)
017500         TO WS-CUR-STATUS.
017600     IF (CUR-LEVEL-IS-ATO OR CUR-LEVEL-IS-SEM)
017700             AND CUR-STATUS-IS-ACTIVE
017800             AND WS-CUR-PATTERN NOT = SPACES
017900         PERFORM 2100-SCAN-ONE-MARKER-PATTERN THRU 2100-EXIT
018000     END-IF.
018100 2000-EXIT.
018200     EXIT.
018300*---------------------------------------------------------------*
018400 2100-SCAN-ONE-MARKER-PATTERN.
018500     MOVE WS-CUR-PATTERN TO WS-CUR-PATTERN-UPPER.
018600     INSPECT WS-CUR-PATTERN-UPPER CONVERTING WS-LOWER-ALPHABET
018700         TO WS-UPPER-ALPHABET.
018800     MOVE 'N' TO WS-QMARK-PATTERN-SW.
018900     IF WS-CUR-PATTERN(1:1) = '?'
019000             AND WS-CUR-PATTERN(2:59) = SPACES
019100         MOVE 'Y' TO WS-QMARK-PATTERN-SW
019200     END-IF.
019300     IF PATTERN-IS-QMARK
019400         PERFORM 2130-SCAN-QUESTION-MARKS THRU 2130-EXIT
019500     ELSE
019600         PERFORM 2110-SPLIT-PATTERN-ALTERNATIVES THRU 2110-EXIT
019700         PERFORM 2120-FIND-WORD-BOUNDARY-MATCHES THRU 2120-EXIT
019800             VARYING WS-ALT-INDEX FROM 1 BY 1
019900             UNTIL WS-ALT-INDEX > WS-ALT-COUNT
020000     END-IF.
020100 2100-EXIT.
020200     EXIT.
020300*---------------------------------------------------------------*
020400*    2110-SPLIT-PATTERN-ALTERNATIVES BREAKS THE "|" DELIMITED
020500*    PATTERN INTO WS-ALT-TABLE.  A PLAIN UNSTRING WON'T DO --
020600*    AN ALTERNATIVE CAN CARRY AN EMBEDDED SPACE (E.G. "FEELING
020700*    GOOD") SO WE HAVE TO WALK THE FIELD A BYTE AT A TIME.
020800*---------------------------------------------------------------*
020900 2110-SPLIT-PATTERN-ALTERNATIVES.
021000     PERFORM 2111-RTRIM-PATTERN THRU 2111-EXIT.
021100     MOVE 1 TO WS-ALT-COUNT.
021200     MOVE SPACES TO WS-ALT-TABLE.
021300     MOVE 0 TO WS-ALT-TEXT-LEN (WS-ALT-COUNT).
021400     PERFORM 2113-BUILD-ONE-ALT-CHAR THRU 2113-EXIT
021500         VARYING WS-IDX FROM 1 BY 1
021600         UNTIL WS-IDX > WS-PATTERN-LEN.
021700 2110-EXIT.
021800     EXIT.
021900*---------------------------------------------------------------*
022000 2111-RTRIM-PATTERN.
022100     MOVE 60 TO WS-PATTERN-LEN.
022200     PERFORM 2112-TEST-TRAILING-PATTERN-BYTE THRU 2112-EXIT
022300         UNTIL WS-PATTERN-LEN = 0
022400            OR WS-CUR-PATTERN-UPPER (WS-PATTERN-LEN:1)
022500                   NOT = SPACE.
022600 2111-EXIT.
022700     EXIT.
022800*---------------------------------------------------------------*
022900 2112-TEST-TRAILING-PATTERN-BYTE.
023000     SUBTRACT 1 FROM WS-PATTERN-LEN.
023100 2112-EXIT.
023200     EXIT.
023300*---------------------------------------------------------------*
023400 2113-BUILD-ONE-ALT-CHAR.
023500     IF WS-CUR-PATTERN-UPPER (WS-IDX:1) = '|'
023600         IF WS-ALT-COUNT < 20
023700             ADD 1 TO WS-ALT-COUNT
023800             MOVE 0 TO WS-ALT-TEXT-LEN (WS-ALT-COUNT)
023900         END-IF
024000     ELSE
024100         IF WS-ALT-TEXT-LEN (WS-ALT-COUNT) < 30
024200             ADD 1 TO WS-ALT-TEXT-LEN (WS-ALT-COUNT)
024300             MOVE WS-CUR-PATTERN-UPPER (WS-IDX:1)
024400                 TO WS-ALT-TEXT (WS-ALT-COUNT)
024500                     (WS-ALT-TEXT-LEN (WS-ALT-COUNT):1)
024600         END-IF
024700     END-IF.
024800 2113-EXIT.
024900     EXIT.
025000*---------------------------------------------------------------*
025100*    2120-FIND-WORD-BOUNDARY-MATCHES TESTS EVERY START POSITION
025200*    IN THE MESSAGE FOR THE CURRENT ALTERNATIVE, SUBJECT TO THE
025300*    WORD-BOUNDARY RULE IN 2122.
025400*---------------------------------------------------------------*
025500 2120-FIND-WORD-BOUNDARY-MATCHES.
025600     MOVE WS-ALT-TEXT-LEN (WS-ALT-INDEX) TO WS-ALT-LEN.
025700     IF WS-ALT-LEN > 0
025800         COMPUTE WS-MAX-START-POS = 200 - WS-ALT-LEN + 1
025900         PERFORM 2121-TEST-ONE-START-POSITION THRU 2121-EXIT
026000             VARYING WS-POS FROM 1 BY 1
026100             UNTIL WS-POS > WS-MAX-START-POS
026200     END-IF.
026300 2120-EXIT.
026400     EXIT.
026500*---------------------------------------------------------------*
026600 2121-TEST-ONE-START-POSITION.
026700     IF WS-TEXT-UPPER (WS-POS:WS-ALT-LEN) =
026800             WS-ALT-TEXT (WS-ALT-INDEX) (1:WS-ALT-LEN)
026900         PERFORM 2122-CHECK-WORD-BOUNDARIES THRU 2122-EXIT
027000         IF BOUNDARY-IS-OK
027100             MOVE SPACES TO WS-MATCH-CONTENT
027200             MOVE MSG-TEXT (WS-POS:WS-ALT-LEN) TO WS-MATCH-CONTENT
027300             PERFORM 2200-ADD-SCAN-EVENT THRU 2200-EXIT
027400         END-IF
027500     END-IF.
027600 2121-EXIT.
027700     EXIT.
027800*---------------------------------------------------------------*
027900 2122-CHECK-WORD-BOUNDARIES.
028000     MOVE 'Y' TO WS-BOUNDARY-OK-SW.
028100     IF WS-POS > 1
028200         COMPUTE WS-BEFORE-POS = WS-POS - 1
028300         IF WS-TEXT-UPPER (WS-BEFORE-POS:1) IS LETTERS
028400             MOVE 'N' TO WS-BOUNDARY-OK-SW
028500         END-IF
028600     END-IF.
028700     COMPUTE WS-AFTER-POS = WS-POS + WS-ALT-LEN.
028800     IF WS-AFTER-POS <= 200 AND BOUNDARY-IS-OK
028900         IF WS-TEXT-UPPER (WS-AFTER-POS:1) IS LETTERS
029000             MOVE 'N' TO WS-BOUNDARY-OK-SW
029100         END-IF
029200     END-IF.
029300 2122-EXIT.
029400     EXIT.
029500*---------------------------------------------------------------*
029600 2130-SCAN-QUESTION-MARKS.
029700     PERFORM 2131-TEST-ONE-QMARK-POSITION THRU 2131-EXIT
029800         VARYING WS-POS FROM 1 BY 1
029900         UNTIL WS-POS > 200.
030000 2130-EXIT.
030100     EXIT.
030200*---------------------------------------------------------------*
030300 2131-TEST-ONE-QMARK-POSITION.
030400     IF MSG-TEXT (WS-POS:1) = '?'
030500         MOVE 1 TO WS-ALT-LEN
030600         MOVE SPACES TO WS-MATCH-CONTENT
030700         MOVE '?' TO WS-MATCH-CONTENT (1:1)
030800         PERFORM 2200-ADD-SCAN-EVENT THRU 2200-EXIT
030900     END-IF.
031000 2131-EXIT.
031100     EXIT.
031200*---------------------------------------------------------------*
031300*    2200-ADD-SCAN-EVENT APPENDS ONE ROW TO THE PER-MESSAGE
031400*    EVENT TABLE.  THE TABLE IS CAPPED AT 300 ROWS (SEE
031500*    COPYLIB-EVTTBL) -- ANY MATCH PAST THAT IS SILENTLY
031600*    DROPPED RATHER THAN BLOW THE SUBSCRIPT.
031700*---------------------------------------------------------------*
031800 2200-ADD-SCAN-EVENT.
031900     IF EVENT-TABLE-SIZE NOT < WS-EVENT-TABLE-MAX
032000         GO TO 2200-EXIT
032100     END-IF.
032200     ADD 1 TO EVENT-TABLE-SIZE.
032300     SET EVT-INDEX TO EVENT-TABLE-SIZE.
032400     MOVE WS-CUR-ID
032500         TO EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX).
032600     MOVE WS-CUR-LEVEL
032700         TO EVT-LEVEL OF TBL-MARKER-EVENT (EVT-INDEX).
032800     MOVE WS-POS
032900         TO EVT-POSITION OF TBL-MARKER-EVENT (EVT-INDEX).
033000     MOVE WS-MATCH-CONTENT
033100         TO EVT-CONTENT OF TBL-MARKER-EVENT (EVT-INDEX).
033200     MOVE WS-CUR-CATEGORY
033300         TO EVT-CATEGORY OF TBL-MARKER-EVENT (EVT-INDEX).
033400     IF CUR-LEVEL-IS-ATO
033500         MOVE .90 TO
033600             EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)
033700     ELSE
033800         MOVE .80 TO
033900             EVT-CONFIDENCE OF TBL-MARKER-EVENT (EVT-INDEX)
034000     END-IF.
034100     IF LDMK-TRACE-SWITCH
034200         PERFORM 2210-DISPLAY-TRACE-LINE THRU 2210-EXIT
034300     END-IF.
034400 2200-EXIT.
034500     EXIT.
034600*---------------------------------------------------------------*
034700 2210-DISPLAY-TRACE-LINE.
034800     MOVE WS-CUR-ID TO WST-MARKER-ID.
034900     MOVE WS-POS TO WST-POSITION.
035000     DISPLAY WS-SCAN-TRACE-LINE.
035100 2210-EXIT.
035200     EXIT.
