000100*-----------------------------------------------------------*
000200* COPYLIB PRFREC -- PER-MESSAGE PROFILE LAYOUT.
000300* EDITED, PRINT-READY VIEW OF THE PROFILE LINE OF THE
000400* MARKER-ANALYSIS REPORT -- LDMKPROF FILLS IT IN AND
000500* LDMKMAIN PRINTS IT.
000600*-----------------------------------------------------------*
000700 77  PRFREC-RISK-SLOT-COUNT         PIC 9(01) COMP VALUE 3.
000800 01  PROFILE-RECORD.
000900     05  PRF-MSG-SEQ                PIC 9(06).
001000     05  PRF-TOTAL-MARKERS          PIC 9(04).
001100     05  PRF-DOMINANT-LEVEL         PIC X(04).
001200     05  PRF-COMM-STYLE             PIC X(12).
001300         88  PRF-STYLE-INQUISITIVE      VALUE 'INQUISITIVE '.
001400         88  PRF-STYLE-EMOTIONAL        VALUE 'EMOTIONAL   '.
001500         88  PRF-STYLE-BALANCED         VALUE 'BALANCED    '.
001600     05  PRF-RISK-1                 PIC X(30).
001700     05  PRF-RISK-2                 PIC X(30).
001800     05  PRF-RISK-3                 PIC X(30).
001900     05  PRF-RECOMMENDATION         PIC X(40).
002000     05  FILLER                     PIC X(04) VALUE SPACES.
002100*-----------------------------------------------------------*
002200*    THE THREE RISK SLOTS RECAST AS A TABLE SO LDMKPROF
002300*    CAN LOAD THEM IN A PERFORM VARYING LOOP INSTEAD OF
002400*    THREE SEPARATE MOVE STATEMENTS.
002500*-----------------------------------------------------------*
002600 01  PROFILE-RISK-TABLE REDEFINES PROFILE-RECORD.
002700     05  FILLER                     PIC X(26).
002800     05  PRT-RISK OCCURS 3 TIMES    PIC X(30).
002900     05  FILLER                     PIC X(44).
