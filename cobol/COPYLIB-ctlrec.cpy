000100*-----------------------------------------------------------*
000200* COPYLIB CTLREC -- SHOP PRINT-CONTROL BLOCK.
000300* CARRIES THE PAGE/LINE COUNTERS AND RUN-DATE FIELDS THAT
000400* EVERY MARKER-ANALYSIS PRINT PROGRAM NEEDS FOR ITS PAGE
000500* HEADINGS.  PULLED OUT INTO ONE COPYBOOK SO EVERY LEAN-DEEP
000600* PRINT PROGRAM SHARES A SINGLE COPY OF THESE FIELDS INSTEAD
000700* OF EACH CARRYING ITS OWN IN-LINE WORKING-STORAGE BLOCK.
000800*-----------------------------------------------------------*
000900 77  CTLREC-MAX-LINES-ON-PAGE       PIC 9(02) COMP VALUE 60.
001000 01  WS-PRINT-CONTROL.
001100     05  LINE-SPACEING           PIC 9(02)  COMP VALUE 1.
001200     05  LINE-COUNT              PIC 9(03)  COMP VALUE 999.
001300     05  LINES-ON-PAGE           PIC 9(02)  COMP VALUE 60.
001400     05  PAGE-COUNT              PIC 9(03)  COMP VALUE 1.
001500     05  FILLER                  PIC X(04)       VALUE SPACES.
001600*-----------------------------------------------------------*
001700 01  WS-CURRENT-DATE-DATA.
001800     05  WS-CURRENT-DATE-YMD.
001900         10  WS-CURRENT-YEAR     PIC 9(04).
002000         10  WS-CURRENT-MONTH    PIC 9(02).
002100         10  WS-CURRENT-DAY      PIC 9(02).
002200     05  WS-CURRENT-TIME-DATA.
002300         10  WS-CURRENT-HH       PIC 9(02).
002400         10  WS-CURRENT-MM       PIC 9(02).
002500         10  WS-CURRENT-SS       PIC 9(02).
002600         10  WS-CURRENT-MS       PIC 9(02).
002700     05  FILLER                  PIC X(02)       VALUE SPACES.
002800*-----------------------------------------------------------*
002900*    REDEFINITION FOR EDITING THE RUN DATE MM/DD/YYYY ON
003000*    THE PAGE HEADING LINE.
003100*-----------------------------------------------------------*
003200 01  WS-CURRENT-DATE-MDY REDEFINES WS-CURRENT-DATE-DATA.
003300     05  WS-MDY-YEAR             PIC 9(04).
003400     05  WS-MDY-MONTH            PIC 9(02).
003500     05  WS-MDY-DAY              PIC 9(02).
003600     05  FILLER                  PIC X(08).
