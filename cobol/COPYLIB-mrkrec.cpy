000100*-----------------------------------------------------------*
000200* COPYLIB MRKREC -- MARKER-DEFINITION INPUT RECORD.
000300* ONE ENTRY PER RULE IN THE LEAN-DEEP 3.2 MARKER CATALOG.
000400* FIXED COLUMNS, LEFT-JUSTIFIED, SPACE-PADDED, AS DELIVERED
000500* BY THE MARKER-CATALOG EXTRACT JOB.
000600*-----------------------------------------------------------*
000700 77  MRKREC-RECORD-LENGTH           PIC 9(03) COMP VALUE 174.
000800 01  MARKER-DEFINITION-RECORD.
000900     05  MRK-ID                     PIC X(12).
001000     05  MRK-LEVEL                  PIC X(04).
001100     05  MRK-CATEGORY               PIC X(16).
001200     05  MRK-PATTERN                PIC X(60).
001300     05  MRK-DESCRIPTION            PIC X(30).
001400     05  MRK-WEIGHT                 PIC 9V99.
001500     05  MRK-ACT-RULE               PIC X(40).
001600     05  MRK-STATUS                 PIC X(08).
001700     05  FILLER                     PIC X(02) VALUE SPACES.
