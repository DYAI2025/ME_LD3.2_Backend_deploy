000100 IDENTIFICATION DIVISION.
000200*===============================================================*
000300 PROGRAM-ID.    LDMKLOAD.
000400 AUTHOR.        R. MERCER.
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000600 DATE-WRITTEN.  03/14/1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*===============================================================*
001000*    M A I N T E N A N C E   L O G
001100*---------------------------------------------------------------*
001200*  DATE        BY   TICKET    DESCRIPTION
001300*---------------------------------------------------------------*
001400*  1987-03-14  RJM  CR-1002   CREATED.  LOADS THE MARKER
001500*                             CATALOG FOR THE LEAN-DEEP BATCH
001600*                             RUN FROM THE MKRFILE VSAM FILE.
001700*  1987-06-02  RJM  CR-1019   ADDED REJECT COUNT FOR RECORDS
001800*                             MISSING A PATTERN ON ATO/SEM.
001900*  1989-11-20  TFK  CR-1140   ADDED BUILT-IN DEFAULT CATALOG OF
002000*                             10 MARKERS FOR WHEN THE FILE IS
002100*                             EMPTY OR ALL RECORDS REJECT.
002200*  1991-02-07  TFK  CR-1203   WEIGHT AND STATUS DEFAULTING MOVED
002300*                             HERE FROM THE OLD SCREENING JOB.
002400*  1993-09-15  DQ   CR-1377   TABLE SIZE RAISED FROM 100 TO 200
002500*                             ENTRIES PER REQUEST OF RESEARCH.
002600*  1996-04-30  DQ   CR-1488   LEVEL VALIDATION TIGHTENED -- ONLY
002700*                             ATO/SEM/CLU/MEMA NOW ACCEPTED.
002800*  1998-12-03  MHL  CR-1601   Y2K REMEDIATION.  DATE-WRITTEN AND
002900*                             ALL WORKING DATE FIELDS REVIEWED.
003000*                             NO 2-DIGIT YEAR FIELDS FOUND HERE.
003100*  1999-01-11  MHL  CR-1609   Y2K SIGN-OFF.  NO FURTHER CHANGES.
003200*  2002-07-22  MHL  CR-1744   CLU/MEMA MARKERS MAY NOW CARRY A
003300*                             BLANK PATTERN WHEN RULE-DRIVEN.
003400*  2005-03-11  EPA  CR-1902   ADDED VALID/INVALID RECORD COUNTS
003500*                             TO LINKAGE FOR END-OF-JOB TOTALS.
003600*  2008-10-06  EPA  CR-2075   DEFAULT CATALOG PATTERNS REVISED
003700*                             TO MATCH RESEARCH'S FINAL WORD LIST.
003800*  2011-05-18  EPA  CR-2233   MINOR CLEANUP, NO LOGIC CHANGE.
003900*  2013-09-10  RJM  CR-2351   2210-VALIDATE-MARKER-RECORD REWRITTEN TO
004000*                             FALL OUT OF THE EDIT CHAIN WITH A GO TO
004100*                             AS SOON AS ONE CHECK FAILS THE RECORD.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3096.
004800 OBJECT-COMPUTER. IBM-3096.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS LETTERS IS 'A' THRU 'Z' 'a' THRU 'z'
005200     UPSI-0 IS LDMK-TRACE-SWITCH.
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500*---------------------------------------------------------------*
005600 FILE-CONTROL.
005700     SELECT MARKER-DEFINITION-FILE ASSIGN TO MKRFILE
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS MARKER-FILE-STATUS.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  MARKER-DEFINITION-FILE
006600     DATA RECORD IS MARKER-DEFINITION-RECORD.
006700     COPY COPYLIB-MRKREC.
006800*---------------------------------------------------------------*
006900 WORKING-STORAGE SECTION.
007000*---------------------------------------------------------------*
007100 77  WS-MAX-TABLE-SIZE               PIC S9(03) USAGE IS COMP
007200                                     VALUE 200.
007300*---------------------------------------------------------------*
007400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007500     05  MARKER-FILE-STATUS          PIC 99.
007600         88 MARKER-FILE-OK                 VALUE 00.
007700         88 MARKER-FILE-EOF                VALUE 10.
007800     05  EOF-SWITCH                  PIC X.
007900         88 EOF                            VALUE 'Y'.
008000     05  MARKER-RECORD-VALID-SW      PIC X.
008100         88 MARKER-RECORD-IS-VALID         VALUE 'Y'.
008200     05  FILLER                      PIC X(04) VALUE SPACES.
008300*---------------------------------------------------------------*
008400*    ALTERNATE SINGLE-FIELD VIEW OF THE SWITCH BLOCK, USED ONLY
008500*    WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON, TO DISPLAY IT IN
008600*    ONE SHOT DURING A TRACE RUN.
008700*---------------------------------------------------------------*
008800 01  WS-SWITCHES-ALPHA-VIEW REDEFINES WS-SWITCHES-SUBSCRIPTS-MISC.
008900     05  WSA-TRACE-TEXT              PIC X(08).
009000*---------------------------------------------------------------*
009100 01  WS-ERROR-FIELDS.
009200     05  DL-FILE-STATUS-NUM          PIC 99.
009300     05  FILLER                      PIC X(10) VALUE SPACES.
009400*---------------------------------------------------------------*
009500*    ALTERNATE ALPHA VIEW OF THE STATUS FIELD -- KEPT SINCE
009600*    THE OLD VSAM ERROR ROUTINES USED TO COMPARE IT AS X(2)
009700*    RATHER THAN NUMERIC.  CR-1019.
009800*---------------------------------------------------------------*
009900 01  WS-ERROR-FIELDS-ALPHA REDEFINES WS-ERROR-FIELDS.
010000     05  DL-FILE-STATUS-ALPHA        PIC XX.
010100     05  FILLER                      PIC X(10).
010200*---------------------------------------------------------------*
010300 01  ERROR-DISPLAY-LINE.
010400     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
010500     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
010600     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
010700     05  DL-FILE-STATUS              PIC 99.
010800     05  FILLER  PIC X(05) VALUE ' *** '.
010900*---------------------------------------------------------------*
011000*    SINGLE-FIELD VIEW OF THE WHOLE ERROR LINE, FOR PASSING TO
011100*    THE SHOP'S GENERIC ABEND-MESSAGE ROUTINE WHEN ONE EXISTS
011200*    ON A GIVEN SHOP.  NOT CALLED TODAY BUT KEPT SINCE TFK
011300*    WIRED THIS IN FOR CR-1203 AND OPERATIONS STILL ASKS FOR IT.
011400*---------------------------------------------------------------*
011500 01  ERROR-DISPLAY-LINE-FLAT REDEFINES ERROR-DISPLAY-LINE.
011600     05  EDF-WHOLE-LINE               PIC X(55).
011700*---------------------------------------------------------------*
011800*    THE BUILT-IN DEFAULT CATALOG.  LOADED ONLY WHEN MKRFILE
011900*    PRODUCES ZERO VALID RECORDS.  THE TEN ENTRIES ARE BUILT
012000*    STRAIGHT-LINE IN 4000-LOAD-DEFAULT-CATALOG RATHER THAN
012100*    FROM A TABLE, THE WAY TFK ORIGINALLY WROTE THEM FOR
012200*    CR-1140.  CR-2075 REVISED THE WORDING TO RESEARCH'S FINAL
012300*    WORD LIST.
012400*---------------------------------------------------------------*
012500 LINKAGE SECTION.
012600 COPY COPYLIB-MRKTBL.
012700*===============================================================*
012800 PROCEDURE DIVISION USING MARKER-TABLE-SIZE, MARKER-VALID-COUNT,
012900     MARKER-INVALID-COUNT, MARKER-TABLE.
013000*---------------------------------------------------------------*
013100 0000-MAIN-ROUTINE.
013200*---------------------------------------------------------------*
013300     PERFORM 1000-INITIALIZATION.
013400     IF MARKER-FILE-OK
013500         PERFORM 2000-LOAD-MARKER-FILE
013600     END-IF.
013700     PERFORM 3000-CLOSE-MARKER-FILE.
013800     IF MARKER-VALID-COUNT = ZERO
013900         PERFORM 4000-LOAD-DEFAULT-CATALOG
014000     END-IF.
014100     GOBACK.
014200*---------------------------------------------------------------*
014300 1000-INITIALIZATION.
014400*---------------------------------------------------------------*
014500     MOVE ZERO TO MARKER-TABLE-SIZE.
014600     MOVE ZERO TO MARKER-VALID-COUNT.
014700     MOVE ZERO TO MARKER-INVALID-COUNT.
014800     SET MRK-INDEX TO 1.
014900     OPEN INPUT MARKER-DEFINITION-FILE.
015000     IF MARKER-FILE-STATUS NOT = 00
015100         MOVE 'OPEN'                 TO DL-ERROR-REASON
015200         PERFORM 9900-INVALID-FILE-STATUS THRU 9900-EXIT
015300     END-IF.
015400*---------------------------------------------------------------*
015500 2000-LOAD-MARKER-FILE.
015600*---------------------------------------------------------------*
015700     PERFORM 2100-READ-MARKER-RECORD.
015800     PERFORM 2200-PROCESS-MARKER-RECORD
015900         UNTIL EOF
016000            OR MARKER-TABLE-SIZE = WS-MAX-TABLE-SIZE.
016100*---------------------------------------------------------------*
016200 2100-READ-MARKER-RECORD.
016300*---------------------------------------------------------------*
016400     READ MARKER-DEFINITION-FILE
016500         AT END
016600             SET EOF TO TRUE
016700         NOT AT END
016800             CONTINUE
016900     END-READ.
017000*---------------------------------------------------------------*
017100 2200-PROCESS-MARKER-RECORD.
017200*---------------------------------------------------------------*
017300     PERFORM 2210-VALIDATE-MARKER-RECORD.
017400     IF MARKER-RECORD-IS-VALID
017500         PERFORM 2220-APPLY-MARKER-DEFAULTS
017600         PERFORM 2230-ADD-TO-MARKER-TABLE
017700         ADD 1 TO MARKER-VALID-COUNT
017800     ELSE
017900         ADD 1 TO MARKER-INVALID-COUNT
018000     END-IF.
018100     PERFORM 2100-READ-MARKER-RECORD.
018200*---------------------------------------------------------------*
018300*---------------------------------------------------------------*
018400*    THE EDIT CHAIN BELOW FALLS THROUGH CHECK BY CHECK UNTIL ONE
018500*    OF THEM FAILS THE RECORD AND JUMPS OUT WITH A GO TO, RATHER
018600*    THAN RUNNING THE REMAINING EDITS AGAINST A RECORD ALREADY
018700*    KNOWN TO BE BAD.  ADDED RJM/CR-2351.
018800*---------------------------------------------------------------*
018900 2210-VALIDATE-MARKER-RECORD.
019000*---------------------------------------------------------------*
019100     SET MARKER-RECORD-IS-VALID TO TRUE.
019200     IF MRK-ID OF MARKER-DEFINITION-RECORD = SPACES
019300         SET MARKER-RECORD-VALID-SW TO 'N'
019400         GO TO 2210-EXIT
019500     END-IF.
019600     IF MRK-LEVEL OF MARKER-DEFINITION-RECORD = SPACES
019700         SET MARKER-RECORD-VALID-SW TO 'N'
019800         GO TO 2210-EXIT
019900     END-IF.
020000     IF MRK-LEVEL OF MARKER-DEFINITION-RECORD NOT = 'ATO '
020100        AND MRK-LEVEL OF MARKER-DEFINITION-RECORD NOT = 'SEM '
020200        AND MRK-LEVEL OF MARKER-DEFINITION-RECORD NOT = 'CLU '
020300        AND MRK-LEVEL OF MARKER-DEFINITION-RECORD NOT = 'MEMA'
020400         SET MARKER-RECORD-VALID-SW TO 'N'
020500         GO TO 2210-EXIT
020600     END-IF.
020700     IF (MRK-LEVEL OF MARKER-DEFINITION-RECORD = 'ATO '
020800             OR MRK-LEVEL OF MARKER-DEFINITION-RECORD = 'SEM ')
020900        AND MRK-PATTERN OF MARKER-DEFINITION-RECORD = SPACES
021000         SET MARKER-RECORD-VALID-SW TO 'N'
021100     END-IF.
021200 2210-EXIT.
021300     EXIT.
021400*---------------------------------------------------------------*
021500 2220-APPLY-MARKER-DEFAULTS.
021600*---------------------------------------------------------------*
021700     IF MRK-WEIGHT OF MARKER-DEFINITION-RECORD = ZERO
021800         MOVE 1.00 TO MRK-WEIGHT OF MARKER-DEFINITION-RECORD
021900     END-IF.
022000     IF MRK-STATUS OF MARKER-DEFINITION-RECORD = SPACES
022100         MOVE 'active  ' TO MRK-STATUS OF MARKER-DEFINITION-RECORD
022200     END-IF.
022300*---------------------------------------------------------------*
022400 2230-ADD-TO-MARKER-TABLE.
022500*---------------------------------------------------------------*
022600     ADD 1 TO MARKER-TABLE-SIZE.
022700     SET MRK-INDEX TO MARKER-TABLE-SIZE.
022800     MOVE CORRESPONDING MARKER-DEFINITION-RECORD
022900         TO TBL-MARKER-ENTRY (MRK-INDEX).
023000*---------------------------------------------------------------*
023100 3000-CLOSE-MARKER-FILE.
023200*---------------------------------------------------------------*
023300     CLOSE MARKER-DEFINITION-FILE.
023400*---------------------------------------------------------------*
023500*    4000-LOAD-DEFAULT-CATALOG BUILDS THE TEN-ENTRY BUILT-IN
023600*    CATALOG STRAIGHT-LINE, ONE PARAGRAPH PER ENTRY, WHEN THE
023700*    INPUT FILE PRODUCED NO VALID MARKERS.  CR-1140 / CR-2075.
023800*---------------------------------------------------------------*
023900 4000-LOAD-DEFAULT-CATALOG.
024000*---------------------------------------------------------------*
024100     MOVE ZERO TO MARKER-TABLE-SIZE.
024200     PERFORM 4010-BUILD-A-CO-ENTRY.
024300     PERFORM 4020-BUILD-A-EM-ENTRY.
024400     PERFORM 4030-BUILD-A-QU-ENTRY.
024500     PERFORM 4040-BUILD-S-EM-ENTRY.
024600     PERFORM 4050-BUILD-S-IN-ENTRY.
024700     PERFORM 4060-BUILD-S-CO-ENTRY.
024800     PERFORM 4070-BUILD-C-RE-ENTRY.
024900     PERFORM 4080-BUILD-C-MO-ENTRY.
025000     PERFORM 4090-BUILD-M-PS-ENTRY.
025100     PERFORM 4095-BUILD-M-DR-ENTRY.
025200*---------------------------------------------------------------*
025300 4010-BUILD-A-CO-ENTRY.
025400*---------------------------------------------------------------*
025500     ADD 1 TO MARKER-TABLE-SIZE.
025600     SET MRK-INDEX TO MARKER-TABLE-SIZE.
025700     MOVE 'A_CO_'        TO MRK-ID
025800                      OF TBL-MARKER-ENTRY (MRK-INDEX).
025900     MOVE 'ATO '         TO MRK-LEVEL
026000                      OF TBL-MARKER-ENTRY (MRK-INDEX).
026100     MOVE 'COMMUNICATION'  TO MRK-CATEGORY
026200                      OF TBL-MARKER-ENTRY (MRK-INDEX).
026300     MOVE 'hello|hi|hey' TO MRK-PATTERN
026400                      OF TBL-MARKER-ENTRY (MRK-INDEX).
026500     MOVE SPACES         TO MRK-ACT-RULE
026600                      OF TBL-MARKER-ENTRY (MRK-INDEX).
026700     MOVE 'GREETING PATTERN'
026800                         TO MRK-DESCRIPTION
026900                      OF TBL-MARKER-ENTRY (MRK-INDEX).
027000     MOVE 1.00           TO MRK-WEIGHT
027100                      OF TBL-MARKER-ENTRY (MRK-INDEX).
027200     MOVE 'active  '     TO MRK-STATUS
027300                      OF TBL-MARKER-ENTRY (MRK-INDEX).
027400     ADD 1 TO MARKER-VALID-COUNT.
027500*---------------------------------------------------------------*
027600 4020-BUILD-A-EM-ENTRY.
027700*---------------------------------------------------------------*
027800     ADD 1 TO MARKER-TABLE-SIZE.
027900     SET MRK-INDEX TO MARKER-TABLE-SIZE.
028000     MOVE 'A_EM_'         TO MRK-ID
028100                      OF TBL-MARKER-ENTRY (MRK-INDEX).
028200     MOVE 'ATO '          TO MRK-LEVEL
028300                      OF TBL-MARKER-ENTRY (MRK-INDEX).
028400     MOVE 'EMOTION'       TO MRK-CATEGORY
028500                      OF TBL-MARKER-ENTRY (MRK-INDEX).
028600     MOVE 'happy|sad|angry'
028700                          TO MRK-PATTERN
028800                      OF TBL-MARKER-ENTRY (MRK-INDEX).
028900     MOVE SPACES          TO MRK-ACT-RULE
029000                      OF TBL-MARKER-ENTRY (MRK-INDEX).
029100     MOVE 'BASIC EMOTION WORD'
029200                          TO MRK-DESCRIPTION
029300                      OF TBL-MARKER-ENTRY (MRK-INDEX).
029400     MOVE 1.00            TO MRK-WEIGHT
029500                      OF TBL-MARKER-ENTRY (MRK-INDEX).
029600     MOVE 'active  '      TO MRK-STATUS
029700                      OF TBL-MARKER-ENTRY (MRK-INDEX).
029800     ADD 1 TO MARKER-VALID-COUNT.
029900*---------------------------------------------------------------*
030000 4030-BUILD-A-QU-ENTRY.
030100*---------------------------------------------------------------*
030200     ADD 1 TO MARKER-TABLE-SIZE.
030300     SET MRK-INDEX TO MARKER-TABLE-SIZE.
030400     MOVE 'A_QU_'         TO MRK-ID
030500                      OF TBL-MARKER-ENTRY (MRK-INDEX).
030600     MOVE 'ATO '          TO MRK-LEVEL
030700                      OF TBL-MARKER-ENTRY (MRK-INDEX).
030800     MOVE 'QUESTION'      TO MRK-CATEGORY
030900                      OF TBL-MARKER-ENTRY (MRK-INDEX).
031000     MOVE '?'             TO MRK-PATTERN
031100                      OF TBL-MARKER-ENTRY (MRK-INDEX).
031200     MOVE SPACES          TO MRK-ACT-RULE
031300                      OF TBL-MARKER-ENTRY (MRK-INDEX).
031400     MOVE 'QUESTION MARK PRESENT'
031500                          TO MRK-DESCRIPTION
031600                      OF TBL-MARKER-ENTRY (MRK-INDEX).
031700     MOVE 1.00            TO MRK-WEIGHT
031800                      OF TBL-MARKER-ENTRY (MRK-INDEX).
031900     MOVE 'active  '      TO MRK-STATUS
032000                      OF TBL-MARKER-ENTRY (MRK-INDEX).
032100     ADD 1 TO MARKER-VALID-COUNT.
032200*---------------------------------------------------------------*
032300 4040-BUILD-S-EM-ENTRY.
032400*---------------------------------------------------------------*
032500     ADD 1 TO MARKER-TABLE-SIZE.
032600     SET MRK-INDEX TO MARKER-TABLE-SIZE.
032700     MOVE 'S_EM_'         TO MRK-ID
032800                      OF TBL-MARKER-ENTRY (MRK-INDEX).
032900     MOVE 'SEM '          TO MRK-LEVEL
033000                      OF TBL-MARKER-ENTRY (MRK-INDEX).
033100     MOVE 'EMOTION'       TO MRK-CATEGORY
033200                      OF TBL-MARKER-ENTRY (MRK-INDEX).
033300     MOVE 'feeling good|feeling bad|feeling great'
033400                          TO MRK-PATTERN
033500                      OF TBL-MARKER-ENTRY (MRK-INDEX).
033600     MOVE SPACES          TO MRK-ACT-RULE
033700                      OF TBL-MARKER-ENTRY (MRK-INDEX).
033800     MOVE 'STATED EMOTIONAL STATE'
033900                          TO MRK-DESCRIPTION
034000                      OF TBL-MARKER-ENTRY (MRK-INDEX).
034100     MOVE 1.00            TO MRK-WEIGHT
034200                      OF TBL-MARKER-ENTRY (MRK-INDEX).
034300     MOVE 'active  '      TO MRK-STATUS
034400                      OF TBL-MARKER-ENTRY (MRK-INDEX).
034500     ADD 1 TO MARKER-VALID-COUNT.
034600*---------------------------------------------------------------*
034700 4050-BUILD-S-IN-ENTRY.
034800*---------------------------------------------------------------*
034900     ADD 1 TO MARKER-TABLE-SIZE.
035000     SET MRK-INDEX TO MARKER-TABLE-SIZE.
035100     MOVE 'S_IN_'         TO MRK-ID
035200                      OF TBL-MARKER-ENTRY (MRK-INDEX).
035300     MOVE 'SEM '          TO MRK-LEVEL
035400                      OF TBL-MARKER-ENTRY (MRK-INDEX).
035500     MOVE 'INTENT'        TO MRK-CATEGORY
035600                      OF TBL-MARKER-ENTRY (MRK-INDEX).
035700     MOVE 'want to|need to|wish to'
035800                          TO MRK-PATTERN
035900                      OF TBL-MARKER-ENTRY (MRK-INDEX).
036000     MOVE SPACES          TO MRK-ACT-RULE
036100                      OF TBL-MARKER-ENTRY (MRK-INDEX).
036200     MOVE 'STATED INTENT' TO MRK-DESCRIPTION
036300                      OF TBL-MARKER-ENTRY (MRK-INDEX).
036400     MOVE 1.00            TO MRK-WEIGHT
036500                      OF TBL-MARKER-ENTRY (MRK-INDEX).
036600     MOVE 'active  '      TO MRK-STATUS
036700                      OF TBL-MARKER-ENTRY (MRK-INDEX).
036800     ADD 1 TO MARKER-VALID-COUNT.
036900*---------------------------------------------------------------*
037000 4060-BUILD-S-CO-ENTRY.
037100*---------------------------------------------------------------*
037200     ADD 1 TO MARKER-TABLE-SIZE.
037300     SET MRK-INDEX TO MARKER-TABLE-SIZE.
037400     MOVE 'S_CO_'         TO MRK-ID
037500                      OF TBL-MARKER-ENTRY (MRK-INDEX).
037600     MOVE 'SEM '          TO MRK-LEVEL
037700                      OF TBL-MARKER-ENTRY (MRK-INDEX).
037800     MOVE 'CONFLICT'      TO MRK-CATEGORY
037900                      OF TBL-MARKER-ENTRY (MRK-INDEX).
038000     MOVE 'disagree|oppose|against'
038100                          TO MRK-PATTERN
038200                      OF TBL-MARKER-ENTRY (MRK-INDEX).
038300     MOVE SPACES          TO MRK-ACT-RULE
038400                      OF TBL-MARKER-ENTRY (MRK-INDEX).
038500     MOVE 'STATED CONFLICT'
038600                          TO MRK-DESCRIPTION
038700                      OF TBL-MARKER-ENTRY (MRK-INDEX).
038800     MOVE 1.00            TO MRK-WEIGHT
038900                      OF TBL-MARKER-ENTRY (MRK-INDEX).
039000     MOVE 'active  '      TO MRK-STATUS
039100                      OF TBL-MARKER-ENTRY (MRK-INDEX).
039200     ADD 1 TO MARKER-VALID-COUNT.
039300*---------------------------------------------------------------*
039400 4070-BUILD-C-RE-ENTRY.
039500*---------------------------------------------------------------*
039600     ADD 1 TO MARKER-TABLE-SIZE.
039700     SET MRK-INDEX TO MARKER-TABLE-SIZE.
039800     MOVE 'C_RE_'         TO MRK-ID
039900                      OF TBL-MARKER-ENTRY (MRK-INDEX).
040000     MOVE 'CLU '          TO MRK-LEVEL
040100                      OF TBL-MARKER-ENTRY (MRK-INDEX).
040200     MOVE 'RELATIONSHIP'  TO MRK-CATEGORY
040300                      OF TBL-MARKER-ENTRY (MRK-INDEX).
040400     MOVE SPACES          TO MRK-PATTERN
040500                      OF TBL-MARKER-ENTRY (MRK-INDEX).
040600     MOVE 'S_EM_ AND S_CO_'
040700                          TO MRK-ACT-RULE
040800                      OF TBL-MARKER-ENTRY (MRK-INDEX).
040900     MOVE 'RELATIONSHIP CLUSTER'
041000                          TO MRK-DESCRIPTION
041100                      OF TBL-MARKER-ENTRY (MRK-INDEX).
041200     MOVE 1.00            TO MRK-WEIGHT
041300                      OF TBL-MARKER-ENTRY (MRK-INDEX).
041400     MOVE 'active  '      TO MRK-STATUS
041500                      OF TBL-MARKER-ENTRY (MRK-INDEX).
041600     ADD 1 TO MARKER-VALID-COUNT.
041700*---------------------------------------------------------------*
041800 4080-BUILD-C-MO-ENTRY.
041900*---------------------------------------------------------------*
042000     ADD 1 TO MARKER-TABLE-SIZE.
042100     SET MRK-INDEX TO MARKER-TABLE-SIZE.
042200     MOVE 'C_MO_'         TO MRK-ID
042300                      OF TBL-MARKER-ENTRY (MRK-INDEX).
042400     MOVE 'CLU '          TO MRK-LEVEL
042500                      OF TBL-MARKER-ENTRY (MRK-INDEX).
042600     MOVE 'MOOD'          TO MRK-CATEGORY
042700                      OF TBL-MARKER-ENTRY (MRK-INDEX).
042800     MOVE SPACES          TO MRK-PATTERN
042900                      OF TBL-MARKER-ENTRY (MRK-INDEX).
043000     MOVE 'A_EM_ COUNT > 3'
043100                          TO MRK-ACT-RULE
043200                      OF TBL-MARKER-ENTRY (MRK-INDEX).
043300     MOVE 'MOOD CLUSTER'  TO MRK-DESCRIPTION
043400                      OF TBL-MARKER-ENTRY (MRK-INDEX).
043500     MOVE 1.00            TO MRK-WEIGHT
043600                      OF TBL-MARKER-ENTRY (MRK-INDEX).
043700     MOVE 'active  '      TO MRK-STATUS
043800                      OF TBL-MARKER-ENTRY (MRK-INDEX).
043900     ADD 1 TO MARKER-VALID-COUNT.
044000*---------------------------------------------------------------*
044100 4090-BUILD-M-PS-ENTRY.
044200*---------------------------------------------------------------*
044300     ADD 1 TO MARKER-TABLE-SIZE.
044400     SET MRK-INDEX TO MARKER-TABLE-SIZE.
044500     MOVE 'M_PS_'         TO MRK-ID
044600                      OF TBL-MARKER-ENTRY (MRK-INDEX).
044700     MOVE 'MEMA'          TO MRK-LEVEL
044800                      OF TBL-MARKER-ENTRY (MRK-INDEX).
044900     MOVE 'PSYCHOLOGICAL' TO MRK-CATEGORY
045000                      OF TBL-MARKER-ENTRY (MRK-INDEX).
045100     MOVE SPACES          TO MRK-PATTERN
045200                      OF TBL-MARKER-ENTRY (MRK-INDEX).
045300     MOVE 'C_RE_ AND C_MO_'
045400                          TO MRK-ACT-RULE
045500                      OF TBL-MARKER-ENTRY (MRK-INDEX).
045600     MOVE 'PSYCHOLOGICAL META-MARKER'
045700                          TO MRK-DESCRIPTION
045800                      OF TBL-MARKER-ENTRY (MRK-INDEX).
045900     MOVE 1.00            TO MRK-WEIGHT
046000                      OF TBL-MARKER-ENTRY (MRK-INDEX).
046100     MOVE 'active  '      TO MRK-STATUS
046200                      OF TBL-MARKER-ENTRY (MRK-INDEX).
046300     ADD 1 TO MARKER-VALID-COUNT.
046400*---------------------------------------------------------------*
046500 4095-BUILD-M-DR-ENTRY.
046600*---------------------------------------------------------------*
046700     ADD 1 TO MARKER-TABLE-SIZE.
046800     SET MRK-INDEX TO MARKER-TABLE-SIZE.
046900     MOVE 'M_DR_'         TO MRK-ID
047000                      OF TBL-MARKER-ENTRY (MRK-INDEX).
047100     MOVE 'MEMA'          TO MRK-LEVEL
047200                      OF TBL-MARKER-ENTRY (MRK-INDEX).
047300     MOVE 'DRIFT'         TO MRK-CATEGORY
047400                      OF TBL-MARKER-ENTRY (MRK-INDEX).
047500     MOVE SPACES          TO MRK-PATTERN
047600                      OF TBL-MARKER-ENTRY (MRK-INDEX).
047700     MOVE 'DRIFT_HIGH'    TO MRK-ACT-RULE
047800                      OF TBL-MARKER-ENTRY (MRK-INDEX).
047900     MOVE 'EMOTIONAL DRIFT META-MARKER'
048000                          TO MRK-DESCRIPTION
048100                      OF TBL-MARKER-ENTRY (MRK-INDEX).
048200     MOVE 1.00            TO MRK-WEIGHT
048300                      OF TBL-MARKER-ENTRY (MRK-INDEX).
048400     MOVE 'active  '      TO MRK-STATUS
048500                      OF TBL-MARKER-ENTRY (MRK-INDEX).
048600     ADD 1 TO MARKER-VALID-COUNT.
048700*---------------------------------------------------------------*
048800 9900-INVALID-FILE-STATUS.
048900*---------------------------------------------------------------*
049000     MOVE MARKER-FILE-STATUS         TO DL-FILE-STATUS.
049100     MOVE MARKER-FILE-STATUS         TO DL-FILE-STATUS-NUM.
049200     DISPLAY ERROR-DISPLAY-LINE.
049300     IF LDMK-TRACE-SWITCH
049400         DISPLAY 'LDMKLOAD TRACE - STATUS ' DL-FILE-STATUS-ALPHA
049500     END-IF.
049600 9900-EXIT.
049700     EXIT.
