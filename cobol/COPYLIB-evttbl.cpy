000100*-----------------------------------------------------------*
000200* COPYLIB EVTTBL -- MARKER-EVENT RECORD AND WORKING TABLE.
000300* MARKER-EVENT-RECORD IS THE 80-BYTE EVENTS FILE RECORD.
000400* EVENT-TABLE IS THE PER-MESSAGE WORKING TABLE THAT
000500* LDMKSCAN, LDMKENR, LDMKACT, LDMKEMO, LDMKSORT AND
000600* LDMKPROF ALL SHARE THROUGH LINKAGE WHILE ONE MESSAGE IS
000700* BEING WORKED.  TABLE FIELD NAMES MATCH THE RECORD'S SO
000800* THEY CAN BE LOADED WITH MOVE CORRESPONDING.
000900*-----------------------------------------------------------*
001000 01  MARKER-EVENT-RECORD.
001100     05  EVT-MSG-SEQ                PIC 9(06).
001200     05  EVT-MARKER-ID               PIC X(12).
001300     05  EVT-LEVEL                  PIC X(04).
001400     05  EVT-POSITION               PIC 9(04).
001500     05  EVT-CONTENT                PIC X(30).
001600     05  EVT-CONFIDENCE             PIC 9V99.
001700     05  EVT-CATEGORY               PIC X(16).
001800     05  FILLER                     PIC X(05) VALUE SPACES.
001900*-----------------------------------------------------------*
002000*    ALTERNATE VIEW USED WHEN THE DETAIL LINE ON THE
002100*    PRINTED REPORT IS BUILT DIRECTLY FROM THE EVENT
002200*    RECORD INSTEAD OF FIELD-BY-FIELD MOVES.
002300*-----------------------------------------------------------*
002400 01  MARKER-EVENT-PRINT-VIEW REDEFINES MARKER-EVENT-RECORD.
002500     05  MEP-MSG-SEQ                PIC X(06).
002600     05  MEP-MARKER-ID               PIC X(12).
002700     05  MEP-LEVEL                  PIC X(04).
002800     05  MEP-POSITION               PIC X(04).
002900     05  MEP-CONTENT                PIC X(30).
003000     05  MEP-CONFIDENCE             PIC X(03).
003100     05  MEP-CATEGORY               PIC X(16).
003200     05  FILLER                     PIC X(05).
003300*-----------------------------------------------------------*
003400 77  EVENT-TABLE-SIZE       PIC S9(03) USAGE IS COMP.
003500 77  EVENT-TABLE-INDEX      PIC S9(03) USAGE IS COMP.
003600*-----------------------------------------------------------*
003700 01  EVENT-TABLE.
003800     02  TBL-MARKER-EVENT OCCURS 1 TO 300 TIMES
003900             DEPENDING ON EVENT-TABLE-SIZE
004000             INDEXED BY EVT-INDEX.
004100         05  EVT-MARKER-ID           PIC X(12).
004200         05  EVT-LEVEL               PIC X(04).
004300             88  EVT-LEVEL-IS-ATO        VALUE 'ATO '.
004400             88  EVT-LEVEL-IS-SEM        VALUE 'SEM '.
004500             88  EVT-LEVEL-IS-CLU        VALUE 'CLU '.
004600             88  EVT-LEVEL-IS-MEMA       VALUE 'MEMA'.
004700         05  EVT-POSITION            PIC 9(04).
004800         05  EVT-CONTENT             PIC X(30).
004900         05  EVT-CONFIDENCE          PIC 9V99.
005000         05  EVT-CATEGORY            PIC X(16).
005100         05  FILLER                  PIC X(02) VALUE SPACES.
