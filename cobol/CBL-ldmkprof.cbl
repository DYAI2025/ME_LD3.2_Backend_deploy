000100 IDENTIFICATION DIVISION.
000200*===============================================================*
000300 PROGRAM-ID.    LDMKPROF.
000400 AUTHOR.        L. OKAFOR.
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000600 DATE-WRITTEN.  11/12/1997.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000900*===============================================================*
001000*    M A I N T E N A N C E   L O G
001100*---------------------------------------------------------------*
001200*  DATE        BY   TICKET    DESCRIPTION
001300*---------------------------------------------------------------*
001400*  1997-11-12  LRO  CR-1579   CREATED.  ROLLS UP THE MESSAGE'S
001500*                             MARKER EVENTS INTO LEVEL COUNTS,
001600*                             DOMINANT LEVEL, COMMUNICATION
001700*                             STYLE, RISK INDICATORS AND A
001800*                             RECOMMENDATION FOR THE PROFILE
001900*                             LINE OF THE ANALYSIS REPORT.
002000*  1998-01-20  LRO  CR-1584   KEY-PATTERN AND COGNITIVE-PATTERN
002100*                             TEXT ADDED ON TRACE RUNS ONLY --
002200*                             NEITHER ONE HAS A SLOT ON THE
002300*                             PROFILE RECORD OR REPORT LINE.
002400*  1998-12-03  MHL  CR-1601   Y2K REMEDIATION.  NO 2-DIGIT YEAR
002500*                             FIELDS IN THIS PROGRAM.
002600*  1999-01-11  MHL  CR-1609   Y2K SIGN-OFF.  NO FURTHER CHANGES.
002700*  2002-05-30  LRO  CR-1762   CONFLICT RISK NOW ALSO FIRES ON
002800*                             THE WORD CONFLICT APPEARING IN AN
002900*                             EVENT'S CONTENT, NOT JUST ON A
003000*                             CONFLICT-CATEGORY MARKER FIRING.
003100*  2006-08-21  EPA  CR-1961   DRIFT RISK NOW KEYS OFF THE
003200*                             C_EMO_DRIFT_ EVENT LDMKEMO RAISES
003300*                             RATHER THAN A LITERAL DRIFT_HIGH
003400*                             MARKER ID, WHICH NEVER APPEARS ON
003500*                             AN EVENT BY ITSELF.
003600*  2013-09-10  RJM  CR-2351   2600-RECOMMENDATION RECAST AS A
003700*                             FALL-THROUGH GO TO LADDER SO THE
003800*                             "FIRST ONE REPORTED" PRIORITY IS
003900*                             OBVIOUS ON THE PAGE INSTEAD OF
004000*                             BURIED IN NESTED ELSES.
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3096.
004700 OBJECT-COMPUTER. IBM-3096.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS LETTERS IS 'A' THRU 'Z' 'a' THRU 'z'
005100     UPSI-0 IS LDMK-TRACE-SWITCH.
005200*===============================================================*
005300 DATA DIVISION.
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*---------------------------------------------------------------*
005700 01  WS-SWITCHES-MISC.
005800     05  WS-HAS-EVENT-SW              PIC X.
005900         88 HAS-EVENT                      VALUE 'Y'.
006000     05  WS-DRIFT-RISK-SW             PIC X.
006100         88 DRIFT-RISK-FOUND               VALUE 'Y'.
006200     05  WS-CONFLICT-RISK-SW          PIC X.
006300         88 CONFLICT-RISK-FOUND            VALUE 'Y'.
006400     05  WS-VARIABILITY-RISK-SW       PIC X.
006500         88 VARIABILITY-RISK-FOUND         VALUE 'Y'.
006600     05  WS-CAT-FOUND-SW              PIC X.
006700         88 CATEGORY-ALREADY-IN-TABLE      VALUE 'Y'.
006800     05  FILLER                       PIC X(03) VALUE SPACES.
006900*---------------------------------------------------------------*
007000*    ALTERNATE SINGLE-FIELD VIEW OF THE SWITCH BLOCK, USED ONLY
007100*    WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON, TO DISPLAY IT IN
007200*    ONE SHOT INSTEAD OF FIELD BY FIELD.
007300*---------------------------------------------------------------*
007400 01  WS-SWITCHES-ALPHA-VIEW REDEFINES WS-SWITCHES-MISC.
007500     05  WSA-TRACE-TEXT               PIC X(08).
007600*---------------------------------------------------------------*
007700*    LEVEL COUNTS AND THE DOMINANT-LEVEL WORKING FIELDS.
007800*---------------------------------------------------------------*
007900 01  WS-CNT-ATO                       PIC S9(04) COMP.
008000 01  WS-CNT-SEM                       PIC S9(04) COMP.
008100 01  WS-CNT-CLU                       PIC S9(04) COMP.
008200 01  WS-CNT-MEMA                      PIC S9(04) COMP.
008300 01  WS-TOTAL-EVENTS                  PIC S9(04) COMP.
008400 01  WS-MAX-LEVEL-COUNT               PIC S9(04) COMP.
008500 01  WS-DOM-LEVEL                     PIC X(04).
008600*---------------------------------------------------------------*
008700*    COMMUNICATION-STYLE WORKING FIELDS -- Q COUNTS MARKER IDS
008800*    CONTAINING "QU", M COUNTS MARKER IDS CONTAINING "EM".
008900*---------------------------------------------------------------*
009000 01  WS-Q-COUNT                       PIC S9(04) COMP.
009100 01  WS-M-COUNT                       PIC S9(04) COMP.
009200 01  WS-Q-THRESHOLD                   PIC S9(04)V9(04) COMP.
009300 01  WS-M-THRESHOLD                   PIC S9(04)V9(04) COMP.
009400*---------------------------------------------------------------*
009500*    KEY-PATTERN CATEGORY TALLY TABLE -- ONE ENTRY PER DISTINCT
009600*    EVT-CATEGORY VALUE SEEN ON THE MESSAGE, BUILT IN DETECTION
009700*    ORDER.  TRACE-ONLY OUTPUT, PER CR-1584 -- SEE 2200-KEY-
009800*    PATTERNS.
009900*---------------------------------------------------------------*
010000 01  WS-CATEGORY-TABLE.
010100     05  WS-CAT-ENTRY OCCURS 20 TIMES INDEXED BY CAT-IDX.
010200         10  WS-CAT-NAME              PIC X(16).
010300         10  WS-CAT-COUNT             PIC S9(03) COMP.
010400 01  WS-CAT-TABLE-SIZE                PIC S9(03) COMP.
010500 77  WS-KEY-PATTERN-COUNT             PIC S9(01) COMP.
010600*---------------------------------------------------------------*
010700*    OCCURRENCE COUNT FOR THE KEY-PATTERN TEXT, RECAST AS AN
010800*    EDITED VIEW SO IT CAN BE DROPPED INTO THE MESSAGE WITHOUT
010900*    A SEPARATE DE-EDIT SUBROUTINE.
011000*---------------------------------------------------------------*
011100 01  WS-OCC-FIELDS.
011200     05  WS-OCC-NUMBER                PIC 9(03).
011300 01  WS-OCC-EDIT-VIEW REDEFINES WS-OCC-FIELDS.
011400     05  WS-OCC-DISPLAY               PIC ZZ9.
011500*---------------------------------------------------------------*
011600*    COGNITIVE-PATTERN AND RISK-INDICATOR WORKING FIELDS.
011700*---------------------------------------------------------------*
011800 01  WS-CHECK-ID                      PIC X(05).
011900 01  WS-LOWER-ALPHABET                PIC X(26) VALUE
012000         'abcdefghijklmnopqrstuvwxyz'.
012100 01  WS-UPPER-ALPHABET                PIC X(26) VALUE
012200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012300 01  WS-CONTENT-UPPER                 PIC X(30).
012400 01  WS-VARIABILITY-CHECK             PIC S9V9(04) COMP.
012500 01  WS-SCAN-POS                      PIC S9(02) COMP.
012600 01  WS-SCAN-MAX                      PIC S9(02) COMP.
012700*---------------------------------------------------------------*
012800*    THE THREE POSSIBLE RISKS, FIXED ORDER, LOADED INTO
012900*    PRT-RISK BY 2540-LOAD-RISK-TABLE -- SEE THE COMMENT ON
013000*    PROFILE-RISK-TABLE IN COPYLIB-PRFREC.
013100*---------------------------------------------------------------*
013200 01  WS-RISK-CHECK-TABLE.
013300     05  WS-RISK-CHECK-ENTRY OCCURS 3 TIMES INDEXED BY RSK-IDX.
013400         10  WS-RISK-FIRED-SW         PIC X.
013500             88 RISK-FIRED                 VALUE 'Y'.
013600         10  WS-RISK-TEXT             PIC X(30).
013700 01  WS-RISK-COUNT                    PIC S9(01) COMP.
013800*---------------------------------------------------------------*
013900*    TRACE LINE BUILT WHEN LDMK-TRACE-SWITCH (UPSI-0) IS ON.
014000*---------------------------------------------------------------*
014100 01  WS-TRACE-LINE.
014200     05  FILLER                       PIC X(18) VALUE
014300             'LDMKPROF PROFILE '.
014400     05  WST-DOM-LEVEL                PIC X(04).
014500     05  FILLER                       PIC X(01) VALUE SPACE.
014600     05  WST-COMM-STYLE               PIC X(12).
014700     05  FILLER                       PIC X(09) VALUE SPACES.
014800 01  WS-TRACE-LINE-FLAT REDEFINES WS-TRACE-LINE.
014900     05  WSTF-WHOLE-LINE              PIC X(44).
015000*===============================================================*
015100 LINKAGE SECTION.
015200*---------------------------------------------------------------*
015300 01  LDMK-MSG-SEQ-NBR                 PIC 9(06).
015400*---------------------------------------------------------------*
015500     COPY COPYLIB-EVTTBL.
015600*---------------------------------------------------------------*
015700     COPY COPYLIB-EMOREC.
015800*---------------------------------------------------------------*
015900     COPY COPYLIB-PRFREC.
016000*===============================================================*
016100 PROCEDURE DIVISION USING LDMK-MSG-SEQ-NBR,
016200                           EVENT-TABLE-SIZE,
016300                           EVENT-TABLE,
016400                           EMOTION-METRICS-RECORD,
016500                           PROFILE-RECORD.
016600*---------------------------------------------------------------*
016700 0000-MAIN-ROUTINE.
016800     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
016900     PERFORM 2000-COUNT-BY-LEVEL THRU 2000-EXIT.
017000     PERFORM 2050-BUILD-CATEGORY-TABLE THRU 2050-EXIT.
017100     PERFORM 2070-COUNT-QU-EM-MARKERS THRU 2070-EXIT.
017200     PERFORM 2100-DOMINANT-LEVEL THRU 2100-EXIT.
017300     PERFORM 2200-KEY-PATTERNS THRU 2200-EXIT.
017400     PERFORM 2300-COMM-STYLE THRU 2300-EXIT.
017500     PERFORM 2400-COGNITIVE-PATTERNS THRU 2400-EXIT.
017600     PERFORM 2500-RISK-INDICATORS THRU 2500-EXIT.
017700     PERFORM 2600-RECOMMENDATION THRU 2600-EXIT.
017800     PERFORM 2700-BUILD-OUTPUT-RECORD THRU 2700-EXIT.
017900     IF LDMK-TRACE-SWITCH
018000         PERFORM 2800-DISPLAY-TRACE-LINE THRU 2800-EXIT
018100     END-IF.
018200     GOBACK.
018300*---------------------------------------------------------------*
018400*    1000-INITIALIZATION ZEROES EVERY ACCUMULATOR AND SWITCH
018500*    BEFORE THE EVENT TABLE IS WALKED.
018600*---------------------------------------------------------------*
018700 1000-INITIALIZATION.
018800     MOVE 0 TO WS-CNT-ATO.
018900     MOVE 0 TO WS-CNT-SEM.
019000     MOVE 0 TO WS-CNT-CLU.
019100     MOVE 0 TO WS-CNT-MEMA.
019200     MOVE 0 TO WS-TOTAL-EVENTS.
019300     MOVE 0 TO WS-Q-COUNT.
019400     MOVE 0 TO WS-M-COUNT.
019500     MOVE 0 TO WS-CAT-TABLE-SIZE.
019600     MOVE 0 TO WS-KEY-PATTERN-COUNT.
019700     MOVE 0 TO WS-RISK-COUNT.
019800     MOVE SPACES TO PRF-RISK-1.
019900     MOVE SPACES TO PRF-RISK-2.
020000     MOVE SPACES TO PRF-RISK-3.
020100     MOVE 'N' TO WS-DRIFT-RISK-SW.
020200     MOVE 'N' TO WS-CONFLICT-RISK-SW.
020300     MOVE 'N' TO WS-VARIABILITY-RISK-SW.
020400 1000-EXIT.
020500     EXIT.
020600*---------------------------------------------------------------*
020700*    2000-COUNT-BY-LEVEL TALLIES EVENTS AT EACH OF THE FOUR
020800*    MARKER LEVELS.
020900*---------------------------------------------------------------*
021000 2000-COUNT-BY-LEVEL.
021100     IF EVENT-TABLE-SIZE > 0
021200         PERFORM 2010-COUNT-ONE-EVENT-LEVEL THRU 2010-EXIT
021300             VARYING EVT-INDEX FROM 1 BY 1
021400             UNTIL EVT-INDEX > EVENT-TABLE-SIZE
021500     END-IF.
021600     COMPUTE WS-TOTAL-EVENTS =
021700         WS-CNT-ATO + WS-CNT-SEM + WS-CNT-CLU + WS-CNT-MEMA.
021800 2000-EXIT.
021900     EXIT.
022000*---------------------------------------------------------------*
022100 2010-COUNT-ONE-EVENT-LEVEL.
022200     IF EVT-LEVEL-IS-ATO OF TBL-MARKER-EVENT (EVT-INDEX)
022300         ADD 1 TO WS-CNT-ATO
022400     END-IF.
022500     IF EVT-LEVEL-IS-SEM OF TBL-MARKER-EVENT (EVT-INDEX)
022600         ADD 1 TO WS-CNT-SEM
022700     END-IF.
022800     IF EVT-LEVEL-IS-CLU OF TBL-MARKER-EVENT (EVT-INDEX)
022900         ADD 1 TO WS-CNT-CLU
023000     END-IF.
023100     IF EVT-LEVEL-IS-MEMA OF TBL-MARKER-EVENT (EVT-INDEX)
023200         ADD 1 TO WS-CNT-MEMA
023300     END-IF.
023400 2010-EXIT.
023500     EXIT.
023600*---------------------------------------------------------------*
023700*    2050-BUILD-CATEGORY-TABLE TALLIES EVT-CATEGORY OCCURRENCES
023800*    IN DETECTION ORDER, FOR THE KEY-PATTERN TEXT IN 2200.
023900*---------------------------------------------------------------*
024000 2050-BUILD-CATEGORY-TABLE.
024100     IF EVENT-TABLE-SIZE > 0
024200         PERFORM 2051-ADD-ONE-CATEGORY THRU 2051-EXIT
024300             VARYING EVT-INDEX FROM 1 BY 1
024400             UNTIL EVT-INDEX > EVENT-TABLE-SIZE
024500     END-IF.
024600 2050-EXIT.
024700     EXIT.
024800*---------------------------------------------------------------*
024900 2051-ADD-ONE-CATEGORY.
025000     MOVE 'N' TO WS-CAT-FOUND-SW.
025100     IF WS-CAT-TABLE-SIZE > 0
025200         PERFORM 2052-TEST-ONE-CATEGORY-SLOT THRU 2052-EXIT
025300             VARYING CAT-IDX FROM 1 BY 1
025400             UNTIL CAT-IDX > WS-CAT-TABLE-SIZE
025500                 OR CATEGORY-ALREADY-IN-TABLE
025600     END-IF.
025700     IF NOT CATEGORY-ALREADY-IN-TABLE
025800             AND WS-CAT-TABLE-SIZE < 20
025900         ADD 1 TO WS-CAT-TABLE-SIZE
026000         SET CAT-IDX TO WS-CAT-TABLE-SIZE
026100         MOVE EVT-CATEGORY OF TBL-MARKER-EVENT (EVT-INDEX)
026200             TO WS-CAT-NAME (CAT-IDX)
026300         MOVE 1 TO WS-CAT-COUNT (CAT-IDX)
026400     END-IF.
026500 2051-EXIT.
026600     EXIT.
026700*---------------------------------------------------------------*
026800 2052-TEST-ONE-CATEGORY-SLOT.
026900     IF WS-CAT-NAME (CAT-IDX) =
027000             EVT-CATEGORY OF TBL-MARKER-EVENT (EVT-INDEX)
027100         MOVE 'Y' TO WS-CAT-FOUND-SW
027200         ADD 1 TO WS-CAT-COUNT (CAT-IDX)
027300     END-IF.
027400 2052-EXIT.
027500     EXIT.
027600*---------------------------------------------------------------*
027700*    2070-COUNT-QU-EM-MARKERS COUNTS MARKER IDS CONTAINING "QU"
027800*    AND MARKER IDS CONTAINING "EM" FOR THE COMMUNICATION-STYLE
027900*    TEST IN 2300.
028000*---------------------------------------------------------------*
028100 2070-COUNT-QU-EM-MARKERS.
028200     IF EVENT-TABLE-SIZE > 0
028300         PERFORM 2071-TEST-ONE-MARKER-FOR-QU-EM THRU 2071-EXIT
028400             VARYING EVT-INDEX FROM 1 BY 1
028500             UNTIL EVT-INDEX > EVENT-TABLE-SIZE
028600     END-IF.
028700 2070-EXIT.
028800     EXIT.
028900*---------------------------------------------------------------*
029000 2071-TEST-ONE-MARKER-FOR-QU-EM.
029100     PERFORM 2072-SCAN-ONE-ID-FOR-QU-EM THRU 2072-EXIT
029200         VARYING WS-SCAN-POS FROM 1 BY 1
029300         UNTIL WS-SCAN-POS > 11.
029400 2071-EXIT.
029500     EXIT.
029600*---------------------------------------------------------------*
029700 2072-SCAN-ONE-ID-FOR-QU-EM.
029800     IF EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
029900             (WS-SCAN-POS:2) = 'QU'
030000         ADD 1 TO WS-Q-COUNT
030100     END-IF.
030200     IF EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
030300             (WS-SCAN-POS:2) = 'EM'
030400         ADD 1 TO WS-M-COUNT
030500     END-IF.
030600 2072-EXIT.
030700     EXIT.
030800*---------------------------------------------------------------*
030900*    2100-DOMINANT-LEVEL -- TIES GO TO THE FIRST LEVEL IN ATO,
031000*    SEM, CLU, MEMA ORDER BECAUSE EACH TEST BELOW ONLY REPLACES
031100*    THE CURRENT MAXIMUM ON A STRICT ">" COMPARE.
031200*---------------------------------------------------------------*
031300 2100-DOMINANT-LEVEL.
031400     IF WS-TOTAL-EVENTS = 0
031500         MOVE 'NONE' TO WS-DOM-LEVEL
031600     ELSE
031700         MOVE WS-CNT-ATO TO WS-MAX-LEVEL-COUNT
031800         MOVE 'ATO ' TO WS-DOM-LEVEL
031900         IF WS-CNT-SEM > WS-MAX-LEVEL-COUNT
032000             MOVE WS-CNT-SEM TO WS-MAX-LEVEL-COUNT
032100             MOVE 'SEM ' TO WS-DOM-LEVEL
032200         END-IF
032300         IF WS-CNT-CLU > WS-MAX-LEVEL-COUNT
032400             MOVE WS-CNT-CLU TO WS-MAX-LEVEL-COUNT
032500             MOVE 'CLU ' TO WS-DOM-LEVEL
032600         END-IF
032700         IF WS-CNT-MEMA > WS-MAX-LEVEL-COUNT
032800             MOVE WS-CNT-MEMA TO WS-MAX-LEVEL-COUNT
032900             MOVE 'MEMA' TO WS-DOM-LEVEL
033000         END-IF
033100     END-IF.
033200 2100-EXIT.
033300     EXIT.
033400*---------------------------------------------------------------*
033500*    2200-KEY-PATTERNS -- TRACE-ONLY, PER CR-1584.  A CATEGORY
033600*    WITH THREE OR MORE EVENTS GETS A "REPEATED ... PATTERN"
033700*    LINE, UP TO FIVE OF THEM, SHOWN ON A TRACE RUN ONLY.
033800*---------------------------------------------------------------*
033900 2200-KEY-PATTERNS.
034000     IF WS-CAT-TABLE-SIZE > 0 AND LDMK-TRACE-SWITCH
034100         PERFORM 2201-TEST-ONE-CATEGORY-FOR-PATTERN THRU 2201-EXIT
034200             VARYING CAT-IDX FROM 1 BY 1
034300             UNTIL CAT-IDX > WS-CAT-TABLE-SIZE
034400                 OR WS-KEY-PATTERN-COUNT = 5
034500     END-IF.
034600 2200-EXIT.
034700     EXIT.
034800*---------------------------------------------------------------*
034900 2201-TEST-ONE-CATEGORY-FOR-PATTERN.
035000     IF WS-CAT-COUNT (CAT-IDX) >= 3
035100         ADD 1 TO WS-KEY-PATTERN-COUNT
035200         MOVE WS-CAT-COUNT (CAT-IDX) TO WS-OCC-NUMBER
035300         DISPLAY 'LDMKPROF KEY PATTERN -- REPEATED '
035400             WS-CAT-NAME (CAT-IDX) ' PATTERN (' WS-OCC-DISPLAY
035500             ' OCCURRENCES)'
035600     END-IF.
035700 2201-EXIT.
035800     EXIT.
035900*---------------------------------------------------------------*
036000*    2300-COMM-STYLE -- E = 0 FALLS THROUGH TO BALANCED BECAUSE
036100*    NEITHER THRESHOLD TEST CAN THEN BE TRUE.
036200*---------------------------------------------------------------*
036300 2300-COMM-STYLE.
036400     COMPUTE WS-Q-THRESHOLD ROUNDED = WS-TOTAL-EVENTS * .30.
036500     COMPUTE WS-M-THRESHOLD ROUNDED = WS-TOTAL-EVENTS * .40.
036600     IF WS-Q-COUNT > WS-Q-THRESHOLD
036700         SET PRF-STYLE-INQUISITIVE TO TRUE
036800     ELSE
036900         IF WS-M-COUNT > WS-M-THRESHOLD
037000             SET PRF-STYLE-EMOTIONAL TO TRUE
037100         ELSE
037200             SET PRF-STYLE-BALANCED TO TRUE
037300         END-IF
037400     END-IF.
037500 2300-EXIT.
037600     EXIT.
037700*---------------------------------------------------------------*
037800*    2400-COGNITIVE-PATTERNS -- TRACE-ONLY, PER CR-1584.  NO
037900*    SLOT ON PROFILE-RECORD OR THE REPORT LINE CARRIES THIS.
038000*---------------------------------------------------------------*
038100 2400-COGNITIVE-PATTERNS.
038200     IF LDMK-TRACE-SWITCH
038300         MOVE 'C_RE_' TO WS-CHECK-ID
038400         PERFORM 2401-MARKER-HAS-EVENT THRU 2401-EXIT
038500         IF HAS-EVENT
038600             MOVE 'C_MO_' TO WS-CHECK-ID
038700             PERFORM 2401-MARKER-HAS-EVENT THRU 2401-EXIT
038800             IF HAS-EVENT
038900                 DISPLAY 'LDMKPROF COGNITIVE -- '
039000                     'COMPLEX EMOTIONAL PROCESSING'
039100             END-IF
039200         END-IF
039300         MOVE 'M_PS_' TO WS-CHECK-ID
039400         PERFORM 2401-MARKER-HAS-EVENT THRU 2401-EXIT
039500         IF HAS-EVENT
039600             DISPLAY 'LDMKPROF COGNITIVE -- '
039700                 'DEEP PSYCHOLOGICAL INDICATORS'
039800         END-IF
039900     END-IF.
040000 2400-EXIT.
040100     EXIT.
040200*---------------------------------------------------------------*
040300*    2401-MARKER-HAS-EVENT -- WS-CHECK-ID HOLDS THE FIVE-BYTE
040400*    PREFIX TO LOOK FOR.
040500*---------------------------------------------------------------*
040600 2401-MARKER-HAS-EVENT.
040700     MOVE 'N' TO WS-HAS-EVENT-SW.
040800     IF EVENT-TABLE-SIZE > 0
040900         PERFORM 2402-TEST-ONE-EVENT-FOR-PREFIX THRU 2402-EXIT
041000             VARYING EVT-INDEX FROM 1 BY 1
041100             UNTIL EVT-INDEX > EVENT-TABLE-SIZE OR HAS-EVENT
041200     END-IF.
041300 2401-EXIT.
041400     EXIT.
041500*---------------------------------------------------------------*
041600 2402-TEST-ONE-EVENT-FOR-PREFIX.
041700     IF EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX) (1:5)
041800             = WS-CHECK-ID
041900         MOVE 'Y' TO WS-HAS-EVENT-SW
042000     END-IF.
042100 2402-EXIT.
042200     EXIT.
042300*---------------------------------------------------------------*
042400*    2500-RISK-INDICATORS -- LOADS THE THREE RISK SLOTS IN
042500*    FIXED ORDER (DRIFT, CONFLICT, VARIABILITY) AND COMPACTS
042600*    THE ONES THAT FIRED INTO PRT-RISK.
042700*---------------------------------------------------------------*
042800 2500-RISK-INDICATORS.
042900     PERFORM 2510-TEST-DRIFT-RISK THRU 2510-EXIT.
043000     PERFORM 2520-TEST-CONFLICT-RISK THRU 2520-EXIT.
043100     PERFORM 2530-TEST-VARIABILITY-RISK THRU 2530-EXIT.
043200     MOVE 'N' TO WS-RISK-FIRED-SW (1).
043300     MOVE 'N' TO WS-RISK-FIRED-SW (2).
043400     MOVE 'N' TO WS-RISK-FIRED-SW (3).
043500     MOVE SPACES TO WS-RISK-TEXT (1).
043600     MOVE SPACES TO WS-RISK-TEXT (2).
043700     MOVE SPACES TO WS-RISK-TEXT (3).
043800     IF DRIFT-RISK-FOUND
043900         MOVE 'Y' TO WS-RISK-FIRED-SW (1)
044000         MOVE 'HIGH EMOTIONAL INSTABILITY' TO WS-RISK-TEXT (1)
044100     END-IF.
044200     IF CONFLICT-RISK-FOUND
044300         MOVE 'Y' TO WS-RISK-FIRED-SW (2)
044400         MOVE 'CONFLICT INDICATORS PRESENT' TO WS-RISK-TEXT (2)
044500     END-IF.
044600     IF VARIABILITY-RISK-FOUND
044700         MOVE 'Y' TO WS-RISK-FIRED-SW (3)
044800         MOVE 'HIGH EMOTIONAL VARIABILITY' TO WS-RISK-TEXT (3)
044900     END-IF.
045000     PERFORM 2540-LOAD-RISK-TABLE THRU 2540-EXIT.
045100 2500-EXIT.
045200     EXIT.
045300*---------------------------------------------------------------*
045400*    2510-TEST-DRIFT-RISK -- LDMKEMO RAISES ITS OWN
045500*    C_EMO_DRIFT_ EVENT WHEN THE DRIFT LEVEL IS HIGH, SO THIS
045600*    LOOKS FOR THAT EVENT RATHER THAN A LITERAL DRIFT_HIGH
045700*    MARKER ID, WHICH NEVER APPEARS ON AN EVENT BY ITSELF.
045800*---------------------------------------------------------------*
045900 2510-TEST-DRIFT-RISK.
046000     MOVE 'N' TO WS-DRIFT-RISK-SW.
046100     IF EVENT-TABLE-SIZE > 0
046200         PERFORM 2511-TEST-ONE-EVENT-FOR-DRIFT-ID THRU 2511-EXIT
046300             VARYING EVT-INDEX FROM 1 BY 1
046400             UNTIL EVT-INDEX > EVENT-TABLE-SIZE
046500                 OR DRIFT-RISK-FOUND
046600     END-IF.
046700 2510-EXIT.
046800     EXIT.
046900*---------------------------------------------------------------*
047000 2511-TEST-ONE-EVENT-FOR-DRIFT-ID.
047100     IF EVT-MARKER-ID OF TBL-MARKER-EVENT (EVT-INDEX)
047200             = 'C_EMO_DRIFT_'
047300         MOVE 'Y' TO WS-DRIFT-RISK-SW
047400     END-IF.
047500 2511-EXIT.
047600     EXIT.
047700*---------------------------------------------------------------*
047800*    2520-TEST-CONFLICT-RISK -- FIRES ON A CONFLICT-CATEGORY
047900*    MARKER OR ON THE WORD CONFLICT APPEARING ANYWHERE IN AN
048000*    EVENT'S CONTENT, CASE-INSENSITIVE.
048100*---------------------------------------------------------------*
048200 2520-TEST-CONFLICT-RISK.
048300     MOVE 'N' TO WS-CONFLICT-RISK-SW.
048400     IF EVENT-TABLE-SIZE > 0
048500         PERFORM 2521-TEST-ONE-EVENT-FOR-CONFLICT THRU 2521-EXIT
048600             VARYING EVT-INDEX FROM 1 BY 1
048700             UNTIL EVT-INDEX > EVENT-TABLE-SIZE
048800                 OR CONFLICT-RISK-FOUND
048900     END-IF.
049000 2520-EXIT.
049100     EXIT.
049200*---------------------------------------------------------------*
049300 2521-TEST-ONE-EVENT-FOR-CONFLICT.
049400     IF EVT-CATEGORY OF TBL-MARKER-EVENT (EVT-INDEX) (1:8)
049500             = 'CONFLICT'
049600         MOVE 'Y' TO WS-CONFLICT-RISK-SW
049700     ELSE
049800         MOVE EVT-CONTENT OF TBL-MARKER-EVENT (EVT-INDEX)
049900             TO WS-CONTENT-UPPER
050000         INSPECT WS-CONTENT-UPPER CONVERTING WS-LOWER-ALPHABET
050100             TO WS-UPPER-ALPHABET
050200         MOVE 23 TO WS-SCAN-MAX
050300         PERFORM 2522-SCAN-CONTENT-FOR-CONFLICT THRU 2522-EXIT
050400             VARYING WS-SCAN-POS FROM 1 BY 1
050500             UNTIL WS-SCAN-POS > WS-SCAN-MAX
050600                 OR CONFLICT-RISK-FOUND
050700     END-IF.
050800 2521-EXIT.
050900     EXIT.
051000*---------------------------------------------------------------*
051100 2522-SCAN-CONTENT-FOR-CONFLICT.
051200     IF WS-CONTENT-UPPER (WS-SCAN-POS:8) = 'CONFLICT'
051300         MOVE 'Y' TO WS-CONFLICT-RISK-SW
051400     END-IF.
051500 2522-EXIT.
051600     EXIT.
051700*---------------------------------------------------------------*
051800*    2530-TEST-VARIABILITY-RISK -- (1 - STABILITY) > 0.70.
051900*---------------------------------------------------------------*
052000 2530-TEST-VARIABILITY-RISK.
052100     MOVE 'N' TO WS-VARIABILITY-RISK-SW.
052200     COMPUTE WS-VARIABILITY-CHECK ROUNDED = 1 - EMO-STABILITY.
052300     IF WS-VARIABILITY-CHECK > .70
052400         MOVE 'Y' TO WS-VARIABILITY-RISK-SW
052500     END-IF.
052600 2530-EXIT.
052700     EXIT.
052800*---------------------------------------------------------------*
052900 2540-LOAD-RISK-TABLE.
053000     PERFORM 2541-LOAD-ONE-RISK-SLOT THRU 2541-EXIT
053100         VARYING RSK-IDX FROM 1 BY 1
053200         UNTIL RSK-IDX > 3.
053300 2540-EXIT.
053400     EXIT.
053500*---------------------------------------------------------------*
053600 2541-LOAD-ONE-RISK-SLOT.
053700     IF RISK-FIRED (RSK-IDX) AND WS-RISK-COUNT < 3
053800         ADD 1 TO WS-RISK-COUNT
053900         MOVE WS-RISK-TEXT (RSK-IDX) TO PRT-RISK (WS-RISK-COUNT)
054000     END-IF.
054100 2541-EXIT.
054200     EXIT.
054300*---------------------------------------------------------------*
054400*    2600-RECOMMENDATION -- INSTABILITY BEATS CONFLICT BEATS
054500*    THE FALLBACK, PER THE "FIRST ONE REPORTED" RULE.
054600*---------------------------------------------------------------*
054700 2600-RECOMMENDATION.
054800     IF NOT DRIFT-RISK-FOUND
054900         GO TO 2600-CHECK-CONFLICT.
055000     MOVE 'CONSIDER EMOTIONAL REGULATION TECHNIQUES'
055100         TO PRF-RECOMMENDATION.
055200     GO TO 2600-EXIT.
055300 2600-CHECK-CONFLICT.
055400     IF NOT CONFLICT-RISK-FOUND
055500         GO TO 2600-FALLBACK.
055600     MOVE 'ADDRESS CONFLICT RESOLUTION STRATEGIES'
055700         TO PRF-RECOMMENDATION.
055800     GO TO 2600-EXIT.
055900 2600-FALLBACK.
056000     MOVE 'CONTINUE MONITORING PATTERNS'
056100         TO PRF-RECOMMENDATION.
056200 2600-EXIT.
056300     EXIT.
056400*---------------------------------------------------------------*
056500 2700-BUILD-OUTPUT-RECORD.
056600     MOVE LDMK-MSG-SEQ-NBR TO PRF-MSG-SEQ.
056700     MOVE WS-TOTAL-EVENTS TO PRF-TOTAL-MARKERS.
056800     MOVE WS-DOM-LEVEL TO PRF-DOMINANT-LEVEL.
056900 2700-EXIT.
057000     EXIT.
057100*---------------------------------------------------------------*
057200 2800-DISPLAY-TRACE-LINE.
057300     MOVE WS-DOM-LEVEL TO WST-DOM-LEVEL.
057400     MOVE PRF-COMM-STYLE TO WST-COMM-STYLE.
057500     DISPLAY WSTF-WHOLE-LINE.
057600 2800-EXIT.
057700     EXIT.
