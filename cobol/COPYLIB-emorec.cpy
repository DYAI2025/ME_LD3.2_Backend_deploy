000100*-----------------------------------------------------------*
000200* COPYLIB EMOREC -- EMOTION-DYNAMICS METRICS RECORD.
000300* ONE 80-BYTE RECORD PER MESSAGE, WRITTEN TO THE METRICS
000400* FILE BY LDMKMAIN AFTER LDMKEMO HAS DONE THE ARITHMETIC.
000500*-----------------------------------------------------------*
000600 77  EMOREC-RECORD-LENGTH           PIC 9(03) COMP VALUE 80.
000700 01  EMOTION-METRICS-RECORD.
000800     05  EMO-MSG-SEQ                PIC 9(06).
000900     05  EMO-VALENCE                PIC S9V9(4)
001000             SIGN IS TRAILING SEPARATE CHARACTER.
001100     05  EMO-AROUSAL                PIC S9V9(4)
001200             SIGN IS TRAILING SEPARATE CHARACTER.
001300     05  EMO-DOMINANCE              PIC S9V9(4)
001400             SIGN IS TRAILING SEPARATE CHARACTER.
001500     05  EMO-DRIFT-RATE             PIC 9V9(4).
001600     05  EMO-STABILITY              PIC 9V9(4).
001700     05  EMO-DRIFT-LEVEL            PIC X(06).
001800         88  EMO-DRIFT-IS-HIGH          VALUE 'HIGH  '.
001900         88  EMO-DRIFT-IS-LOW           VALUE 'LOW   '.
002000     05  FILLER                     PIC X(40) VALUE SPACES.
002100*-----------------------------------------------------------*
002200*    PRINT-LINE VIEW OF THE SAME METRICS, USED WHEN THE
002300*    EMOTION LINE OF THE REPORT IS EDITED FOR DISPLAY.
002400*-----------------------------------------------------------*
002500 01  EMOTION-METRICS-EDIT REDEFINES EMOTION-METRICS-RECORD.
002600     05  EME-MSG-SEQ                PIC X(06).
002700     05  EME-VALENCE                PIC X(06).
002800     05  EME-AROUSAL                PIC X(06).
002900     05  EME-DOMINANCE              PIC X(06).
003000     05  EME-DRIFT-RATE             PIC X(05).
003100     05  EME-STABILITY              PIC X(05).
003200     05  EME-DRIFT-LEVEL            PIC X(06).
003300     05  FILLER                     PIC X(40).
